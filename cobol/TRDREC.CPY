000100******************************************************************  TR00010
000200*    COPY        : TRDREC                                        *  TR00020
000300*    APLICACION  : TESORERIA - ESTRATEGIAS METALES PRECIOSOS     *  TR00030
000400*    DESCRIPCION : BITACORA DE OPERACIONES (TRADE LOG).  UN      *  TR00050
000500*                : REGISTRO POR OPERACION SIMULADA, CERRADA O    *  TR00060
000600*                : TODAVIA ABIERTA AL FINAL DEL ARCHIVO DE VELAS.*  TR00070
000700*    FECHA       : 03/03/2025   PROGRAMADOR : E. RAMIREZ (EEDR)  *  TR00080
000800*    HISTORIA    :                                               *  TR00090
000900*     030325 EEDR TICKET TES-4471 - VERSION INICIAL              *  TR00100
001000*     220725 EEDR TICKET TES-4512 - SE AGREGA TRD-EXIT-REASON    *  TR00110
001100*                PARA LA ESTRATEGIA DE CRUCE DE ORO              *  TR00120
001200******************************************************************  TR00130
001300 01  TRD-REGISTRO.                                                  TR00140
001400     05  TRD-TYPE                  PIC X(05).                       TR00150
001500         88  TRD-ES-LARGA                   VALUE 'LONG '.          TR00160
001600         88  TRD-ES-CORTA                   VALUE 'SHORT'.          TR00170
001700     05  TRD-ENTRY-TIME            PIC X(19).                       TR00180
001800     05  TRD-ENTRY-PRICE           PIC S9(7)V9(5).                  TR00190
001900     05  TRD-EXIT-TIME             PIC X(19).                       TR00200
002000     05  TRD-EXIT-TIME-R REDEFINES TRD-EXIT-TIME.                   TR00210
002100         10  TRD-EXIT-ABIERTA      PIC X(10).                       TR00220
002200             88  TRD-SIGUE-ABIERTA         VALUE 'STILL_OPEN'.      TR00230
002300         10  FILLER                PIC X(09).                       TR00240
002400     05  TRD-EXIT-PRICE            PIC S9(7)V9(5).                  TR00250
002500     05  TRD-SIZE                  PIC S9(5)V9(2).                  TR00260
002600     05  TRD-GROSS-PNL             PIC S9(9)V9(2).                  TR00270
002700     05  TRD-SWAP                  PIC S9(7)V9(2).                  TR00280
002800     05  TRD-SPREAD                PIC S9(7)V9(2).                  TR00290
002900     05  TRD-MAE                   PIC S9(9)V9(2).                  TR00300
003000     05  TRD-NET-PNL               PIC S9(9)V9(2).                  TR00310
003100     05  TRD-NET-PNL-R REDEFINES TRD-NET-PNL.                       TR00320
003200         10  TRD-NET-SIGNO         PIC X(01).                       TR00330
003300         10  FILLER                PIC X(10).                       TR00340
003400     05  TRD-STATUS                PIC X(22).                       TR00350
003500         88  TRD-CERRADA-TP                VALUE 'CLOSED_TP'.       TR00360
003600         88  TRD-CERRADA-TP-MISMA          VALUE                    TR00370
003700                 'CLOSED_TP_SAME_CANDLE'.                           TR00380
003800         88  TRD-TODAVIA-ABIERTA           VALUE 'STILL_OPEN'.      TR00390
003900     05  TRD-EXIT-REASON           PIC X(20).                       TR00400
004000     05  FILLER                    PIC X(06).                       TR00410
