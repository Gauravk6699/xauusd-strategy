000100******************************************************************T100010
000200** FECHA        : 14/03/1986                                     *T100020
000300** PROGRAMADOR  : RAUL ERNESTO MENDOZA SOLIS (ORIGINAL)          *T100030
000400* APLICACION  : TESORERIA - ESTRATEGIAS METALES PRECIOSOS        *T100040
000500* PROGRAMA    : TOCROS1                                          *T100050
000600* TIPO        : PROGRAMA PRINCIPAL (BATCH)                       *T100060
000700* DESCRIPCION : BACKTESTING DE LA ESTRATEGIA DE CRUCE DE ORO     *T100070
000800*             : (XAU/USD).  CALCULA RSI(29), SMA(14) DEL RSI Y   *T100080
000900*             : ATR(14) SOBRE VELAS DE 5 MINUTOS, DETECTA CRUCES *T100090
001000*             : RSI/SMA CON FILTRO DE TENDENCIA DE 15 MINUTOS Y  *T100100
001100*             : NIVELES DE SOPORTE/RESISTENCIA (PIVOTES DE 15    *T100110
001200*             : MINUTOS Y 4 HORAS), SIMULA CADA OPERACION VELA   *T100120
001300*             : POR VELA Y PRODUCE BITACORA, DETALLE DE          *T100130
001400*             : GANADORAS/PERDEDORAS, RESUMEN DE CORRIDA Y       *T100140
001500*             : DESGLOSE MENSUAL DE GANANCIAS Y PERDIDAS.        *T100150
001600* ARCHIVOS    : GOLD5M  (ENTRADA - VELAS 5 MIN)                  *T100160
001700*             : GOLD15M (ENTRADA - VELAS 15 MIN)                 *T100170
001800*             : GOLD4H  (ENTRADA - VELAS 4 HORAS)                *T100180
001900*             : TRDLOG  (SALIDA  - BITACORA DE OPERACIONES)      *T100190
002000*             : TRDWIN  (SALIDA  - DETALLE DE GANADORAS)         *T100200
002100*             : TRDLOS  (SALIDA  - DETALLE DE PERDEDORAS)        *T100210
002200*             : SUMOUT  (SALIDA  - RESUMEN, SE ACUMULA)          *T100220
002300* PROGRAMA(S) : CALL 'FECSEG01' PARA DURACION DE OPERACIONES     *T100230
002400** INSTALADO    : 05/10/2025                                     *T100240
002500* BPM/RATIONAL: TES-4471                                         *T100250
002600******************************************************************T100260
002700*                     H I S T O R I A                            *T100270
002800******************************************************************T100280
002900** 140386 REMS TES-0512 VERSION INICIAL DEL BACKTESTER DE ORO    *T100290
003000** 020986 REMS TES-0538 SE AGREGA CALCULO DE ATR(14)             *T100300
003100** 151087 JCLR TES-0664 SE AGREGA FILTRO DE TENDENCIA 15 MIN     *T100310
003200** 030688 JCLR TES-0791 SE CORRIGE CALCULO DE SMA DEL RSI        *T100320
003300** 220489 FMTO TES-0933 SE AGREGAN PIVOTES DE 4 HORAS            *T100330
003400** 091290 FMTO TES-1108 SE AJUSTA REDONDEO DE P&L                *T100340
003500** 170791 WESA TES-1276 SE AGREGA BITACORA DE OPERACIONES        *T100350
003600** 280293 WESA TES-1449 SE CORRIGE DUPLICADO DE VELAS            *T100360
003700** 050994 JCLR TES-1683 SE AJUSTA MANEJO DE VELAS FALTANTES      *T100370
003800** 141298 REMS TES-1927 CAMBIO DE SIGLO: SE AMPLIA FECHA A 4 DIG *T100380
003900** 200799 REMS TES-1955 VALIDACION ADICIONAL POST Y2K            *T100390
004000** 110302 FMTO TES-2214 SE MIGRA ARCHIVOS A NUEVO DASD           *T100400
004100** 261005 WESA TES-2588 SE AGREGA CALCULO DE DRAWDOWN            *T100410
004200** 080709 JCLR TES-3021 SE OPTIMIZA LECTURA DE VELAS 5 MIN       *T100420
004300** 190413 REMS TES-3477 SE AGREGA RESUMEN DE CORRIDA             *T100430
004400** 030316 REMS TES-3760 SE AJUSTA PRECISION DE RSI               *T100440
004500** 120919 EEDR TES-4108 SE ASUME MANTENIMIENTO DEL PROGRAMA      *T100450
004600** 030325 EEDR TES-4471 SE REESCRIBE PARA CRUCE RSI/SMA XAU/USD  *T100460
004700** 220725 EEDR TES-4512 SE AGREGA TRD-EXIT-REASON Y VETO S/R     *T100470
004800** 310725 EEDR TES-4519 SE CORRIGE REDONDEO DE DRAWDOWN MAXIMO   *T100480
004900** 051025 EEDR TES-4530 SE AGREGA DESGLOSE MENSUAL DE P&L        *T100490
005000******************************************************************T100500
005100 IDENTIFICATION DIVISION.                                         T100510
005200 PROGRAM-ID.    TOCROS1.                                          T100520
005300 AUTHOR.        RAUL ERNESTO MENDOZA SOLIS.                       T100530
005400 INSTALLATION.  TESORERIA - MESA DE PRODUCTOS BASICOS.            T100540
005500 DATE-WRITTEN.  14/03/1986.                                       T100550
005600 DATE-COMPILED. 05/10/2025.                                       T100560
005700 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE TESORERIA.        T100570
005800 ENVIRONMENT DIVISION.                                            T100580
005900 CONFIGURATION SECTION.                                           T100590
006000 SPECIAL-NAMES.                                                   T100600
006100     C01 IS TOP-OF-FORM.                                          T100610
006200 INPUT-OUTPUT SECTION.                                            T100620
006300 FILE-CONTROL.                                                    T100630
006400     SELECT GOLD5M-FILE  ASSIGN TO GOLD5M                         T100640
006500         FILE STATUS IS FS-GOLD5M.                                T100650
006600     SELECT GOLD15M-FILE ASSIGN TO GOLD15M                        T100660
006700         FILE STATUS IS FS-GOLD15M.                               T100670
006800     SELECT GOLD4H-FILE  ASSIGN TO GOLD4H                         T100680
006900         FILE STATUS IS FS-GOLD4H.                                T100690
007000     SELECT TRDLOG-FILE  ASSIGN TO TRDLOG                         T100700
007100         FILE STATUS IS FS-TRDLOG.                                T100710
007200     SELECT TRDWIN-FILE  ASSIGN TO TRDWIN                         T100720
007300         FILE STATUS IS FS-TRDWIN.                                T100730
007400     SELECT TRDLOS-FILE  ASSIGN TO TRDLOS                         T100740
007500         FILE STATUS IS FS-TRDLOS.                                T100750
007600     SELECT SUMOUT-FILE  ASSIGN TO SUMOUT                         T100760
007700         FILE STATUS IS FS-SUMOUT.                                T100770
007800 DATA DIVISION.                                                   T100780
007900 FILE SECTION.                                                    T100790
008000 FD  GOLD5M-FILE                                                  T100800
008100     LABEL RECORDS ARE STANDARD                                   T100810
008200     RECORD CONTAINS 75 CHARACTERS.                               T100820
008300     COPY CDLREC REPLACING ==CDL-== BY ==G5-==.                   T100830
008400 FD  GOLD15M-FILE                                                 T100840
008500     LABEL RECORDS ARE STANDARD                                   T100850
008600     RECORD CONTAINS 75 CHARACTERS.                               T100860
008700     COPY CDLREC REPLACING ==CDL-== BY ==G15-==.                  T100870
008800 FD  GOLD4H-FILE                                                  T100880
008900     LABEL RECORDS ARE STANDARD                                   T100890
009000     RECORD CONTAINS 75 CHARACTERS.                               T100900
009100     COPY CDLREC REPLACING ==CDL-== BY ==G4H-==.                  T100910
009200 FD  TRDLOG-FILE                                                  T100920
009300     LABEL RECORDS ARE STANDARD                                   T100930
009400     RECORD CONTAINS 173 CHARACTERS.                              T100940
009500     COPY TRDREC.                                                 T100950
009600 FD  TRDWIN-FILE                                                  T100960
009700     LABEL RECORDS ARE STANDARD                                   T100970
009800     RECORD CONTAINS 178 CHARACTERS.                              T100980
009900     COPY DTLREC REPLACING ==DTL-== BY ==WIN-==.                  T100990
010000 FD  TRDLOS-FILE                                                  T101000
010100     LABEL RECORDS ARE STANDARD                                   T101010
010200     RECORD CONTAINS 178 CHARACTERS.                              T101020
010300     COPY DTLREC REPLACING ==DTL-== BY ==LOS-==.                  T101030
010400 FD  SUMOUT-FILE                                                  T101040
010500     LABEL RECORDS ARE STANDARD                                   T101050
010600     RECORD CONTAINS 148 CHARACTERS.                              T101060
010700     COPY SUMREC.                                                 T101070
010800 WORKING-STORAGE SECTION.                                         T101080
010900******************************************************************T101090
011000*          DATOS DE LA CORRIDA Y CONSTANTES DE LA ESTRATEGIA     *T101100
011100******************************************************************T101110
011200 01  WKS-INDICADORES-DE-EJECUCION.                                T101120
011300     05  WKS-RUN-ID              PIC X(19).                       T101130
011400     05  WKS-FECHA-SISTEMA       PIC 9(06).                       T101140
011500     05  WKS-HORA-SISTEMA        PIC 9(08).                       T101150
011600     05  FILLER                  PIC X(04).                       T101160
011700 01  WKS-CONSTANTES-DE-ESTRATEGIA.                                T101170
011800     05  WKS-TAMANO-POSICION     PIC S9(5)V9(2) VALUE 200.00.     T101180
011900     05  WKS-DIST-MINIMA-SL      PIC S9(3)V9(5) VALUE 0.10000.    T101190
012000     05  WKS-RSI-LARGA-LIMITE    PIC S9(3)V9(4) VALUE 46.0000.    T101200
012100     05  WKS-RSI-CORTA-LIMITE    PIC S9(3)V9(4) VALUE 60.0000.    T101210
012200     05  FILLER                  PIC X(04).                       T101220
012300******************************************************************T101230
012400*          TABLAS DE VELAS EN MEMORIA (5 MIN / 15 MIN / 4H)      *T101240
012500******************************************************************T101250
012600 01  WKS-TABLA-5M.                                                T101260
012700     05  WKS-CONT-5M             PIC S9(7) COMP.                  T101270
012800     05  WKS-FILA-5M OCCURS 50000 TIMES.                          T101280
012900         10  T5-DATETIME         PIC X(19).                       T101290
013000         10  T5-OPEN             PIC S9(7)V9(5).                  T101300
013100         10  T5-HIGH             PIC S9(7)V9(5).                  T101310
013200         10  T5-LOW              PIC S9(7)V9(5).                  T101320
013300         10  T5-CLOSE            PIC S9(7)V9(5).                  T101330
013400         10  T5-RSI              PIC S9(3)V9(4).                  T101340
013500         10  T5-RSI-OK           PIC X(01).                       T101350
013600             88  T5-RSI-VALIDO         VALUE 'S'.                 T101360
013700         10  T5-SMA-RSI          PIC S9(3)V9(4).                  T101370
013800         10  T5-SMA-OK           PIC X(01).                       T101380
013900             88  T5-SMA-VALIDO         VALUE 'S'.                 T101390
014000         10  T5-ATR              PIC S9(5)V9(4).                  T101400
014100         10  T5-ATR-OK           PIC X(01).                       T101410
014200             88  T5-ATR-VALIDO         VALUE 'S'.                 T101420
014300     05  FILLER                  PIC X(04).                       T101430
014400 01  WKS-TABLA-15M.                                               T101440
014500     05  WKS-CONT-15M            PIC S9(7) COMP.                  T101450
014600     05  WKS-FILA-15M OCCURS 20000 TIMES.                         T101460
014700         10  T15-DATETIME        PIC X(19).                       T101470
014800         10  T15-OPEN            PIC S9(7)V9(5).                  T101480
014900         10  T15-HIGH            PIC S9(7)V9(5).                  T101490
015000         10  T15-LOW             PIC S9(7)V9(5).                  T101500
015100         10  T15-CLOSE           PIC S9(7)V9(5).                  T101510
015200     05  FILLER                  PIC X(04).                       T101520
015300 01  WKS-TABLA-4H.                                                T101530
015400     05  WKS-CONT-4H             PIC S9(7) COMP.                  T101540
015500     05  WKS-FILA-4H OCCURS 5000 TIMES.                           T101550
015600         10  T4H-DATETIME        PIC X(19).                       T101560
015700         10  T4H-OPEN            PIC S9(7)V9(5).                  T101570
015800         10  T4H-HIGH            PIC S9(7)V9(5).                  T101580
015900         10  T4H-LOW             PIC S9(7)V9(5).                  T101590
016000         10  T4H-CLOSE           PIC S9(7)V9(5).                  T101600
016100     05  FILLER                  PIC X(04).                       T101610
016200******************************************************************T101620
016300*          CAMPOS DE TRABAJO PARA RSI(29) Y ATR(14) DE WILDER    *T101630
016400******************************************************************T101640
016500 01  WKS-CAMPOS-RSI.                                              T101650
016600     05  WKS-SUMA-GANANCIA       PIC S9(7)V9(5) COMP-3.           T101660
016700     05  WKS-SUMA-PERDIDA        PIC S9(7)V9(5) COMP-3.           T101670
016800     05  WKS-PROM-GANANCIA       PIC S9(7)V9(5) COMP-3.           T101680
016900     05  WKS-PROM-PERDIDA        PIC S9(7)V9(5) COMP-3.           T101690
017000     05  WKS-GANANCIA-DIA        PIC S9(7)V9(5) COMP-3.           T101700
017100     05  WKS-PERDIDA-DIA         PIC S9(7)V9(5) COMP-3.           T101710
017200     05  WKS-CAMBIO-DIA          PIC S9(5)V9(5) COMP-3.           T101720
017300     05  WKS-RS                  PIC S9(5)V9(5) COMP-3.           T101730
017400     05  WKS-CAMBIO-CONT         PIC S9(5) COMP.                  T101740
017500     05  FILLER                  PIC X(04).                       T101750
017600 01  WKS-CAMPOS-ATR.                                              T101760
017700     05  WKS-SUMA-TR             PIC S9(7)V9(5) COMP-3.           T101770
017800     05  WKS-PROM-TR             PIC S9(7)V9(5) COMP-3.           T101780
017900     05  WKS-TR-ACTUAL           PIC S9(5)V9(5) COMP-3.           T101790
018000     05  WKS-TR-CONT             PIC S9(5) COMP.                  T101800
018100     05  WKS-DIF-1               PIC S9(5)V9(5) COMP-3.           T101810
018200     05  WKS-DIF-2               PIC S9(5)V9(5) COMP-3.           T101820
018300     05  WKS-DIF-3               PIC S9(5)V9(5) COMP-3.           T101830
018400     05  FILLER                  PIC X(04).                       T101840
018500 01  WKS-VENTANA-SMA-RSI.                                         T101850
018600     05  WKS-VENT-SUMA           PIC S9(5)V9(4) COMP-3.           T101860
018700     05  WKS-VENT-CONT           PIC S9(3) COMP.                  T101870
018800     05  WKS-VENT-IX             PIC S9(3) COMP.                  T101880
018900     05  WKS-VENT-VALORES OCCURS 14 TIMES PIC S9(3)V9(4) COMP-3.  T101890
019000     05  FILLER                  PIC X(04).                       T101900
019100******************************************************************T101910
019200*          INDICES Y APUNTADORES DE CONTROL DE BARRIDO           *T101920
019300******************************************************************T101930
019400 01  WKS-INDICES-DE-CONTROL.                                      T101940
019500     05  WKS-IX5                 PIC S9(7) COMP.                  T101950
019600     05  WKS-IX5-CONF            PIC S9(7) COMP.                  T101960
019700     05  WKS-IX15                PIC S9(7) COMP.                  T101970
019800     05  WKS-IX4H                PIC S9(7) COMP.                  T101980
019900     05  WKS-CAM                 PIC S9(7) COMP.                  T101990
020000     05  WKS-SMA-INICIO          PIC S9(7) COMP.                  T102000
020100     05  WKS-J                   PIC S9(7) COMP.                  T102010
020200     05  WKS-K                   PIC S9(3) COMP.                  T102020
020300     05  WKS-M-ENCONTRADO        PIC S9(1) COMP.                  T102030
020400     05  WKS-MES-IX              PIC S9(3) COMP.                  T102040
020500     05  FILLER                  PIC X(04).                       T102050
020600 01  WKS-TENDENCIA-15M.                                           T102060
020700     05  WKS-SMA50-SUMA          PIC S9(9)V9(5) COMP-3.           T102070
020800     05  WKS-SMA50-VALOR         PIC S9(7)V9(5) COMP-3.           T102080
020900     05  WKS-TENDENCIA           PIC X(08).                       T102090
021000         88  WKS-TEND-ARRIBA          VALUE 'UP      '.           T102100
021100         88  WKS-TEND-ABAJO           VALUE 'DOWN    '.           T102110
021200         88  WKS-TEND-LATERAL         VALUE 'SIDEWAYS'.           T102120
021300     05  FILLER                  PIC X(04).                       T102130
021400 01  WKS-PIVOTES.                                                 T102140
021500     05  WKS-PIV-P               PIC S9(7)V9(5) COMP-3.           T102150
021600     05  WKS-PIV-H               PIC S9(7)V9(5) COMP-3.           T102160
021700     05  WKS-PIV-L               PIC S9(7)V9(5) COMP-3.           T102170
021800     05  WKS-PIV-C               PIC S9(7)V9(5) COMP-3.           T102180
021900     05  WKS-PIV-IX15            PIC S9(7) COMP.                  T102190
022000     05  WKS-PIV-IX4H            PIC S9(7) COMP.                  T102200
022100     05  WKS-SOP-15 OCCURS 4 TIMES PIC S9(7)V9(5) COMP-3.         T102210
022200     05  WKS-RES-15 OCCURS 4 TIMES PIC S9(7)V9(5) COMP-3.         T102220
022300     05  WKS-SOP-4H OCCURS 4 TIMES PIC S9(7)V9(5) COMP-3.         T102230
022400     05  WKS-RES-4H OCCURS 4 TIMES PIC S9(7)V9(5) COMP-3.         T102240
022500     05  WKS-HAY-15M-SW          PIC X(01).                       T102250
022600     05  WKS-HAY-4H-SW           PIC X(01).                       T102260
022700     05  WKS-UMBRAL              PIC S9(5)V9(5) COMP-3.           T102270
022800     05  WKS-DIF-VETO            PIC S9(7)V9(5) COMP-3.           T102280
022900     05  FILLER                  PIC X(04).                       T102290
023000******************************************************************T102300
023100*          SENAL DETECTADA Y OPERACION EN CURSO                  *T102310
023200******************************************************************T102320
023300 01  WKS-SENAL.                                                   T102330
023400     05  WKS-SENAL-TIPO          PIC X(05).                       T102340
023500     05  WKS-SENAL-VETADA        PIC X(01).                       T102350
023600     05  WKS-SENAL-SL            PIC S9(7)V9(5) COMP-3.           T102360
023700     05  WKS-SENAL-TP            PIC S9(7)V9(5) COMP-3.           T102370
023800     05  WKS-SENAL-RIESGO        PIC S9(7)V9(5) COMP-3.           T102380
023900     05  WKS-SENAL-RECOMPENSA    PIC S9(7)V9(5) COMP-3.           T102390
024000     05  WKS-HAY-SL-SW           PIC X(01).                       T102400
024100     05  WKS-HAY-TP-SW           PIC X(01).                       T102410
024200     05  WKS-HORA-TXT            PIC X(08).                       T102420
024300     05  FILLER                  PIC X(04).                       T102430
024400 01  WKS-OPERACION.                                               T102440
024500     05  WKS-OP-TIPO             PIC X(05).                       T102450
024600     05  WKS-OP-ENTRY-TIME       PIC X(19).                       T102460
024700     05  WKS-OP-ENTRY-TIME-R REDEFINES WKS-OP-ENTRY-TIME.         T102470
024800         10  WKS-OP-ENT-ANIO     PIC X(04).                       T102480
024900         10  FILLER              PIC X(01).                       T102490
025000         10  WKS-OP-ENT-MES      PIC X(02).                       T102500
025100         10  FILLER              PIC X(01).                       T102510
025200         10  WKS-OP-ENT-DIA      PIC X(02).                       T102520
025300         10  FILLER              PIC X(01).                       T102530
025400         10  WKS-OP-ENT-HORA     PIC X(02).                       T102540
025500         10  FILLER              PIC X(01).                       T102550
025600         10  WKS-OP-ENT-MINUTO   PIC X(02).                       T102560
025700         10  FILLER              PIC X(01).                       T102570
025800         10  WKS-OP-ENT-SEGUNDO  PIC X(02).                       T102580
025900     05  WKS-OP-ENTRY-PRICE      PIC S9(7)V9(5) COMP-3.           T102590
026000     05  WKS-OP-SL               PIC S9(7)V9(5) COMP-3.           T102600
026100     05  WKS-OP-TP               PIC S9(7)V9(5) COMP-3.           T102610
026200     05  WKS-OP-XOVER-TIME       PIC X(19).                       T102620
026300     05  WKS-OP-XOVER-RSI        PIC S9(3)V9(4) COMP-3.           T102630
026400     05  WKS-OP-XOVER-SMA        PIC S9(3)V9(4) COMP-3.           T102640
026500     05  WKS-OP-XOVER-ATR        PIC S9(5)V9(4) COMP-3.           T102650
026600     05  WKS-OP-TENDENCIA        PIC X(08).                       T102660
026700     05  WKS-OP-EXIT-TIME        PIC X(19).                       T102670
026800     05  WKS-OP-EXIT-PRICE       PIC S9(7)V9(5) COMP-3.           T102680
026900     05  WKS-OP-EXIT-REASON      PIC X(20).                       T102690
027000     05  WKS-OP-EXIT-IX          PIC S9(7) COMP.                  T102700
027100     05  WKS-OP-CERRADA-SW       PIC X(01).                       T102710
027200         88  WKS-OP-CERRADA           VALUE 'S'.                  T102720
027300     05  WKS-OP-SIGUE-ABIERTA-SW PIC X(01).                       T102730
027400     05  WKS-OP-MAE              PIC S9(9)V9(2) COMP-3.           T102740
027500     05  WKS-OP-PNL              PIC S9(9)V9(2) COMP-3.           T102750
027600     05  WKS-MAE-VELA            PIC S9(9)V9(2) COMP-3.           T102760
027700     05  FILLER                  PIC X(04).                       T102770
027800******************************************************************T102780
027900*          METRICAS DE DESEMPENO DE LA CORRIDA                   *T102790
028000******************************************************************T102800
028100 01  WKS-METRICAS.                                                T102810
028200     05  WKS-BALANCE             PIC S9(9)V9(2) COMP-3.           T102820
028300     05  WKS-BALANCE-R REDEFINES WKS-BALANCE.                     T102830
028400         10  WKS-BAL-ENTERO      PIC S9(7).                       T102840
028500         10  WKS-BAL-DECIMAL     PIC 9(02).                       T102850
028600     05  WKS-PEAK-EQUITY         PIC S9(9)V9(2) COMP-3.           T102860
028700     05  WKS-DRAWDOWN-ACTUAL     PIC S9(5)V9(2) COMP-3.           T102870
028800     05  WKS-DRAWDOWN-MAX        PIC S9(5)V9(2) COMP-3.           T102880
028900     05  WKS-TOTAL-TRADES        PIC S9(5) COMP.                  T102890
029000     05  WKS-GANADORAS           PIC S9(5) COMP.                  T102900
029100     05  WKS-PERDEDORAS          PIC S9(5) COMP.                  T102910
029200     05  WKS-GANANCIA-BRUTA      PIC S9(9)V9(2) COMP-3.           T102920
029300     05  WKS-PERDIDA-BRUTA       PIC S9(9)V9(2) COMP-3.           T102930
029400     05  WKS-MAX-GANANCIA        PIC S9(9)V9(2) COMP-3.           T102940
029500     05  WKS-MAX-PERDIDA         PIC S9(9)V9(2) COMP-3.           T102950
029600     05  WKS-SUMA-DURACION-HRS   PIC S9(9)V9(2) COMP-3.           T102960
029700     05  WKS-CONT-DURACION       PIC S9(5) COMP.                  T102970
029800     05  WKS-SEGUNDOS-ENTRY      PIC S9(11) COMP.                 T102980
029900     05  WKS-SEGUNDOS-EXIT       PIC S9(11) COMP.                 T102990
030000     05  WKS-SEGUNDOS-DIF        PIC S9(11) COMP.                 T103000
030100     05  WKS-DURACION-HRS        PIC S9(5)V9(2) COMP-3.           T103010
030200     05  LK-TIMESTAMP-A          PIC X(19).                       T103020
030300     05  LK-TIMESTAMP-B          PIC X(19).                       T103030
030400     05  FILLER                  PIC X(04).                       T103040
030500 01  WKS-TABLA-MESES.                                             T103050
030600     05  WKS-MES-CONT            PIC S9(3) COMP.                  T103060
030700     05  WKS-ANIO-MES-ACTUAL     PIC X(07).                       T103070
030800     05  WKS-ANIO-MES-ACTUAL-R REDEFINES WKS-ANIO-MES-ACTUAL.     T103080
030900         10  WKS-AMA-ANIO        PIC X(04).                       T103090
031000         10  FILLER              PIC X(01).                       T103100
031100         10  WKS-AMA-MES         PIC X(02).                       T103110
031200     05  WKS-GRAN-TOTAL-PNL      PIC S9(9)V9(2) COMP-3.           T103120
031300     05  WKS-GRAN-TOTAL-TRADES   PIC S9(5) COMP.                  T103130
031400     05  WKS-GRAN-TOTAL-GANADORAS PIC S9(5) COMP.                 T103140
031500     05  WKS-GRAN-TOTAL-TASA     PIC S9(3)V9(2) COMP-3.           T103150
031600     05  WKS-TASA-MES            PIC S9(3)V9(2) COMP-3.           T103160
031700     05  WKS-MES-FILA OCCURS 120 TIMES.                           T103170
031800         10  WM-ANIO-MES         PIC X(07).                       T103180
031900         10  WM-PNL              PIC S9(9)V9(2) COMP-3.           T103190
032000         10  WM-TRADES           PIC S9(5) COMP.                  T103200
032100         10  WM-GANADORAS        PIC S9(5) COMP.                  T103210
032200     05  FILLER                  PIC X(04).                       T103220
032300 01  WKS-ARCHIVO-STATUS.                                          T103230
032400     05  FS-GOLD5M               PIC 9(02).                       T103240
032500     05  FS-GOLD15M              PIC 9(02).                       T103250
032600     05  FS-GOLD4H               PIC 9(02).                       T103260
032700     05  FS-TRDLOG               PIC 9(02).                       T103270
032800     05  FS-TRDWIN               PIC 9(02).                       T103280
032900     05  FS-TRDLOS               PIC 9(02).                       T103290
033000     05  FS-SUMOUT               PIC 9(02).                       T103300
033100     05  FILLER                  PIC X(04).                       T103310
033200 77  WKS-EOF-5M-SW               PIC X(01) VALUE 'N'.             T103320
033300     88  WKS-EOF-5M                    VALUE 'S'.                 T103330
033400 77  WKS-EOF-15M-SW              PIC X(01) VALUE 'N'.             T103340
033500     88  WKS-EOF-15M                   VALUE 'S'.                 T103350
033600 77  WKS-EOF-4H-SW               PIC X(01) VALUE 'N'.             T103360
033700     88  WKS-EOF-4H                    VALUE 'S'.                 T103370
033800*    AREA DE TRABAJO PARA EL DETALLE DE GANADORAS/PERDEDORAS     *T103380
033900     COPY DTLREC.                                                 T103390
034000 LINKAGE SECTION.                                                 T103400
034100******************************************************************T103410
034200 PROCEDURE DIVISION.                                              T103420
034300******************************************************************T103430
034400 100-MAIN SECTION.                                                T103440
034500     PERFORM 150-INICIALIZA                                       T103450
034600     PERFORM 200-CARGA-VELAS                                      T103460
034700     PERFORM 300-CALCULA-INDICADORES                              T103470
034800     PERFORM 500-BUSCA-SENALES                                    T103480
034900     PERFORM 700-METRICAS-DESEMPENO                               T103490
035000     PERFORM 800-DESGLOSE-MENSUAL                                 T103500
035100     PERFORM 900-CIERRE                                           T103510
035200     STOP RUN.                                                    T103520
035300 100-MAIN-E. EXIT.                                                T103530
035400*-----------------------------------------------------------------T103540
035500 150-INICIALIZA SECTION.                                          T103550
035600     ACCEPT WKS-FECHA-SISTEMA FROM DATE                           T103560
035700     ACCEPT WKS-HORA-SISTEMA FROM TIME                            T103570
035800     PERFORM 151-ARMA-RUN-ID                                      T103580
035900     MOVE 100000.00 TO WKS-BALANCE                                T103590
036000     MOVE 100000.00 TO WKS-PEAK-EQUITY                            T103600
036100     MOVE ZERO TO WKS-DRAWDOWN-MAX WKS-TOTAL-TRADES               T103610
036200     MOVE ZERO TO WKS-GANADORAS WKS-PERDEDORAS                    T103620
036300     MOVE ZERO TO WKS-GANANCIA-BRUTA WKS-PERDIDA-BRUTA            T103630
036400     MOVE ZERO TO WKS-MAX-GANANCIA WKS-MAX-PERDIDA                T103640
036500     MOVE ZERO TO WKS-SUMA-DURACION-HRS WKS-CONT-DURACION         T103650
036600     MOVE ZERO TO WKS-MES-CONT                                    T103660
036700     OPEN INPUT GOLD5M-FILE                                       T103670
036800     OPEN INPUT GOLD15M-FILE                                      T103680
036900     OPEN INPUT GOLD4H-FILE                                       T103690
037000     OPEN OUTPUT TRDLOG-FILE                                      T103700
037100     OPEN OUTPUT TRDWIN-FILE                                      T103710
037200     OPEN OUTPUT TRDLOS-FILE                                      T103720
037300     OPEN EXTEND SUMOUT-FILE                                      T103730
037400     IF FS-SUMOUT NOT = ZERO                                      T103740
037500         OPEN OUTPUT SUMOUT-FILE                                  T103750
037600     END-IF                                                       T103760
037700     IF FS-GOLD5M NOT = ZERO OR FS-GOLD15M NOT = ZERO             T103770
037800         OR FS-GOLD4H NOT = ZERO                                  T103780
037900         DISPLAY 'TOCROS1 - ERROR AL ABRIR VELAS DE ORO'          T103790
038000         PERFORM 990-ERROR-FATAL                                  T103800
038100     END-IF.                                                      T103810
038200 150-INICIALIZA-E. EXIT.                                          T103820
038300*-----------------------------------------------------------------T103830
038400 151-ARMA-RUN-ID SECTION.                                         T103840
038500     MOVE SPACES TO WKS-RUN-ID                                    T103850
038600     STRING '20' WKS-FECHA-SISTEMA (1:2) '-'                      T103860
038700            WKS-FECHA-SISTEMA (3:2) '-'                           T103870
038800            WKS-FECHA-SISTEMA (5:2) ' '                           T103880
038900            WKS-HORA-SISTEMA (1:2) ':'                            T103890
039000            WKS-HORA-SISTEMA (3:2) ':'                            T103900
039100            WKS-HORA-SISTEMA (5:2)                                T103910
039200         DELIMITED BY SIZE INTO WKS-RUN-ID.                       T103920
039300 151-ARMA-RUN-ID-E. EXIT.                                         T103930
039400*-----------------------------------------------------------------T103940
039500 200-CARGA-VELAS SECTION.                                         T103950
039600     PERFORM 210-CARGA-5M                                         T103960
039700     PERFORM 220-CARGA-15M                                        T103970
039800     PERFORM 230-CARGA-4H.                                        T103980
039900 200-CARGA-VELAS-E. EXIT.                                         T103990
040000*-----------------------------------------------------------------T104000
040100 210-CARGA-5M SECTION.                                            T104010
040200     MOVE ZERO TO WKS-CONT-5M                                     T104020
040300     READ GOLD5M-FILE                                             T104030
040400         AT END MOVE 'S' TO WKS-EOF-5M-SW                         T104040
040500     END-READ                                                     T104050
040600     PERFORM 211-LEE-5M UNTIL WKS-EOF-5M.                         T104060
040700 210-CARGA-5M-E. EXIT.                                            T104070
040800 211-LEE-5M SECTION.                                              T104080
040900     ADD 1 TO WKS-CONT-5M                                         T104090
041000     MOVE G5-DATETIME TO T5-DATETIME (WKS-CONT-5M)                T104100
041100     MOVE G5-OPEN     TO T5-OPEN (WKS-CONT-5M)                    T104110
041200     MOVE G5-HIGH     TO T5-HIGH (WKS-CONT-5M)                    T104120
041300     MOVE G5-LOW      TO T5-LOW (WKS-CONT-5M)                     T104130
041400     MOVE G5-CLOSE    TO T5-CLOSE (WKS-CONT-5M)                   T104140
041500     MOVE 'N' TO T5-RSI-OK (WKS-CONT-5M)                          T104150
041600     MOVE 'N' TO T5-SMA-OK (WKS-CONT-5M)                          T104160
041700     MOVE 'N' TO T5-ATR-OK (WKS-CONT-5M)                          T104170
041800     READ GOLD5M-FILE                                             T104180
041900         AT END MOVE 'S' TO WKS-EOF-5M-SW                         T104190
042000     END-READ.                                                    T104200
042100 211-LEE-5M-E. EXIT.                                              T104210
042200*-----------------------------------------------------------------T104220
042300 220-CARGA-15M SECTION.                                           T104230
042400     MOVE ZERO TO WKS-CONT-15M                                    T104240
042500     READ GOLD15M-FILE                                            T104250
042600         AT END MOVE 'S' TO WKS-EOF-15M-SW                        T104260
042700     END-READ                                                     T104270
042800     PERFORM 221-LEE-15M UNTIL WKS-EOF-15M.                       T104280
042900 220-CARGA-15M-E. EXIT.                                           T104290
043000 221-LEE-15M SECTION.                                             T104300
043100     ADD 1 TO WKS-CONT-15M                                        T104310
043200     MOVE G15-DATETIME TO T15-DATETIME (WKS-CONT-15M)             T104320
043300     MOVE G15-OPEN     TO T15-OPEN (WKS-CONT-15M)                 T104330
043400     MOVE G15-HIGH     TO T15-HIGH (WKS-CONT-15M)                 T104340
043500     MOVE G15-LOW      TO T15-LOW (WKS-CONT-15M)                  T104350
043600     MOVE G15-CLOSE    TO T15-CLOSE (WKS-CONT-15M)                T104360
043700     READ GOLD15M-FILE                                            T104370
043800         AT END MOVE 'S' TO WKS-EOF-15M-SW                        T104380
043900     END-READ.                                                    T104390
044000 221-LEE-15M-E. EXIT.                                             T104400
044100*-----------------------------------------------------------------T104410
044200 230-CARGA-4H SECTION.                                            T104420
044300     MOVE ZERO TO WKS-CONT-4H                                     T104430
044400     READ GOLD4H-FILE                                             T104440
044500         AT END MOVE 'S' TO WKS-EOF-4H-SW                         T104450
044600     END-READ                                                     T104460
044700     PERFORM 231-LEE-4H UNTIL WKS-EOF-4H.                         T104470
044800 230-CARGA-4H-E. EXIT.                                            T104480
044900 231-LEE-4H SECTION.                                              T104490
045000     ADD 1 TO WKS-CONT-4H                                         T104500
045100     MOVE G4H-DATETIME TO T4H-DATETIME (WKS-CONT-4H)              T104510
045200     MOVE G4H-OPEN     TO T4H-OPEN (WKS-CONT-4H)                  T104520
045300     MOVE G4H-HIGH     TO T4H-HIGH (WKS-CONT-4H)                  T104530
045400     MOVE G4H-LOW      TO T4H-LOW (WKS-CONT-4H)                   T104540
045500     MOVE G4H-CLOSE    TO T4H-CLOSE (WKS-CONT-4H)                 T104550
045600     READ GOLD4H-FILE                                             T104560
045700         AT END MOVE 'S' TO WKS-EOF-4H-SW                         T104570
045800     END-READ.                                                    T104580
045900 231-LEE-4H-E. EXIT.                                              T104590
046000*-----------------------------------------------------------------T104600
046100 300-CALCULA-INDICADORES SECTION.                                 T104610
046200     PERFORM 320-CALCULA-RSI                                      T104620
046300     PERFORM 330-CALCULA-SMA-RSI                                  T104630
046400     PERFORM 340-CALCULA-ATR                                      T104640
046500     PERFORM 350-BUSCA-INICIO-SMA.                                T104650
046600 300-CALCULA-INDICADORES-E. EXIT.                                 T104660
046700*-----------------------------------------------------------------T104670
046800*  320 - RSI(29), SUAVIZADO DE WILDER SOBRE CIERRES DE 5 MIN     *T104680
046900*-----------------------------------------------------------------T104690
047000 320-CALCULA-RSI SECTION.                                         T104700
047100     MOVE ZERO TO WKS-SUMA-GANANCIA WKS-SUMA-PERDIDA              T104710
047200     MOVE ZERO TO WKS-CAMBIO-CONT                                 T104720
047300     PERFORM 321-RSI-UN-RENGLON                                   T104730
047400         VARYING WKS-J FROM 2 BY 1                                T104740
047500         UNTIL WKS-J > WKS-CONT-5M.                               T104750
047600 320-CALCULA-RSI-E. EXIT.                                         T104760
047700 321-RSI-UN-RENGLON SECTION.                                      T104770
047800     COMPUTE WKS-CAMBIO-DIA =                                     T104780
047900         T5-CLOSE (WKS-J) - T5-CLOSE (WKS-J - 1)                  T104790
048000     IF WKS-CAMBIO-DIA > 0                                        T104800
048100         MOVE WKS-CAMBIO-DIA TO WKS-GANANCIA-DIA                  T104810
048200         MOVE ZERO TO WKS-PERDIDA-DIA                             T104820
048300     ELSE                                                         T104830
048400         MOVE ZERO TO WKS-GANANCIA-DIA                            T104840
048500         COMPUTE WKS-PERDIDA-DIA = ZERO - WKS-CAMBIO-DIA          T104850
048600     END-IF                                                       T104860
048700     IF WKS-CAMBIO-CONT < 29                                      T104870
048800         ADD 1 TO WKS-CAMBIO-CONT                                 T104880
048900         ADD WKS-GANANCIA-DIA TO WKS-SUMA-GANANCIA                T104890
049000         ADD WKS-PERDIDA-DIA TO WKS-SUMA-PERDIDA                  T104900
049100         IF WKS-CAMBIO-CONT = 29                                  T104910
049200             COMPUTE WKS-PROM-GANANCIA ROUNDED =                  T104920
049300                 WKS-SUMA-GANANCIA / 29                           T104930
049400             COMPUTE WKS-PROM-PERDIDA ROUNDED =                   T104940
049500                 WKS-SUMA-PERDIDA / 29                            T104950
049600             PERFORM 322-FIJA-RSI                                 T104960
049700         END-IF                                                   T104970
049800     ELSE                                                         T104980
049900         COMPUTE WKS-PROM-GANANCIA ROUNDED =                      T104990
050000             (WKS-PROM-GANANCIA * 28 + WKS-GANANCIA-DIA) / 29     T105000
050100         COMPUTE WKS-PROM-PERDIDA ROUNDED =                       T105010
050200             (WKS-PROM-PERDIDA * 28 + WKS-PERDIDA-DIA) / 29       T105020
050300         PERFORM 322-FIJA-RSI                                     T105030
050400     END-IF.                                                      T105040
050500 321-RSI-UN-RENGLON-E. EXIT.                                      T105050
050600 322-FIJA-RSI SECTION.                                            T105060
050700     IF WKS-PROM-PERDIDA = 0                                      T105070
050800         MOVE 100.0000 TO T5-RSI (WKS-J)                          T105080
050900     ELSE                                                         T105090
051000         COMPUTE WKS-RS ROUNDED =                                 T105100
051100             WKS-PROM-GANANCIA / WKS-PROM-PERDIDA                 T105110
051200         COMPUTE T5-RSI (WKS-J) ROUNDED =                         T105120
051300             100 - (100 / (1 + WKS-RS))                           T105130
051400     END-IF                                                       T105140
051500     MOVE 'S' TO T5-RSI-OK (WKS-J).                               T105150
051600 322-FIJA-RSI-E. EXIT.                                            T105160
051700*-----------------------------------------------------------------T105170
051800*  330 - SMA(14) DEL RSI, VENTANA CIRCULAR DE 14 VALORES         *T105180
051900*-----------------------------------------------------------------T105190
052000 330-CALCULA-SMA-RSI SECTION.                                     T105200
052100     MOVE ZERO TO WKS-VENT-SUMA WKS-VENT-CONT WKS-VENT-IX         T105210
052200     PERFORM 331-SMA-UN-RENGLON                                   T105220
052300         VARYING WKS-J FROM 1 BY 1                                T105230
052400         UNTIL WKS-J > WKS-CONT-5M.                               T105240
052500 330-CALCULA-SMA-RSI-E. EXIT.                                     T105250
052600 331-SMA-UN-RENGLON SECTION.                                      T105260
052700     IF T5-RSI-VALIDO (WKS-J)                                     T105270
052800         IF WKS-VENT-CONT < 14                                    T105280
052900             ADD 1 TO WKS-VENT-CONT                               T105290
053000             ADD T5-RSI (WKS-J) TO WKS-VENT-SUMA                  T105300
053100             MOVE T5-RSI (WKS-J) TO                               T105310
053200                 WKS-VENT-VALORES (WKS-VENT-CONT)                 T105320
053300             IF WKS-VENT-CONT = 14                                T105330
053400                 MOVE 1 TO WKS-VENT-IX                            T105340
053500                 COMPUTE T5-SMA-RSI (WKS-J) ROUNDED =             T105350
053600                     WKS-VENT-SUMA / 14                           T105360
053700                 MOVE 'S' TO T5-SMA-OK (WKS-J)                    T105370
053800             END-IF                                               T105380
053900         ELSE                                                     T105390
054000             COMPUTE WKS-VENT-SUMA = WKS-VENT-SUMA                T105400
054100                 - WKS-VENT-VALORES (WKS-VENT-IX)                 T105410
054200                 + T5-RSI (WKS-J)                                 T105420
054300             MOVE T5-RSI (WKS-J) TO                               T105430
054400                 WKS-VENT-VALORES (WKS-VENT-IX)                   T105440
054500             ADD 1 TO WKS-VENT-IX                                 T105450
054600             IF WKS-VENT-IX > 14                                  T105460
054700                 MOVE 1 TO WKS-VENT-IX                            T105470
054800             END-IF                                               T105480
054900             COMPUTE T5-SMA-RSI (WKS-J) ROUNDED =                 T105490
055000                 WKS-VENT-SUMA / 14                               T105500
055100             MOVE 'S' TO T5-SMA-OK (WKS-J)                        T105510
055200         END-IF                                                   T105520
055300     END-IF.                                                      T105530
055400 331-SMA-UN-RENGLON-E. EXIT.                                      T105540
055500*-----------------------------------------------------------------T105550
055600*  340 - ATR(14), SUAVIZADO DE WILDER SOBRE EL RANGO VERDADERO   *T105560
055700*-----------------------------------------------------------------T105570
055800 340-CALCULA-ATR SECTION.                                         T105580
055900     MOVE ZERO TO WKS-SUMA-TR WKS-TR-CONT                         T105590
056000     PERFORM 341-ATR-UN-RENGLON                                   T105600
056100         VARYING WKS-J FROM 2 BY 1                                T105610
056200         UNTIL WKS-J > WKS-CONT-5M.                               T105620
056300 340-CALCULA-ATR-E. EXIT.                                         T105630
056400 341-ATR-UN-RENGLON SECTION.                                      T105640
056500     COMPUTE WKS-DIF-1 = T5-HIGH (WKS-J) - T5-LOW (WKS-J)         T105650
056600     COMPUTE WKS-DIF-2 = T5-HIGH (WKS-J) - T5-CLOSE (WKS-J - 1)   T105660
056700     IF WKS-DIF-2 < 0                                             T105670
056800         COMPUTE WKS-DIF-2 = ZERO - WKS-DIF-2                     T105680
056900     END-IF                                                       T105690
057000     COMPUTE WKS-DIF-3 = T5-LOW (WKS-J) - T5-CLOSE (WKS-J - 1)    T105700
057100     IF WKS-DIF-3 < 0                                             T105710
057200         COMPUTE WKS-DIF-3 = ZERO - WKS-DIF-3                     T105720
057300     END-IF                                                       T105730
057400     MOVE WKS-DIF-1 TO WKS-TR-ACTUAL                              T105740
057500     IF WKS-DIF-2 > WKS-TR-ACTUAL                                 T105750
057600         MOVE WKS-DIF-2 TO WKS-TR-ACTUAL                          T105760
057700     END-IF                                                       T105770
057800     IF WKS-DIF-3 > WKS-TR-ACTUAL                                 T105780
057900         MOVE WKS-DIF-3 TO WKS-TR-ACTUAL                          T105790
058000     END-IF                                                       T105800
058100     IF WKS-TR-CONT < 14                                          T105810
058200         ADD 1 TO WKS-TR-CONT                                     T105820
058300         ADD WKS-TR-ACTUAL TO WKS-SUMA-TR                         T105830
058400         IF WKS-TR-CONT = 14                                      T105840
058500             COMPUTE WKS-PROM-TR ROUNDED = WKS-SUMA-TR / 14       T105850
058600             MOVE WKS-PROM-TR TO T5-ATR (WKS-J)                   T105860
058700             MOVE 'S' TO T5-ATR-OK (WKS-J)                        T105870
058800         END-IF                                                   T105880
058900     ELSE                                                         T105890
059000         COMPUTE WKS-PROM-TR ROUNDED =                            T105900
059100             (WKS-PROM-TR * 13 + WKS-TR-ACTUAL) / 14              T105910
059200         MOVE WKS-PROM-TR TO T5-ATR (WKS-J)                       T105920
059300         MOVE 'S' TO T5-ATR-OK (WKS-J)                            T105930
059400     END-IF.                                                      T105940
059500 341-ATR-UN-RENGLON-E. EXIT.                                      T105950
059600*-----------------------------------------------------------------T105960
059700 350-BUSCA-INICIO-SMA SECTION.                                    T105970
059800     MOVE ZERO TO WKS-SMA-INICIO WKS-M-ENCONTRADO                 T105980
059900     PERFORM 351-VERIFICA-INICIO-SMA                              T105990
060000         VARYING WKS-J FROM 1 BY 1                                T106000
060100         UNTIL WKS-J > WKS-CONT-5M OR WKS-M-ENCONTRADO = 1.       T106010
060200 350-BUSCA-INICIO-SMA-E. EXIT.                                    T106020
060300 351-VERIFICA-INICIO-SMA SECTION.                                 T106030
060400     IF T5-SMA-VALIDO (WKS-J)                                     T106040
060500         MOVE WKS-J TO WKS-SMA-INICIO                             T106050
060600         MOVE 1 TO WKS-M-ENCONTRADO                               T106060
060700     END-IF.                                                      T106070
060800 351-VERIFICA-INICIO-SMA-E. EXIT.                                 T106080
060900*-----------------------------------------------------------------T106090
061000*  500 - BARRIDO DE SENALES DE CRUCE RSI/SMA-RSI                 *T106100
061100*-----------------------------------------------------------------T106110
061200 500-BUSCA-SENALES SECTION.                                       T106120
061300     IF WKS-SMA-INICIO > 0                                        T106130
061400         COMPUTE WKS-IX5 = WKS-SMA-INICIO + 1                     T106140
061500         MOVE 1 TO WKS-IX15                                       T106150
061600         MOVE 1 TO WKS-IX4H                                       T106160
061700         PERFORM 520-EVALUA-RENGLON                               T106170
061800             UNTIL WKS-IX5 >= WKS-CONT-5M                         T106180
061900     END-IF.                                                      T106190
062000 500-BUSCA-SENALES-E. EXIT.                                       T106200
062100*-----------------------------------------------------------------T106210
062200 520-EVALUA-RENGLON SECTION.                                      T106220
062300     MOVE SPACES TO WKS-SENAL-TIPO                                T106230
062400     PERFORM 521-DETECTA-CRUCE                                    T106240
062500     IF WKS-SENAL-TIPO NOT = SPACES                               T106250
062600         PERFORM 530-PROCESA-SENAL                                T106260
062700     END-IF                                                       T106270
062800     ADD 1 TO WKS-IX5.                                            T106280
062900 520-EVALUA-RENGLON-E. EXIT.                                      T106290
063000 521-DETECTA-CRUCE SECTION.                                       T106300
063100     COMPUTE WKS-J = WKS-IX5 - 1                                  T106310
063200     IF T5-RSI (WKS-IX5) > T5-SMA-RSI (WKS-IX5)                   T106320
063300        AND T5-RSI (WKS-J) NOT > T5-SMA-RSI (WKS-J)               T106330
063400        AND T5-RSI (WKS-IX5) < WKS-RSI-LARGA-LIMITE               T106340
063500         MOVE 'LONG ' TO WKS-SENAL-TIPO                           T106350
063600     ELSE                                                         T106360
063700         IF T5-RSI (WKS-IX5) < T5-SMA-RSI (WKS-IX5)               T106370
063800            AND T5-RSI (WKS-J) NOT < T5-SMA-RSI (WKS-J)           T106380
063900            AND T5-RSI (WKS-IX5) > WKS-RSI-CORTA-LIMITE           T106390
064000             MOVE 'SHORT' TO WKS-SENAL-TIPO                       T106400
064100         END-IF                                                   T106410
064200     END-IF.                                                      T106420
064300 521-DETECTA-CRUCE-E. EXIT.                                       T106430
064400*-----------------------------------------------------------------T106440
064500*  530 - VENTANA, CONFIRMACION, TENDENCIA, PIVOTES, VETO Y SL/TP *T106450
064600*-----------------------------------------------------------------T106460
064700 530-PROCESA-SENAL SECTION.                                       T106470
064800     COMPUTE WKS-IX5-CONF = WKS-IX5 + 1                           T106480
064900     MOVE T5-DATETIME (WKS-IX5) (12:8) TO WKS-HORA-TXT            T106490
065000     IF (WKS-HORA-TXT >= '03:30:00' AND                           T106500
065100         WKS-HORA-TXT <= '11:59:59')                              T106510
065200        OR (WKS-HORA-TXT >= '14:15:00' AND                        T106520
065300         WKS-HORA-TXT <= '15:30:00')                              T106530
065400         CONTINUE                                                 T106540
065500     ELSE                                                         T106550
065600         GO TO 530-PROCESA-SENAL-E                                T106560
065700     END-IF                                                       T106570
065800     IF WKS-SENAL-TIPO = 'LONG '                                  T106580
065900         IF T5-CLOSE (WKS-IX5-CONF) NOT > T5-OPEN (WKS-IX5-CONF)  T106590
066000             GO TO 530-PROCESA-SENAL-E                            T106600
066100         END-IF                                                   T106610
066200     ELSE                                                         T106620
066300         IF T5-CLOSE (WKS-IX5-CONF) NOT < T5-OPEN (WKS-IX5-CONF)  T106630
066400             GO TO 530-PROCESA-SENAL-E                            T106640
066500         END-IF                                                   T106650
066600     END-IF                                                       T106660
066700     MOVE T5-CLOSE (WKS-IX5-CONF) TO WKS-OP-ENTRY-PRICE           T106670
066800     MOVE T5-DATETIME (WKS-IX5-CONF) TO WKS-OP-ENTRY-TIME         T106680
066900     PERFORM 540-CALCULA-TENDENCIA-15M                            T106690
067000     IF NOT WKS-TEND-ABAJO                                        T106700
067100         GO TO 530-PROCESA-SENAL-E                                T106710
067200     END-IF                                                       T106720
067300     PERFORM 550-CALCULA-PIVOTES                                  T106730
067400     PERFORM 560-VERIFICA-VETO                                    T106740
067500     IF WKS-SENAL-VETADA = 'S'                                    T106750
067600         GO TO 530-PROCESA-SENAL-E                                T106760
067700     END-IF                                                       T106770
067800     PERFORM 570-CALCULA-SL-TP                                    T106780
067900     IF WKS-HAY-SL-SW NOT = 'S' OR WKS-HAY-TP-SW NOT = 'S'        T106790
068000         GO TO 530-PROCESA-SENAL-E                                T106800
068100     END-IF                                                       T106810
068200     IF WKS-SENAL-RIESGO < WKS-DIST-MINIMA-SL                     T106820
068300         GO TO 530-PROCESA-SENAL-E                                T106830
068400     END-IF                                                       T106840
068500     IF WKS-SENAL-RIESGO = 0 OR                                   T106850
068600         WKS-SENAL-RECOMPENSA < WKS-SENAL-RIESGO                  T106860
068700         GO TO 530-PROCESA-SENAL-E                                T106870
068800     END-IF                                                       T106880
068900     MOVE WKS-SENAL-TIPO        TO WKS-OP-TIPO                    T106890
069000     MOVE WKS-SENAL-SL          TO WKS-OP-SL                      T106900
069100     MOVE WKS-SENAL-TP          TO WKS-OP-TP                      T106910
069200     MOVE T5-DATETIME (WKS-IX5) TO WKS-OP-XOVER-TIME              T106920
069300     MOVE T5-RSI (WKS-IX5)      TO WKS-OP-XOVER-RSI               T106930
069400     MOVE T5-SMA-RSI (WKS-IX5)  TO WKS-OP-XOVER-SMA               T106940
069500     IF T5-ATR-VALIDO (WKS-IX5)                                   T106950
069600         MOVE T5-ATR (WKS-IX5) TO WKS-OP-XOVER-ATR                T106960
069700     ELSE                                                         T106970
069800         MOVE ZERO TO WKS-OP-XOVER-ATR                            T106980
069900     END-IF                                                       T106990
070000     MOVE WKS-TENDENCIA         TO WKS-OP-TENDENCIA               T107000
070100     PERFORM 600-SIMULA-OPERACION                                 T107010
070200     PERFORM 650-REGISTRA-OPERACION                               T107020
070300     MOVE WKS-OP-EXIT-IX TO WKS-IX5.                              T107030
070400 530-PROCESA-SENAL-E. EXIT.                                       T107040
070500*-----------------------------------------------------------------T107050
070600*  540 - TENDENCIA DE 15 MINUTOS (SMA-50 HASTA EL CRUCE)         *T107060
070700*-----------------------------------------------------------------T107070
070800 540-CALCULA-TENDENCIA-15M SECTION.                               T107080
070900     PERFORM 541-AVANZA-PUNTERO-15M                               T107090
071000         UNTIL WKS-IX15 >= WKS-CONT-15M                           T107100
071100         OR T15-DATETIME (WKS-IX15 + 1) > T5-DATETIME (WKS-IX5)   T107110
071200     IF WKS-IX15 < 50                                             T107120
071300         MOVE 'SIDEWAYS' TO WKS-TENDENCIA                         T107130
071400     ELSE                                                         T107140
071500         MOVE ZERO TO WKS-SMA50-SUMA                              T107150
071600         COMPUTE WKS-K = WKS-IX15 - 49                            T107160
071700         PERFORM 542-SUMA-SMA50                                   T107170
071800             VARYING WKS-K FROM WKS-K BY 1                        T107180
071900             UNTIL WKS-K > WKS-IX15                               T107190
072000         COMPUTE WKS-SMA50-VALOR ROUNDED = WKS-SMA50-SUMA / 50    T107200
072100         IF T15-CLOSE (WKS-IX15) > WKS-SMA50-VALOR                T107210
072200             MOVE 'UP      ' TO WKS-TENDENCIA                     T107220
072300         ELSE                                                     T107230
072400             IF T15-CLOSE (WKS-IX15) < WKS-SMA50-VALOR            T107240
072500                 MOVE 'DOWN    ' TO WKS-TENDENCIA                 T107250
072600             ELSE                                                 T107260
072700                 MOVE 'SIDEWAYS' TO WKS-TENDENCIA                 T107270
072800             END-IF                                               T107280
072900         END-IF                                                   T107290
073000     END-IF.                                                      T107300
073100 540-CALCULA-TENDENCIA-15M-E. EXIT.                               T107310
073200 541-AVANZA-PUNTERO-15M SECTION.                                  T107320
073300     ADD 1 TO WKS-IX15.                                           T107330
073400 541-AVANZA-PUNTERO-15M-E. EXIT.                                  T107340
073500 542-SUMA-SMA50 SECTION.                                          T107350
073600     ADD T15-CLOSE (WKS-K) TO WKS-SMA50-SUMA.                     T107360
073700 542-SUMA-SMA50-E. EXIT.                                          T107370
073800*-----------------------------------------------------------------T107380
073900*  550 - PIVOTES DE 15 MINUTOS Y 4 HORAS DESDE LA VELA MAS       *T107390
074000*  RECIENTE ESTRICTAMENTE ANTERIOR A LA HORA DEL CRUCE           *T107400
074100*-----------------------------------------------------------------T107410
074200 550-CALCULA-PIVOTES SECTION.                                     T107420
074300     PERFORM 551-BUSCA-VELA-PIVOTE-15M                            T107430
074400     PERFORM 552-BUSCA-VELA-PIVOTE-4H                             T107440
074500     IF WKS-PIV-IX15 > 0                                          T107450
074600         MOVE T15-HIGH (WKS-PIV-IX15) TO WKS-PIV-H                T107460
074700         MOVE T15-LOW (WKS-PIV-IX15)  TO WKS-PIV-L                T107470
074800         MOVE T15-CLOSE (WKS-PIV-IX15) TO WKS-PIV-C               T107480
074900         PERFORM 553-ARMA-NIVELES-15M                             T107490
075000     ELSE                                                         T107500
075100         PERFORM 555-LIMPIA-NIVELES-15M                           T107510
075200     END-IF                                                       T107520
075300     IF WKS-PIV-IX4H > 0                                          T107530
075400         MOVE T4H-HIGH (WKS-PIV-IX4H) TO WKS-PIV-H                T107540
075500         MOVE T4H-LOW (WKS-PIV-IX4H)  TO WKS-PIV-L                T107550
075600         MOVE T4H-CLOSE (WKS-PIV-IX4H) TO WKS-PIV-C               T107560
075700         PERFORM 554-ARMA-NIVELES-4H                              T107570
075800     ELSE                                                         T107580
075900         PERFORM 555-LIMPIA-NIVELES-4H                            T107590
076000     END-IF.                                                      T107600
076100 550-CALCULA-PIVOTES-E. EXIT.                                     T107610
076200 551-BUSCA-VELA-PIVOTE-15M SECTION.                               T107620
076300     MOVE ZERO TO WKS-PIV-IX15                                    T107630
076400     PERFORM 556-AVANZA-PIVOTE-15M                                T107640
076500         VARYING WKS-J FROM 1 BY 1                                T107650
076600         UNTIL WKS-J > WKS-CONT-15M                               T107660
076700         OR T15-DATETIME (WKS-J) NOT < T5-DATETIME (WKS-IX5).     T107670
076800 551-BUSCA-VELA-PIVOTE-15M-E. EXIT.                               T107680
076900 556-AVANZA-PIVOTE-15M SECTION.                                   T107690
077000     MOVE WKS-J TO WKS-PIV-IX15.                                  T107700
077100 556-AVANZA-PIVOTE-15M-E. EXIT.                                   T107710
077200 552-BUSCA-VELA-PIVOTE-4H SECTION.                                T107720
077300     MOVE ZERO TO WKS-PIV-IX4H                                    T107730
077400     PERFORM 557-AVANZA-PIVOTE-4H                                 T107740
077500         VARYING WKS-J FROM 1 BY 1                                T107750
077600         UNTIL WKS-J > WKS-CONT-4H                                T107760
077700         OR T4H-DATETIME (WKS-J) NOT < T5-DATETIME (WKS-IX5).     T107770
077800 552-BUSCA-VELA-PIVOTE-4H-E. EXIT.                                T107780
077900 557-AVANZA-PIVOTE-4H SECTION.                                    T107790
078000     MOVE WKS-J TO WKS-PIV-IX4H.                                  T107800
078100 557-AVANZA-PIVOTE-4H-E. EXIT.                                    T107810
078200*-----------------------------------------------------------------T107820
078300*  P = (H+L+C)/3.  SOPORTES = 2P-H, P-(H-L), L-2(H-P), P          T107830
078400*  RESISTENCIAS = 2P-L, P+(H-L), H+2(P-L), P                      T107840
078500*-----------------------------------------------------------------T107850
078600 553-ARMA-NIVELES-15M SECTION.                                    T107860
078700     COMPUTE WKS-PIV-P ROUNDED = (WKS-PIV-H + WKS-PIV-L           T107870
078800         + WKS-PIV-C) / 3                                         T107880
078900     COMPUTE WKS-SOP-15 (1) = 2 * WKS-PIV-P - WKS-PIV-H           T107890
079000     COMPUTE WKS-SOP-15 (2) = WKS-PIV-P - (WKS-PIV-H - WKS-PIV-L) T107900
079100     COMPUTE WKS-SOP-15 (3) = WKS-PIV-L                           T107910
079200         - 2 * (WKS-PIV-H - WKS-PIV-P)                            T107920
079300     MOVE WKS-PIV-P TO WKS-SOP-15 (4)                             T107930
079400     COMPUTE WKS-RES-15 (1) = 2 * WKS-PIV-P - WKS-PIV-L           T107940
079500     COMPUTE WKS-RES-15 (2) = WKS-PIV-P + (WKS-PIV-H - WKS-PIV-L) T107950
079600     COMPUTE WKS-RES-15 (3) = WKS-PIV-H                           T107960
079700         + 2 * (WKS-PIV-P - WKS-PIV-L)                            T107970
079800     MOVE WKS-PIV-P TO WKS-RES-15 (4).                            T107980
079900 553-ARMA-NIVELES-15M-E. EXIT.                                    T107990
080000 554-ARMA-NIVELES-4H SECTION.                                     T108000
080100     COMPUTE WKS-PIV-P ROUNDED = (WKS-PIV-H + WKS-PIV-L           T108010
080200         + WKS-PIV-C) / 3                                         T108020
080300     COMPUTE WKS-SOP-4H (1) = 2 * WKS-PIV-P - WKS-PIV-H           T108030
080400     COMPUTE WKS-SOP-4H (2) = WKS-PIV-P - (WKS-PIV-H - WKS-PIV-L) T108040
080500     COMPUTE WKS-SOP-4H (3) = WKS-PIV-L                           T108050
080600         - 2 * (WKS-PIV-H - WKS-PIV-P)                            T108060
080700     MOVE WKS-PIV-P TO WKS-SOP-4H (4)                             T108070
080800     COMPUTE WKS-RES-4H (1) = 2 * WKS-PIV-P - WKS-PIV-L           T108080
080900     COMPUTE WKS-RES-4H (2) = WKS-PIV-P + (WKS-PIV-H - WKS-PIV-L) T108090
081000     COMPUTE WKS-RES-4H (3) = WKS-PIV-H                           T108100
081100         + 2 * (WKS-PIV-P - WKS-PIV-L)                            T108110
081200     MOVE WKS-PIV-P TO WKS-RES-4H (4).                            T108120
081300 554-ARMA-NIVELES-4H-E. EXIT.                                     T108130
081400 555-LIMPIA-NIVELES-15M SECTION.                                  T108140
081500     MOVE ZERO TO WKS-SOP-15 (1) WKS-SOP-15 (2)                   T108150
081600         WKS-SOP-15 (3) WKS-SOP-15 (4)                            T108160
081700     MOVE ZERO TO WKS-RES-15 (1) WKS-RES-15 (2)                   T108170
081800         WKS-RES-15 (3) WKS-RES-15 (4).                           T108180
081900 555-LIMPIA-NIVELES-15M-E. EXIT.                                  T108190
082000 555-LIMPIA-NIVELES-4H SECTION.                                   T108200
082100     MOVE ZERO TO WKS-SOP-4H (1) WKS-SOP-4H (2)                   T108210
082200         WKS-SOP-4H (3) WKS-SOP-4H (4)                            T108220
082300     MOVE ZERO TO WKS-RES-4H (1) WKS-RES-4H (2)                   T108230
082400         WKS-RES-4H (3) WKS-RES-4H (4).                           T108240
082500 555-LIMPIA-NIVELES-4H-E. EXIT.                                   T108250
082600*-----------------------------------------------------------------T108260
082700*  560 - VETO POR CERCANIA A SOPORTE/RESISTENCIA                 *T108270
082800*-----------------------------------------------------------------T108280
082900 560-VERIFICA-VETO SECTION.                                       T108290
083000     MOVE 'N' TO WKS-SENAL-VETADA                                 T108300
083100     IF T5-ATR-VALIDO (WKS-IX5) AND T5-ATR (WKS-IX5) > 0          T108310
083200         COMPUTE WKS-UMBRAL ROUNDED = T5-ATR (WKS-IX5) * 0.5      T108320
083300     ELSE                                                         T108330
083400         COMPUTE WKS-UMBRAL ROUNDED =                             T108340
083500             WKS-OP-ENTRY-PRICE * 0.001                           T108350
083600     END-IF                                                       T108360
083700     IF WKS-SENAL-TIPO = 'LONG '                                  T108370
083800         PERFORM 561-VETO-RESISTENCIA                             T108380
083900             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 4            T108390
084000                 OR WKS-SENAL-VETADA = 'S'                        T108400
084100         IF WKS-SENAL-VETADA NOT = 'S'                            T108410
084200             PERFORM 562-VETO-RESISTENCIA-4H                      T108420
084300                 VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 4        T108430
084400                     OR WKS-SENAL-VETADA = 'S'                    T108440
084500         END-IF                                                   T108450
084600     ELSE                                                         T108460
084700         PERFORM 563-VETO-SOPORTE                                 T108470
084800             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 4            T108480
084900                 OR WKS-SENAL-VETADA = 'S'                        T108490
085000         IF WKS-SENAL-VETADA NOT = 'S'                            T108500
085100             PERFORM 564-VETO-SOPORTE-4H                          T108510
085200                 VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 4        T108520
085300                     OR WKS-SENAL-VETADA = 'S'                    T108530
085400         END-IF                                                   T108540
085500     END-IF.                                                      T108550
085600 560-VERIFICA-VETO-E. EXIT.                                       T108560
085700 561-VETO-RESISTENCIA SECTION.                                    T108570
085800     IF WKS-RES-15 (WKS-K) > WKS-OP-ENTRY-PRICE                   T108580
085900         COMPUTE WKS-DIF-VETO =                                   T108590
086000             WKS-RES-15 (WKS-K) - WKS-OP-ENTRY-PRICE              T108600
086100         IF WKS-DIF-VETO < WKS-UMBRAL                             T108610
086200             MOVE 'S' TO WKS-SENAL-VETADA                         T108620
086300         END-IF                                                   T108630
086400     END-IF.                                                      T108640
086500 561-VETO-RESISTENCIA-E. EXIT.                                    T108650
086600 562-VETO-RESISTENCIA-4H SECTION.                                 T108660
086700     IF WKS-RES-4H (WKS-K) > WKS-OP-ENTRY-PRICE                   T108670
086800         COMPUTE WKS-DIF-VETO =                                   T108680
086900             WKS-RES-4H (WKS-K) - WKS-OP-ENTRY-PRICE              T108690
087000         IF WKS-DIF-VETO < WKS-UMBRAL                             T108700
087100             MOVE 'S' TO WKS-SENAL-VETADA                         T108710
087200         END-IF                                                   T108720
087300     END-IF.                                                      T108730
087400 562-VETO-RESISTENCIA-4H-E. EXIT.                                 T108740
087500 563-VETO-SOPORTE SECTION.                                        T108750
087600     IF WKS-SOP-15 (WKS-K) < WKS-OP-ENTRY-PRICE                   T108760
087700         COMPUTE WKS-DIF-VETO =                                   T108770
087800             WKS-OP-ENTRY-PRICE - WKS-SOP-15 (WKS-K)              T108780
087900         IF WKS-DIF-VETO < WKS-UMBRAL                             T108790
088000             MOVE 'S' TO WKS-SENAL-VETADA                         T108800
088100         END-IF                                                   T108810
088200     END-IF.                                                      T108820
088300 563-VETO-SOPORTE-E. EXIT.                                        T108830
088400 564-VETO-SOPORTE-4H SECTION.                                     T108840
088500     IF WKS-SOP-4H (WKS-K) < WKS-OP-ENTRY-PRICE                   T108850
088600         COMPUTE WKS-DIF-VETO =                                   T108860
088700             WKS-OP-ENTRY-PRICE - WKS-SOP-4H (WKS-K)              T108870
088800         IF WKS-DIF-VETO < WKS-UMBRAL                             T108880
088900             MOVE 'S' TO WKS-SENAL-VETADA                         T108890
089000         END-IF                                                   T108900
089100     END-IF.                                                      T108910
089200 564-VETO-SOPORTE-4H-E. EXIT.                                     T108920
089300*-----------------------------------------------------------------T108930
089400*  570 - DERIVACION DE STOP LOSS Y TAKE PROFIT DESDE LOS NIVELES *T108940
089500*-----------------------------------------------------------------T108950
089600 570-CALCULA-SL-TP SECTION.                                       T108960
089700     MOVE 'N' TO WKS-HAY-SL-SW                                    T108970
089800     MOVE 'N' TO WKS-HAY-TP-SW                                    T108980
089900     MOVE ZERO TO WKS-SENAL-SL WKS-SENAL-TP                       T108990
090000     IF WKS-SENAL-TIPO = 'LONG '                                  T109000
090100         PERFORM 571-MAX-SOPORTE-15M                              T109010
090200             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 4            T109020
090300         PERFORM 572-MAX-SOPORTE-4H                               T109030
090400             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 4            T109040
090500         PERFORM 573-MIN-RESISTENCIA-15M                          T109050
090600             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 4            T109060
090700         PERFORM 574-MIN-RESISTENCIA-4H                           T109070
090800             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 4            T109080
090900     ELSE                                                         T109090
091000         PERFORM 573-MIN-RESISTENCIA-15M                          T109100
091100             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 4            T109110
091200         PERFORM 574-MIN-RESISTENCIA-4H                           T109120
091300             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 4            T109130
091400         PERFORM 571-MAX-SOPORTE-15M                              T109140
091500             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 4            T109150
091600         PERFORM 572-MAX-SOPORTE-4H                               T109160
091700             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 4            T109170
091800     END-IF                                                       T109180
091900     IF WKS-SENAL-TIPO = 'LONG '                                  T109190
092000         IF WKS-HAY-SL-SW = 'S' AND WKS-HAY-TP-SW = 'S'           T109200
092100             COMPUTE WKS-SENAL-RIESGO =                           T109210
092200                 WKS-OP-ENTRY-PRICE - WKS-SENAL-SL                T109220
092300             COMPUTE WKS-SENAL-RECOMPENSA =                       T109230
092400                 WKS-SENAL-TP - WKS-OP-ENTRY-PRICE                T109240
092500         END-IF                                                   T109250
092600     ELSE                                                         T109260
092700         IF WKS-HAY-SL-SW = 'S' AND WKS-HAY-TP-SW = 'S'           T109270
092800             COMPUTE WKS-SENAL-RIESGO =                           T109280
092900                 WKS-SENAL-SL - WKS-OP-ENTRY-PRICE                T109290
093000             COMPUTE WKS-SENAL-RECOMPENSA =                       T109300
093100                 WKS-OP-ENTRY-PRICE - WKS-SENAL-TP                T109310
093200         END-IF                                                   T109320
093300     END-IF.                                                      T109330
093400 570-CALCULA-SL-TP-E. EXIT.                                       T109340
093500*    PARA LARGA: SL = SOPORTE MAS ALTO POR DEBAJO DE LA ENTRADA; *T109350
093600*    TP = RESISTENCIA MAS BAJA POR ENCIMA. PARA CORTA, AL REVES. *T109360
093700 571-MAX-SOPORTE-15M SECTION.                                     T109370
093800     IF WKS-SOP-15 (WKS-K) < WKS-OP-ENTRY-PRICE                   T109380
093900         IF WKS-SENAL-TIPO = 'LONG '                              T109390
094000             IF WKS-HAY-SL-SW NOT = 'S' OR                        T109400
094100                 WKS-SOP-15 (WKS-K) > WKS-SENAL-SL                T109410
094200                 MOVE WKS-SOP-15 (WKS-K) TO WKS-SENAL-SL          T109420
094300                 MOVE 'S' TO WKS-HAY-SL-SW                        T109430
094400             END-IF                                               T109440
094500         ELSE                                                     T109450
094600             IF WKS-HAY-TP-SW NOT = 'S' OR                        T109460
094700                 WKS-SOP-15 (WKS-K) > WKS-SENAL-TP                T109470
094800                 MOVE WKS-SOP-15 (WKS-K) TO WKS-SENAL-TP          T109480
094900                 MOVE 'S' TO WKS-HAY-TP-SW                        T109490
095000             END-IF                                               T109500
095100         END-IF                                                   T109510
095200     END-IF.                                                      T109520
095300 571-MAX-SOPORTE-15M-E. EXIT.                                     T109530
095400 572-MAX-SOPORTE-4H SECTION.                                      T109540
095500     IF WKS-SOP-4H (WKS-K) < WKS-OP-ENTRY-PRICE                   T109550
095600         IF WKS-SENAL-TIPO = 'LONG '                              T109560
095700             IF WKS-HAY-SL-SW NOT = 'S' OR                        T109570
095800                 WKS-SOP-4H (WKS-K) > WKS-SENAL-SL                T109580
095900                 MOVE WKS-SOP-4H (WKS-K) TO WKS-SENAL-SL          T109590
096000                 MOVE 'S' TO WKS-HAY-SL-SW                        T109600
096100             END-IF                                               T109610
096200         ELSE                                                     T109620
096300             IF WKS-HAY-TP-SW NOT = 'S' OR                        T109630
096400                 WKS-SOP-4H (WKS-K) > WKS-SENAL-TP                T109640
096500                 MOVE WKS-SOP-4H (WKS-K) TO WKS-SENAL-TP          T109650
096600                 MOVE 'S' TO WKS-HAY-TP-SW                        T109660
096700             END-IF                                               T109670
096800         END-IF                                                   T109680
096900     END-IF.                                                      T109690
097000 572-MAX-SOPORTE-4H-E. EXIT.                                      T109700
097100 573-MIN-RESISTENCIA-15M SECTION.                                 T109710
097200     IF WKS-RES-15 (WKS-K) > WKS-OP-ENTRY-PRICE                   T109720
097300         IF WKS-SENAL-TIPO = 'LONG '                              T109730
097400             IF WKS-HAY-TP-SW NOT = 'S' OR                        T109740
097500                 WKS-RES-15 (WKS-K) < WKS-SENAL-TP                T109750
097600                 MOVE WKS-RES-15 (WKS-K) TO WKS-SENAL-TP          T109760
097700                 MOVE 'S' TO WKS-HAY-TP-SW                        T109770
097800             END-IF                                               T109780
097900         ELSE                                                     T109790
098000             IF WKS-HAY-SL-SW NOT = 'S' OR                        T109800
098100                 WKS-RES-15 (WKS-K) < WKS-SENAL-SL                T109810
098200                 MOVE WKS-RES-15 (WKS-K) TO WKS-SENAL-SL          T109820
098300                 MOVE 'S' TO WKS-HAY-SL-SW                        T109830
098400             END-IF                                               T109840
098500         END-IF                                                   T109850
098600     END-IF.                                                      T109860
098700 573-MIN-RESISTENCIA-15M-E. EXIT.                                 T109870
098800 574-MIN-RESISTENCIA-4H SECTION.                                  T109880
098900     IF WKS-RES-4H (WKS-K) > WKS-OP-ENTRY-PRICE                   T109890
099000         IF WKS-SENAL-TIPO = 'LONG '                              T109900
099100             IF WKS-HAY-TP-SW NOT = 'S' OR                        T109910
099200                 WKS-RES-4H (WKS-K) < WKS-SENAL-TP                T109920
099300                 MOVE WKS-RES-4H (WKS-K) TO WKS-SENAL-TP          T109930
099400                 MOVE 'S' TO WKS-HAY-TP-SW                        T109940
099500             END-IF                                               T109950
099600         ELSE                                                     T109960
099700             IF WKS-HAY-SL-SW NOT = 'S' OR                        T109970
099800                 WKS-RES-4H (WKS-K) < WKS-SENAL-SL                T109980
099900                 MOVE WKS-RES-4H (WKS-K) TO WKS-SENAL-SL          T109990
100000                 MOVE 'S' TO WKS-HAY-SL-SW                        T110000
100100             END-IF                                               T110010
100200         END-IF                                                   T110020
100300     END-IF.                                                      T110030
100400 574-MIN-RESISTENCIA-4H-E. EXIT.                                  T110040
100500*-----------------------------------------------------------------T110050
100600*  600 - SIMULACION VELA POR VELA HASTA STOP, TARGET O REVERSA   *T110060
100700*-----------------------------------------------------------------T110070
100800 600-SIMULA-OPERACION SECTION.                                    T110080
100900     MOVE 'N' TO WKS-OP-CERRADA-SW                                T110090
101000     MOVE ZERO TO WKS-OP-MAE                                      T110100
101100     MOVE WKS-IX5-CONF TO WKS-CAM                                 T110110
101200     PERFORM 610-AVANZA-VELA-SIMULACION                           T110120
101300         UNTIL WKS-OP-CERRADA-SW = 'S' OR WKS-CAM >= WKS-CONT-5M  T110130
101400     IF WKS-OP-CERRADA-SW NOT = 'S'                               T110140
101500         PERFORM 630-DEJA-ABIERTA                                 T110150
101600     END-IF.                                                      T110160
101700 600-SIMULA-OPERACION-E. EXIT.                                    T110170
101800 610-AVANZA-VELA-SIMULACION SECTION.                              T110180
101900     ADD 1 TO WKS-CAM                                             T110190
102000     PERFORM 620-ACTUALIZA-MAE                                    T110200
102100     PERFORM 621-VERIFICA-SALIDA                                  T110210
102200     IF WKS-OP-CERRADA-SW = 'S'                                   T110220
102300         MOVE WKS-CAM TO WKS-OP-EXIT-IX                           T110230
102400     END-IF.                                                      T110240
102500 610-AVANZA-VELA-SIMULACION-E. EXIT.                              T110250
102600*-----------------------------------------------------------------T110260
102700 620-ACTUALIZA-MAE SECTION.                                       T110270
102800     IF WKS-OP-TIPO = 'LONG '                                     T110280
102900         COMPUTE WKS-MAE-VELA =                                   T110290
103000             (WKS-OP-ENTRY-PRICE - T5-LOW (WKS-CAM))              T110300
103100             * WKS-TAMANO-POSICION                                T110310
103200     ELSE                                                         T110320
103300         COMPUTE WKS-MAE-VELA =                                   T110330
103400             (T5-HIGH (WKS-CAM) - WKS-OP-ENTRY-PRICE)             T110340
103500             * WKS-TAMANO-POSICION                                T110350
103600     END-IF                                                       T110360
103700     IF WKS-MAE-VELA < 0                                          T110370
103800         MOVE ZERO TO WKS-MAE-VELA                                T110380
103900     END-IF                                                       T110390
104000     IF WKS-MAE-VELA > WKS-OP-MAE                                 T110400
104100         MOVE WKS-MAE-VELA TO WKS-OP-MAE                          T110410
104200     END-IF.                                                      T110420
104300 620-ACTUALIZA-MAE-E. EXIT.                                       T110430
104400*-----------------------------------------------------------------T110440
104500*  621 - SL/TP TIENEN PRIORIDAD; LUEGO CRUCE INVERSO RSI/SMA-RSI *T110450
104600*-----------------------------------------------------------------T110460
104700 621-VERIFICA-SALIDA SECTION.                                     T110470
104800     IF WKS-OP-TIPO = 'LONG '                                     T110480
104900         IF T5-LOW (WKS-CAM) <= WKS-OP-SL                         T110490
105000             MOVE WKS-OP-SL TO WKS-OP-EXIT-PRICE                  T110500
105100             MOVE 'SL HIT (S/R)       ' TO WKS-OP-EXIT-REASON     T110510
105200             MOVE 'S' TO WKS-OP-CERRADA-SW                        T110520
105300         ELSE                                                     T110530
105400             IF T5-HIGH (WKS-CAM) >= WKS-OP-TP                    T110540
105500                 MOVE WKS-OP-TP TO WKS-OP-EXIT-PRICE              T110550
105600                 MOVE 'TP HIT (S/R)       ' TO WKS-OP-EXIT-REASON T110560
105700                 MOVE 'S' TO WKS-OP-CERRADA-SW                    T110570
105800             END-IF                                               T110580
105900         END-IF                                                   T110590
106000     ELSE                                                         T110600
106100         IF T5-HIGH (WKS-CAM) >= WKS-OP-SL                        T110610
106200             MOVE WKS-OP-SL TO WKS-OP-EXIT-PRICE                  T110620
106300             MOVE 'SL HIT (S/R)       ' TO WKS-OP-EXIT-REASON     T110630
106400             MOVE 'S' TO WKS-OP-CERRADA-SW                        T110640
106500         ELSE                                                     T110650
106600             IF T5-LOW (WKS-CAM) <= WKS-OP-TP                     T110660
106700                 MOVE WKS-OP-TP TO WKS-OP-EXIT-PRICE              T110670
106800                 MOVE 'TP HIT (S/R)       ' TO WKS-OP-EXIT-REASON T110680
106900                 MOVE 'S' TO WKS-OP-CERRADA-SW                    T110690
107000             END-IF                                               T110700
107100         END-IF                                                   T110710
107200     END-IF                                                       T110720
107300     IF WKS-OP-CERRADA-SW NOT = 'S'                               T110730
107400         IF T5-RSI-VALIDO (WKS-CAM) AND T5-SMA-VALIDO (WKS-CAM)   T110740
107500             IF WKS-OP-TIPO = 'LONG '                             T110750
107600                 IF T5-RSI (WKS-CAM) < T5-SMA-RSI (WKS-CAM)       T110760
107700                     MOVE T5-CLOSE (WKS-CAM) TO WKS-OP-EXIT-PRICE T110770
107800                     MOVE 'RSI CROSSOVER STOP  '                  T110780
107900                         TO WKS-OP-EXIT-REASON                    T110790
108000                     MOVE 'S' TO WKS-OP-CERRADA-SW                T110800
108100                 END-IF                                           T110810
108200             ELSE                                                 T110820
108300                 IF T5-RSI (WKS-CAM) > T5-SMA-RSI (WKS-CAM)       T110830
108400                     MOVE T5-CLOSE (WKS-CAM) TO WKS-OP-EXIT-PRICE T110840
108500                     MOVE 'RSI CROSSOVER STOP  '                  T110850
108600                         TO WKS-OP-EXIT-REASON                    T110860
108700                     MOVE 'S' TO WKS-OP-CERRADA-SW                T110870
108800                 END-IF                                           T110880
108900             END-IF                                               T110890
109000         END-IF                                                   T110900
109100     END-IF                                                       T110910
109200     IF WKS-OP-CERRADA-SW = 'S'                                   T110920
109300         MOVE T5-DATETIME (WKS-CAM) TO WKS-OP-EXIT-TIME           T110930
109400         MOVE 'N' TO WKS-OP-SIGUE-ABIERTA-SW                      T110940
109500     END-IF.                                                      T110950
109600 621-VERIFICA-SALIDA-E. EXIT.                                     T110960
109700*-----------------------------------------------------------------T110970
109800 630-DEJA-ABIERTA SECTION.                                        T110980
109900     MOVE WKS-CONT-5M TO WKS-CAM                                  T110990
110000     MOVE WKS-CONT-5M TO WKS-OP-EXIT-IX                           T111000
110100     MOVE T5-CLOSE (WKS-CONT-5M) TO WKS-OP-EXIT-PRICE             T111010
110200     MOVE 'STILL_OPEN' TO WKS-OP-EXIT-TIME                        T111020
110300     MOVE SPACES TO WKS-OP-EXIT-REASON                            T111030
110400     MOVE 'S' TO WKS-OP-SIGUE-ABIERTA-SW.                         T111040
110500 630-DEJA-ABIERTA-E. EXIT.                                        T111050
110600*-----------------------------------------------------------------T111060
110700*  650 - REGISTRA LA OPERACION EN BITACORA, DETALLE Y METRICAS   *T111070
110800*-----------------------------------------------------------------T111080
110900 650-REGISTRA-OPERACION SECTION.                                  T111090
111000     PERFORM 651-CALCULA-PNL                                      T111100
111100     PERFORM 652-ESCRIBE-BITACORA                                 T111110
111200     PERFORM 653-ESCRIBE-DETALLE                                  T111120
111300     PERFORM 654-ACTUALIZA-METRICAS                               T111130
111400     PERFORM 655-ACUMULA-MES.                                     T111140
111500 650-REGISTRA-OPERACION-E. EXIT.                                  T111150
111600 651-CALCULA-PNL SECTION.                                         T111160
111700     IF WKS-OP-TIPO = 'LONG '                                     T111170
111800         COMPUTE WKS-OP-PNL ROUNDED =                             T111180
111900             (WKS-OP-EXIT-PRICE - WKS-OP-ENTRY-PRICE)             T111190
112000             * WKS-TAMANO-POSICION                                T111200
112100     ELSE                                                         T111210
112200         COMPUTE WKS-OP-PNL ROUNDED =                             T111220
112300             (WKS-OP-ENTRY-PRICE - WKS-OP-EXIT-PRICE)             T111230
112400             * WKS-TAMANO-POSICION                                T111240
112500     END-IF.                                                      T111250
112600 651-CALCULA-PNL-E. EXIT.                                         T111260
112700 652-ESCRIBE-BITACORA SECTION.                                    T111270
112800     MOVE WKS-OP-TIPO         TO TRD-TYPE                         T111280
112900     MOVE WKS-OP-ENTRY-TIME   TO TRD-ENTRY-TIME                   T111290
113000     MOVE WKS-OP-ENTRY-PRICE  TO TRD-ENTRY-PRICE                  T111300
113100     IF WKS-OP-SIGUE-ABIERTA-SW = 'S'                             T111310
113200         MOVE 'STILL_OPEN' TO TRD-EXIT-ABIERTA                    T111320
113300     ELSE                                                         T111330
113400         MOVE WKS-OP-EXIT-TIME TO TRD-EXIT-TIME                   T111340
113500     END-IF                                                       T111350
113600     MOVE WKS-OP-EXIT-PRICE   TO TRD-EXIT-PRICE                   T111360
113700     MOVE WKS-TAMANO-POSICION TO TRD-SIZE                         T111370
113800     MOVE WKS-OP-PNL          TO TRD-GROSS-PNL                    T111380
113900     MOVE ZERO                TO TRD-SWAP TRD-SPREAD              T111390
114000     MOVE WKS-OP-MAE          TO TRD-MAE                          T111400
114100     MOVE WKS-OP-PNL          TO TRD-NET-PNL                      T111410
114200     IF WKS-OP-SIGUE-ABIERTA-SW = 'S'                             T111420
114300         MOVE 'STILL_OPEN            ' TO TRD-STATUS              T111430
114400         MOVE SPACES TO TRD-EXIT-REASON                           T111440
114500     ELSE                                                         T111450
114600         MOVE WKS-OP-EXIT-REASON TO TRD-STATUS                    T111460
114700         MOVE WKS-OP-EXIT-REASON TO TRD-EXIT-REASON               T111470
114800     END-IF                                                       T111480
114900     WRITE TRD-REGISTRO.                                          T111490
115000 652-ESCRIBE-BITACORA-E. EXIT.                                    T111500
115100*-----------------------------------------------------------------T111510
115200 653-ESCRIBE-DETALLE SECTION.                                     T111520
115300     MOVE SPACES TO DTL-REGISTRO                                  T111530
115400     STRING WKS-OP-ENT-ANIO    WKS-OP-ENT-MES                     T111540
115500            WKS-OP-ENT-DIA     WKS-OP-ENT-HORA                    T111550
115600            WKS-OP-ENT-MINUTO  WKS-OP-ENT-SEGUNDO                 T111560
115700            '_' WKS-OP-TIPO                                       T111570
115800         DELIMITED BY SIZE INTO DTL-TRADE-ID                      T111580
115900     MOVE WKS-OP-ENTRY-TIME   TO DTL-ENTRY-TIME                   T111590
116000     IF WKS-OP-SIGUE-ABIERTA-SW = 'S'                             T111600
116100         MOVE 'STILL_OPEN         ' TO DTL-EXIT-TIME              T111610
116200     ELSE                                                         T111620
116300         MOVE WKS-OP-EXIT-TIME TO DTL-EXIT-TIME                   T111630
116400     END-IF                                                       T111640
116500     MOVE WKS-OP-ENTRY-PRICE  TO DTL-ENTRY-PRICE                  T111650
116600     MOVE WKS-OP-EXIT-PRICE   TO DTL-EXIT-PRICE                   T111660
116700     MOVE WKS-OP-TIPO         TO DTL-DIRECTION                    T111670
116800     MOVE WKS-OP-PNL          TO DTL-PNL                          T111680
116900     MOVE WKS-OP-EXIT-REASON  TO DTL-EXIT-REASON                  T111690
117000     MOVE WKS-OP-XOVER-TIME   TO DTL-XOVER-TIME                   T111700
117100     MOVE WKS-OP-XOVER-RSI    TO DTL-XOVER-RSI                    T111710
117200     MOVE WKS-OP-XOVER-SMA    TO DTL-XOVER-SMA-RSI                T111720
117300     MOVE WKS-OP-XOVER-ATR    TO DTL-XOVER-ATR                    T111730
117400     MOVE WKS-OP-TENDENCIA    TO DTL-TREND-15M                    T111740
117500     IF WKS-OP-PNL >= 0                                           T111750
117600         MOVE DTL-REGISTRO TO WIN-REGISTRO                        T111760
117700         WRITE WIN-REGISTRO                                       T111770
117800     ELSE                                                         T111780
117900         MOVE DTL-REGISTRO TO LOS-REGISTRO                        T111790
118000         WRITE LOS-REGISTRO                                       T111800
118100     END-IF.                                                      T111810
118200 653-ESCRIBE-DETALLE-E. EXIT.                                     T111820
118300*-----------------------------------------------------------------T111830
118400*  654 - BALANCE, PICO DE EQUIDAD, DRAWDOWN Y DURACION           *T111840
118500*-----------------------------------------------------------------T111850
118600 654-ACTUALIZA-METRICAS SECTION.                                  T111860
118700     ADD 1 TO WKS-TOTAL-TRADES                                    T111870
118800     ADD WKS-OP-PNL TO WKS-BALANCE                                T111880
118900     IF WKS-OP-PNL > 0                                            T111890
119000         ADD 1 TO WKS-GANADORAS                                   T111900
119100         ADD WKS-OP-PNL TO WKS-GANANCIA-BRUTA                     T111910
119200         IF WKS-OP-PNL > WKS-MAX-GANANCIA                         T111920
119300             MOVE WKS-OP-PNL TO WKS-MAX-GANANCIA                  T111930
119400         END-IF                                                   T111940
119500     ELSE                                                         T111950
119600         IF WKS-OP-PNL < 0                                        T111960
119700             ADD 1 TO WKS-PERDEDORAS                              T111970
119800             ADD WKS-OP-PNL TO WKS-PERDIDA-BRUTA                  T111980
119900             IF WKS-OP-PNL < WKS-MAX-PERDIDA                      T111990
120000                 MOVE WKS-OP-PNL TO WKS-MAX-PERDIDA               T112000
120100             END-IF                                               T112010
120200         END-IF                                                   T112020
120300     END-IF                                                       T112030
120400     IF WKS-BALANCE > WKS-PEAK-EQUITY                             T112040
120500         MOVE WKS-BALANCE TO WKS-PEAK-EQUITY                      T112050
120600     ELSE                                                         T112060
120700         COMPUTE WKS-DRAWDOWN-ACTUAL ROUNDED =                    T112070
120800             (WKS-PEAK-EQUITY - WKS-BALANCE)                      T112080
120900             / WKS-PEAK-EQUITY * 100                              T112090
121000         IF WKS-DRAWDOWN-ACTUAL > WKS-DRAWDOWN-MAX                T112100
121100             MOVE WKS-DRAWDOWN-ACTUAL TO WKS-DRAWDOWN-MAX         T112110
121200         END-IF                                                   T112120
121300     END-IF                                                       T112130
121400     IF WKS-OP-SIGUE-ABIERTA-SW NOT = 'S'                         T112140
121500         MOVE WKS-OP-ENTRY-TIME TO LK-TIMESTAMP-A                 T112150
121600         MOVE WKS-OP-EXIT-TIME TO LK-TIMESTAMP-B                  T112160
121700         CALL 'FECSEG01' USING LK-TIMESTAMP-A WKS-SEGUNDOS-ENTRY  T112170
121800         CALL 'FECSEG01' USING LK-TIMESTAMP-B WKS-SEGUNDOS-EXIT   T112180
121900         COMPUTE WKS-SEGUNDOS-DIF =                               T112190
122000             WKS-SEGUNDOS-EXIT - WKS-SEGUNDOS-ENTRY               T112200
122100         COMPUTE WKS-DURACION-HRS ROUNDED =                       T112210
122200             WKS-SEGUNDOS-DIF / 3600                              T112220
122300         ADD WKS-DURACION-HRS TO WKS-SUMA-DURACION-HRS            T112230
122400         ADD 1 TO WKS-CONT-DURACION                               T112240
122500     END-IF.                                                      T112250
122600 654-ACTUALIZA-METRICAS-E. EXIT.                                  T112260
122700*-----------------------------------------------------------------T112270
122800*  655 - DESGLOSE MENSUAL: BUSCA O CREA EL RENGLON DEL MES       *T112280
122900*-----------------------------------------------------------------T112290
123000 655-ACUMULA-MES SECTION.                                         T112300
123100     MOVE WKS-OP-ENTRY-TIME (1:7) TO WKS-ANIO-MES-ACTUAL          T112310
123200     MOVE ZERO TO WKS-MES-IX WKS-M-ENCONTRADO                     T112320
123300     PERFORM 656-BUSCA-MES                                        T112330
123400         VARYING WKS-K FROM 1 BY 1                                T112340
123500         UNTIL WKS-K > WKS-MES-CONT OR WKS-M-ENCONTRADO = 1       T112350
123600     IF WKS-M-ENCONTRADO = 0                                      T112360
123700         ADD 1 TO WKS-MES-CONT                                    T112370
123800         MOVE WKS-MES-CONT TO WKS-MES-IX                          T112380
123900         MOVE WKS-ANIO-MES-ACTUAL TO WM-ANIO-MES (WKS-MES-IX)     T112390
124000         MOVE ZERO TO WM-PNL (WKS-MES-IX)                         T112400
124100         MOVE ZERO TO WM-TRADES (WKS-MES-IX)                      T112410
124200         MOVE ZERO TO WM-GANADORAS (WKS-MES-IX)                   T112420
124300     END-IF                                                       T112430
124400     ADD WKS-OP-PNL TO WM-PNL (WKS-MES-IX)                        T112440
124500     ADD 1 TO WM-TRADES (WKS-MES-IX)                              T112450
124600     IF WKS-OP-PNL > 0                                            T112460
124700         ADD 1 TO WM-GANADORAS (WKS-MES-IX)                       T112470
124800     END-IF.                                                      T112480
124900 655-ACUMULA-MES-E. EXIT.                                         T112490
125000 656-BUSCA-MES SECTION.                                           T112500
125100     IF WM-ANIO-MES (WKS-K) = WKS-ANIO-MES-ACTUAL                 T112510
125200         MOVE WKS-K TO WKS-MES-IX                                 T112520
125300         MOVE 1 TO WKS-M-ENCONTRADO                               T112530
125400     END-IF.                                                      T112540
125500 656-BUSCA-MES-E. EXIT.                                           T112550
125600*-----------------------------------------------------------------T112560
125700*  700 - BLOQUE DE METRICAS DE DESEMPENO Y RESUMEN DE CORRIDA    *T112570
125800*-----------------------------------------------------------------T112580
125900 700-METRICAS-DESEMPENO SECTION.                                  T112590
126000     DISPLAY ' '                                                  T112600
126100     DISPLAY 'TOCROS1 - METRICAS DE DESEMPENO - CORRIDA '         T112610
126200         WKS-RUN-ID                                               T112620
126300     COMPUTE WKS-OP-PNL ROUNDED =                                 T112630
126400         (WKS-BALANCE - 100000.00) / 100000.00 * 100              T112640
126500     DISPLAY '  RENDIMIENTO TOTAL % . . . . . : ' WKS-OP-PNL      T112650
126600     COMPUTE WKS-OP-PNL = WKS-BALANCE - 100000.00                 T112660
126700     DISPLAY '  P&L TOTAL . . . . . . . . . . : ' WKS-OP-PNL      T112670
126800     DISPLAY '  OPERACIONES TOTALES . . . . . : ' WKS-TOTAL-TRADEST112680
126900     DISPLAY '  OPERACIONES GANADORAS . . . . : ' WKS-GANADORAS   T112690
127000     DISPLAY '  OPERACIONES PERDEDORAS. . . . : ' WKS-PERDEDORAS  T112700
127100     IF WKS-TOTAL-TRADES > 0                                      T112710
127200         COMPUTE SUM-WIN-RATE ROUNDED =                           T112720
127300             WKS-GANADORAS / WKS-TOTAL-TRADES * 100               T112730
127400         COMPUTE WKS-OP-PNL ROUNDED =                             T112740
127500             (WKS-BALANCE - 100000.00) / WKS-TOTAL-TRADES         T112750
127600     ELSE                                                         T112760
127700         MOVE ZERO TO SUM-WIN-RATE WKS-OP-PNL                     T112770
127800     END-IF                                                       T112780
127900     DISPLAY '  TASA DE ACIERTO % . . . . . . : ' SUM-WIN-RATE    T112790
128000     DISPLAY '  P&L PROMEDIO . . . . . . . . . : ' WKS-OP-PNL     T112800
128100     IF WKS-GANADORAS > 0                                         T112810
128200         COMPUTE WKS-OP-XOVER-ATR ROUNDED =                       T112820
128300             WKS-GANANCIA-BRUTA / WKS-GANADORAS                   T112830
128400     ELSE                                                         T112840
128500         MOVE ZERO TO WKS-OP-XOVER-ATR                            T112850
128600     END-IF                                                       T112860
128700     DISPLAY '  GANANCIA PROMEDIO . . . . . . : ' WKS-OP-XOVER-ATRT112870
128800     IF WKS-PERDEDORAS > 0                                        T112880
128900         COMPUTE WKS-OP-XOVER-ATR ROUNDED =                       T112890
129000             WKS-PERDIDA-BRUTA / WKS-PERDEDORAS                   T112900
129100     ELSE                                                         T112910
129200         MOVE ZERO TO WKS-OP-XOVER-ATR                            T112920
129300     END-IF                                                       T112930
129400     DISPLAY '  PERDIDA PROMEDIO. . . . . . . : ' WKS-OP-XOVER-ATRT112940
129500     DISPLAY '  GANANCIA MAXIMA . . . . . . . : ' WKS-MAX-GANANCIAT112950
129600     DISPLAY '  PERDIDA MAXIMA. . . . . . . . : ' WKS-MAX-PERDIDA T112960
129700     IF WKS-PERDIDA-BRUTA = 0                                     T112970
129800         MOVE 'S' TO SUM-INFINITO-SW                              T112980
129900         DISPLAY '  FACTOR DE GANANCIA . . . . . : INFINITO'      T112990
130000         MOVE ZERO TO SUM-PROFIT-FACTOR                           T113000
130100     ELSE                                                         T113010
130200         MOVE 'N' TO SUM-INFINITO-SW                              T113020
130300         COMPUTE SUM-PROFIT-FACTOR ROUNDED =                      T113030
130400             WKS-GANANCIA-BRUTA / (ZERO - WKS-PERDIDA-BRUTA)      T113040
130500         DISPLAY '  FACTOR DE GANANCIA . . . . . : '              T113050
130600             SUM-PROFIT-FACTOR                                    T113060
130700     END-IF                                                       T113070
130800     DISPLAY '  DRAWDOWN MAXIMO % . . . . . . : ' WKS-DRAWDOWN-MAXT113080
130900     IF WKS-CONT-DURACION > 0                                     T113090
131000         COMPUTE WKS-DURACION-HRS ROUNDED =                       T113100
131100             WKS-SUMA-DURACION-HRS / WKS-CONT-DURACION            T113110
131200     ELSE                                                         T113120
131300         MOVE ZERO TO WKS-DURACION-HRS                            T113130
131400     END-IF                                                       T113140
131500     DISPLAY '  DURACION PROMEDIO (HORAS) . . : ' WKS-DURACION-HRST113150
131600     MOVE WKS-RUN-ID          TO SUM-RUN-ID                       T113160
131700     MOVE 'LT46    '          TO SUM-RSI-FILTER-LONG              T113170
131800     MOVE 'GT60    '          TO SUM-RSI-FILTER-SHORT             T113180
131900     MOVE WKS-TOTAL-TRADES    TO SUM-TOTAL-TRADES                 T113190
132000     MOVE WKS-GANADORAS       TO SUM-WINNING-TRADES               T113200
132100     MOVE WKS-PERDEDORAS      TO SUM-LOSING-TRADES                T113210
132200     COMPUTE SUM-TOTAL-PNL = WKS-BALANCE - 100000.00              T113220
132300     IF WKS-TOTAL-TRADES > 0                                      T113230
132400         COMPUTE SUM-AVG-PNL ROUNDED =                            T113240
132500             SUM-TOTAL-PNL / WKS-TOTAL-TRADES                     T113250
132600     ELSE                                                         T113260
132700         MOVE ZERO TO SUM-AVG-PNL                                 T113270
132800     END-IF                                                       T113280
132900     IF WKS-GANADORAS > 0                                         T113290
133000         COMPUTE SUM-AVG-WIN ROUNDED =                            T113300
133100             WKS-GANANCIA-BRUTA / WKS-GANADORAS                   T113310
133200     ELSE                                                         T113320
133300         MOVE ZERO TO SUM-AVG-WIN                                 T113330
133400     END-IF                                                       T113340
133500     IF WKS-PERDEDORAS > 0                                        T113350
133600         COMPUTE SUM-AVG-LOSS ROUNDED =                           T113360
133700             WKS-PERDIDA-BRUTA / WKS-PERDEDORAS                   T113370
133800     ELSE                                                         T113380
133900         MOVE ZERO TO SUM-AVG-LOSS                                T113390
134000     END-IF                                                       T113400
134100     MOVE WKS-MAX-GANANCIA    TO SUM-MAX-WIN                      T113410
134200     MOVE WKS-MAX-PERDIDA     TO SUM-MAX-LOSS                     T113420
134300     MOVE WKS-DRAWDOWN-MAX    TO SUM-MAX-DRAWDOWN                 T113430
134400     MOVE WKS-DURACION-HRS    TO SUM-AVG-DURATION-HRS             T113440
134500     WRITE SUM-REGISTRO.                                          T113450
134600 700-METRICAS-DESEMPENO-E. EXIT.                                  T113460
134700*-----------------------------------------------------------------T113470
134800*  800 - DESGLOSE MENSUAL DE GANANCIAS Y PERDIDAS                *T113480
134900*-----------------------------------------------------------------T113490
135000 800-DESGLOSE-MENSUAL SECTION.                                    T113500
135100     DISPLAY ' '                                                  T113510
135200     DISPLAY 'TOCROS1 - DESGLOSE MENSUAL DE P&L'                  T113520
135300     DISPLAY '  MES     P&L               OPS  GANAD  TASA %'     T113530
135400     MOVE ZERO TO WKS-GRAN-TOTAL-PNL WKS-GRAN-TOTAL-TRADES        T113540
135500     MOVE ZERO TO WKS-GRAN-TOTAL-GANADORAS                        T113550
135600     PERFORM 810-IMPRIME-UN-MES                                   T113560
135700         VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > WKS-MES-CONT     T113570
135800     IF WKS-GRAN-TOTAL-TRADES > 0                                 T113580
135900         COMPUTE WKS-GRAN-TOTAL-TASA ROUNDED =                    T113590
136000             WKS-GRAN-TOTAL-GANADORAS / WKS-GRAN-TOTAL-TRADES     T113600
136100             * 100                                                T113610
136200     ELSE                                                         T113620
136300         MOVE ZERO TO WKS-GRAN-TOTAL-TASA                         T113630
136400     END-IF                                                       T113640
136500     DISPLAY '  TOTAL   ' WKS-GRAN-TOTAL-PNL SPACE                T113650
136600         WKS-GRAN-TOTAL-TRADES SPACE WKS-GRAN-TOTAL-GANADORAS     T113660
136700         SPACE WKS-GRAN-TOTAL-TASA.                               T113670
136800 800-DESGLOSE-MENSUAL-E. EXIT.                                    T113680
136900 810-IMPRIME-UN-MES SECTION.                                      T113690
137000     IF WM-TRADES (WKS-K) > 0                                     T113700
137100         COMPUTE WKS-TASA-MES ROUNDED =                           T113710
137200             WM-GANADORAS (WKS-K) / WM-TRADES (WKS-K) * 100       T113720
137300     ELSE                                                         T113730
137400         MOVE ZERO TO WKS-TASA-MES                                T113740
137500     END-IF                                                       T113750
137600     DISPLAY '  ' WM-ANIO-MES (WKS-K) SPACE WM-PNL (WKS-K) SPACE  T113760
137700         WM-TRADES (WKS-K) SPACE WM-GANADORAS (WKS-K) SPACE       T113770
137800         WKS-TASA-MES                                             T113780
137900     ADD WM-PNL (WKS-K) TO WKS-GRAN-TOTAL-PNL                     T113790
138000     ADD WM-TRADES (WKS-K) TO WKS-GRAN-TOTAL-TRADES               T113800
138100     ADD WM-GANADORAS (WKS-K) TO WKS-GRAN-TOTAL-GANADORAS.        T113810
138200 810-IMPRIME-UN-MES-E. EXIT.                                      T113820
138300*-----------------------------------------------------------------T113830
138400 900-CIERRE SECTION.                                              T113840
138500     CLOSE GOLD5M-FILE GOLD15M-FILE GOLD4H-FILE                   T113850
138600     CLOSE TRDLOG-FILE TRDWIN-FILE TRDLOS-FILE SUMOUT-FILE        T113860
138700     DISPLAY 'TOCROS1 - FIN DE CORRIDA ' WKS-RUN-ID.              T113870
138800 900-CIERRE-E. EXIT.                                              T113880
138900*-----------------------------------------------------------------T113890
139000 990-ERROR-FATAL SECTION.                                         T113900
139100     DISPLAY 'TOCROS1 - TERMINACION ANORMAL DEL PROGRAMA'         T113910
139200     STOP RUN.                                                    T113920
139300 990-ERROR-FATAL-E. EXIT.                                         T113930
