000100******************************************************************T500010
000110** PROGRAMA    : MTCLUS1                                         *T500020
000120** FECHA        : 17/08/1991                                     *T500030
000130** PROGRAMADOR  : CARLOS HUMBERTO ZUNIGA MORAN (ORIGINAL)        *T500040
000140** APLICACION  : TESORERIA - ESTRATEGIAS METALES PRECIOSOS       *T500050
000150** TIPO        : PROGRAMA PRINCIPAL (BATCH)                      *T500060
000160** DESCRIPCION : POR CADA VELA DE 15 MIN CON UNA O MAS           *T500070
000170**             : OPERACIONES ABIERTAS, REGISTRA UNA OBSERVACION  *T500080
000180**             : DE CUMULO (TAMANO, MAE ACUMULADO Y P&L          *T500090
000190**             : FLOTANTE DEL CUMULO).  AGRUPA LAS OBSERVACIONES *T500100
000200**             : POR TAMANO Y EMITE EL RENGLON DE ESTADISTICAS   *T500110
000210**             : CORRESPONDIENTE A CADA TAMANO OBSERVADO.        *T500120
000220** ARCHIVOS    : TRDLOG  (BITACORA DE OPERACIONES) - ENTRADA     *T500130
000230**             : VELA15M (VELAS DE 15 MINUTOS)      - ENTRADA    *T500140
000240**             : CLUOUT  (RENGLONES DE CUMULOS)     - SALIDA     *T500150
000250** PROGRAMA(S) : LLAMA A FECSEG01                                *T500160
000260** INSTALADO    : 05/09/2025                                     *T500170
000270** BPM/RATIONAL: TES-4553                                        *T500180
000280******************************************************************T500190
000290** H I S T O R I A                                               *T500200
000300******************************************************************T500210
000310** 170891 CHZM TES-1241 VERSION INICIAL DE CUMULOS               *T500220
000320** 220293 CHZM TES-1438 SE AGREGA CLASIFICACION POR TAMANO       *T500230
000330** 051095 WESA TES-1712 SE CORRIGE MAE ACUMULADO                 *T500240
000340** 231298 CHZM TES-1925 CAMBIO DE SIGLO: FECHA A 4 DIGITOS       *T500250
000350** 280799 CHZM TES-1963 VALIDACION ADICIONAL POST Y2K            *T500260
000360** 090304 OHPZ TES-2377 SE MIGRA ARCHIVOS A NUEVO DASD           *T500270
000370** 171008 WESA TES-2911 SE AGREGA RENGLON DE SIN DATOS           *T500280
000380** 261212 CHZM TES-3311 SE OPTIMIZA TABLA DE VELAS               *T500290
000390** 040317 OHPZ TES-3744 SE AJUSTA CONTROL DE ABIERTAS            *T500300
000400** 190921 CHZM TES-4091 SE ASUME MANTENIMIENTO DEL PROGRAMA      *T500310
000410** 050925 EEDR TES-4553 SE REESCRIBE PARA REPORTE DE CUMULOS     *T500320
000420******************************************************************T500330
000430 IDENTIFICATION DIVISION.                                         T500340
000440 PROGRAM-ID.    MTCLUS1.                                          T500350
000450 AUTHOR.        CARLOS HUMBERTO ZUNIGA MORAN.                     T500360
000460 INSTALLATION.  TESORERIA - MESA DE PRODUCTOS BASICOS.            T500370
000470 DATE-WRITTEN.  17/08/1991.                                       T500380
000480 DATE-COMPILED. 05/09/2025.                                       T500390
000490 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE TESORERIA.        T500400
000500 ENVIRONMENT DIVISION.                                            T500410
000510 CONFIGURATION SECTION.                                           T500420
000520 SPECIAL-NAMES.                                                   T500430
000530     C01 IS TOP-OF-FORM.                                          T500440
000540 INPUT-OUTPUT SECTION.                                            T500450
000550 FILE-CONTROL.                                                    T500460
000560     SELECT TRDLOG-FILE  ASSIGN TO TRDLOG                         T500470
000570         FILE STATUS IS FS-TRDLOG.                                T500480
000580     SELECT VELA15M-FILE ASSIGN TO VELA15M                        T500490
000590         FILE STATUS IS FS-VELA15M.                               T500500
000600     SELECT CLUOUT-FILE  ASSIGN TO CLUOUT                         T500510
000610         FILE STATUS IS FS-CLUOUT.                                T500520
000620 DATA DIVISION.                                                   T500530
000630 FILE SECTION.                                                    T500540
000640 FD  TRDLOG-FILE                                                  T500550
000650     LABEL RECORDS ARE STANDARD                                   T500560
000660     RECORD CONTAINS 173 CHARACTERS.                              T500570
000670     COPY TRDREC.                                                 T500580
000680 FD  VELA15M-FILE                                                 T500590
000690     LABEL RECORDS ARE STANDARD                                   T500600
000700     RECORD CONTAINS 75 CHARACTERS.                               T500610
000710     COPY CDLREC.                                                 T500620
000720 FD  CLUOUT-FILE                                                  T500630
000730     LABEL RECORDS ARE STANDARD                                   T500640
000740     RECORD CONTAINS 97 CHARACTERS.                               T500650
000750     COPY CLUREC.                                                 T500660
000760 WORKING-STORAGE SECTION.                                         T500670
000770******************************************************************T500680
000780** INDICADORES DE EJECUCION Y CAMPOS DE FECHA/HORA DEL SISTEMA   *T500690
000790******************************************************************T500700
000800 01  WKS-INDICADORES-DE-EJECUCION.                                T500710
000810     05  WKS-FECHA-SISTEMA       PIC 9(06).                       T500720
000820     05  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.         T500730
000830         10  WKS-FS-ANIO         PIC 9(02).                       T500740
000840         10  WKS-FS-MES          PIC 9(02).                       T500750
000850         10  WKS-FS-DIA          PIC 9(02).                       T500760
000860     05  WKS-HORA-SISTEMA        PIC 9(08).                       T500770
000870     05  WKS-RUN-ID              PIC X(19).                       T500780
000880     05  FILLER                  PIC X(05).                       T500790
000890******************************************************************T500800
000900** TABLA DE OPERACIONES LEIDAS DE LA BITACORA (TRDLOG)           *T500810
000910******************************************************************T500820
000920 01  WKS-TABLA-OPERACIONES.                                       T500830
000930     05  WKS-CONT-OPERACIONES    PIC S9(7) COMP.                  T500840
000940     05  WKS-OPERACION OCCURS 5000 TIMES.                         T500850
000950         10  OPN-ENTRY-SEG       PIC S9(11) COMP.                 T500860
000960         10  OPN-EXIT-SEG        PIC S9(11) COMP.                 T500870
000970         10  OPN-ABIERTA-ORIG-SW PIC X(01) VALUE "N".             T500880
000980             88  OPN-ERA-ABIERTA         VALUE "S".               T500890
000990         10  OPN-TIPO-SW         PIC X(01).                       T500900
001000             88  OPN-ES-LARGA            VALUE "L".               T500910
001010             88  OPN-ES-CORTA            VALUE "C".               T500920
001020         10  OPN-ENTRY-PRICE     PIC S9(7)V9(5).                  T500930
001030         10  OPN-MAE             PIC S9(9)V9(2).                  T500940
001040     05  FILLER                  PIC X(04).                       T500950
001050******************************************************************T500960
001060** TABLA DE VELAS DE 15 MINUTOS (VELA15M)                        *T500970
001070******************************************************************T500980
001080 01  WKS-TABLA-VELAS.                                             T500990
001090     05  WKS-CONT-VELAS          PIC S9(7) COMP.                  T501000
001100     05  WKS-VELA OCCURS 40000 TIMES.                             T501010
001110         10  VEL-DATETIME        PIC X(19).                       T501020
001120         10  VEL-DATETIME-R REDEFINES VEL-DATETIME.               T501030
001130             15  VEL-FECHA       PIC X(10).                       T501040
001140             15  FILLER          PIC X(01).                       T501050
001150             15  VEL-HORA        PIC X(08).                       T501060
001160         10  VEL-SEG             PIC S9(11) COMP.                 T501070
001170         10  VEL-CLOSE           PIC S9(7)V9(5).                  T501080
001180     05  FILLER                  PIC X(04).                       T501090
001190******************************************************************T501100
001200** TABLA DE CUMULOS: ACUMULA OBSERVACIONES POR TAMANO            *T501110
001210******************************************************************T501120
001220 01  WKS-TABLA-CUMULOS.                                           T501130
001230     05  WKS-CUMULO OCCURS 200 TIMES.                             T501140
001240         10  CUM-VECES-FORMADO   PIC S9(7) COMP.                  T501150
001250         10  CUM-MAX-MAE-SUM     PIC S9(11)V9(2) COMP-3.          T501160
001260         10  CUM-TOTAL-PNL-SUM   PIC S9(13)V9(2) COMP-3.          T501170
001270         10  CUM-MAX-PNL-SUM     PIC S9(11)V9(2) COMP-3.          T501180
001280         10  CUM-MIN-POS-PNL     PIC S9(11)V9(2) COMP-3.          T501190
001290         10  CUM-MAX-LOSS-SUM    PIC S9(11)V9(2) COMP-3.          T501200
001300         10  CUM-MIN-LOSS-SUM    PIC S9(11)V9(2) COMP-3.          T501210
001310         10  CUM-PRIMERA-VEZ-SW  PIC X(01) VALUE "S".             T501220
001320             88  CUM-ES-PRIMERA          VALUE "S".               T501230
001330         10  CUM-POSITIVOS-SW    PIC X(01) VALUE "N".             T501240
001340             88  CUM-HUBO-POSITIVOS      VALUE "S".               T501250
001350         10  CUM-NEGATIVOS-SW    PIC X(01) VALUE "N".             T501260
001360             88  CUM-HUBO-NEGATIVOS      VALUE "S".               T501270
001370     05  FILLER                  PIC X(06).                       T501280
001380******************************************************************T501290
001390** CAMPOS DE TRABAJO PARA LA OBSERVACION DE LA VELA ACTUAL       *T501300
001400******************************************************************T501310
001410 01  WKS-CAMPOS-DE-OBSERVACION.                                   T501320
001420     05  WKS-ULTIMA-VELA-SEG     PIC S9(11) COMP VALUE ZERO.      T501330
001430     05  WKS-CONT-ABIERTAS       PIC S9(5) COMP.                  T501340
001440     05  WKS-MAX-CONCURRENCIA    PIC S9(5) COMP VALUE ZERO.       T501350
001450     05  WKS-SUMA-PNL-OBS        PIC S9(11)V9(2) COMP-3.          T501360
001460     05  WKS-SUMA-PNL-OBS-R REDEFINES WKS-SUMA-PNL-OBS.           T501370
001470         10  WKS-SPO-ENTERO      PIC S9(9).                       T501380
001480         10  WKS-SPO-DECIMAL     PIC 9(02).                       T501390
001490     05  WKS-SUMA-MAE-OBS        PIC S9(11)V9(2) COMP-3.          T501400
001500     05  WKS-PIP-VALOR           PIC S9(5)V9(2) COMP-3            T501410
001510                                 VALUE 44.00.                     T501420
001520     05  WKS-PROMEDIO-AUX        PIC S9(11)V9(2) COMP-3.          T501430
001530     05  WKS-TOTAL-CUMULOS-ESCR  PIC S9(5) COMP.                  T501440
001540     05  FILLER                  PIC X(06).                       T501450
001550******************************************************************T501460
001560** CAMPOS PARA EL FORMATO DEL RENGLON DE REPORTE (N/A)           *T501470
001570******************************************************************T501480
001580 01  WKS-CAMPOS-DE-REPORTE.                                       T501490
001590     05  WKS-EDIT-PROM           PIC -(9)9.99.                    T501500
001600     05  WKS-EDIT-MIN-POS        PIC -(9)9.99.                    T501510
001610     05  WKS-EDIT-MAX-LOSS       PIC -(9)9.99.                    T501520
001620     05  WKS-EDIT-MIN-LOSS       PIC -(9)9.99.                    T501530
001630     05  WKS-TXT-MIN-POS         PIC X(15).                       T501540
001640     05  WKS-TXT-MAX-LOSS        PIC X(15).                       T501550
001650     05  WKS-TXT-MIN-LOSS        PIC X(15).                       T501560
001660******************************************************************T501570
001670** INDICES Y CAMPOS DE TRABAJO GENERALES                         *T501580
001680******************************************************************T501590
001690 01  WKS-INDICES-DE-CONTROL.                                      T501600
001700     05  WKS-I                   PIC S9(7) COMP.                  T501610
001710     05  WKS-J                   PIC S9(7) COMP.                  T501620
001720     05  FILLER                  PIC X(06).                       T501630
001730 77  WKS-EOF-TRDLOG-SW          PIC X(01) VALUE "N".              T501640
001740     88  WKS-EOF-TRDLOG                  VALUE "S".               T501650
001750 77  WKS-EOF-VELA15M-SW         PIC X(01) VALUE "N".              T501660
001760     88  WKS-EOF-VELA15M                 VALUE "S".               T501670
001770 01  WKS-ARCHIVO-STATUS.                                          T501680
001780     05  FS-TRDLOG               PIC 9(02).                       T501690
001790     05  FS-VELA15M              PIC 9(02).                       T501700
001800     05  FS-CLUOUT               PIC 9(02).                       T501710
001810     05  FILLER                  PIC X(02).                       T501720
001820******************************************************************T501730
001830** AREA DE ENLACE PARA LA CONVERSION DE TIMESTAMP A SEGUNDOS     *T501740
001840******************************************************************T501750
001850 01  WKS-TIMESTAMP-CONV          PIC X(19).                       T501760
001860 01  WKS-SEGUNDOS-CONV           PIC S9(11) COMP.                 T501770
001870******************************************************************T501780
001880 PROCEDURE DIVISION.                                              T501790
001890******************************************************************T501800
001900 100-MAIN SECTION.                                                T501810
001910     PERFORM 110-INICIALIZA                                       T501820
001920     PERFORM 120-APERTURA-ARCHIVOS                                T501830
001930     PERFORM 200-CARGA-OPERACIONES                                T501840
001940     PERFORM 300-CARGA-VELAS                                      T501850
001950     PERFORM 350-RESUELVE-ABIERTAS                                T501860
001960     PERFORM 400-OBSERVACIONES-VELA                               T501870
001970     PERFORM 510-ESCRIBE-CUMULOS                                  T501880
001980     PERFORM 600-IMPRIME-REPORTE                                  T501890
001990     CLOSE TRDLOG-FILE VELA15M-FILE CLUOUT-FILE                   T501900
002000     DISPLAY "MTCLUS1 - FIN DE CORRIDA"                           T501910
002010     STOP RUN.                                                    T501920
002020 100-MAIN-E. EXIT.                                                T501930
002030******************************************************************T501940
002040 110-INICIALIZA SECTION.                                          T501950
002050     ACCEPT WKS-FECHA-SISTEMA FROM DATE                           T501960
002060     ACCEPT WKS-HORA-SISTEMA FROM TIME                            T501970
002070     STRING "20" WKS-FECHA-SISTEMA (1:2) "-"                      T501980
002080            WKS-FECHA-SISTEMA (3:2) "-" WKS-FECHA-SISTEMA (5:2)   T501990
002090            " " WKS-HORA-SISTEMA (1:2) ":" WKS-HORA-SISTEMA (3:2) T502000
002100            ":" WKS-HORA-SISTEMA (5:2)                            T502010
002110         DELIMITED BY SIZE INTO WKS-RUN-ID                        T502020
002120     MOVE ZERO TO WKS-CONT-OPERACIONES WKS-CONT-VELAS             T502030
002130     MOVE ZERO TO WKS-MAX-CONCURRENCIA WKS-TOTAL-CUMULOS-ESCR     T502040
002140     PERFORM 115-INICIALIZA-CUMULO                                T502050
002150         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 200.             T502060
002160 110-INICIALIZA-E. EXIT.                                          T502070
002170******************************************************************T502080
002180 115-INICIALIZA-CUMULO SECTION.                                   T502090
002190     MOVE ZERO TO CUM-VECES-FORMADO (WKS-I)                       T502100
002200     MOVE ZERO TO CUM-MAX-MAE-SUM (WKS-I)                         T502110
002210     MOVE ZERO TO CUM-TOTAL-PNL-SUM (WKS-I)                       T502120
002220     MOVE ZERO TO CUM-MAX-PNL-SUM (WKS-I)                         T502130
002230     MOVE ZERO TO CUM-MIN-POS-PNL (WKS-I)                         T502140
002240     MOVE ZERO TO CUM-MAX-LOSS-SUM (WKS-I)                        T502150
002250     MOVE ZERO TO CUM-MIN-LOSS-SUM (WKS-I)                        T502160
002260     SET CUM-ES-PRIMERA (WKS-I) TO TRUE                           T502170
002270     MOVE "N" TO CUM-POSITIVOS-SW (WKS-I)                         T502180
002280     MOVE "N" TO CUM-NEGATIVOS-SW (WKS-I).                        T502190
002290 115-INICIALIZA-CUMULO-E. EXIT.                                   T502200
002300******************************************************************T502210
002310 120-APERTURA-ARCHIVOS SECTION.                                   T502220
002320     OPEN INPUT TRDLOG-FILE                                       T502230
002330     IF FS-TRDLOG NOT = ZERO                                      T502240
002340         DISPLAY "ERROR AL ABRIR TRDLOG - STATUS " FS-TRDLOG      T502250
002350         PERFORM 990-ERROR-FATAL                                  T502260
002360     END-IF                                                       T502270
002370     OPEN INPUT VELA15M-FILE                                      T502280
002380     IF FS-VELA15M NOT = ZERO                                     T502290
002390         DISPLAY "ERROR AL ABRIR VELA15M - STATUS " FS-VELA15M    T502300
002400         PERFORM 990-ERROR-FATAL                                  T502310
002410     END-IF                                                       T502320
002420     OPEN OUTPUT CLUOUT-FILE                                      T502330
002430     IF FS-CLUOUT NOT = ZERO                                      T502340
002440         DISPLAY "ERROR AL ABRIR CLUOUT - STATUS " FS-CLUOUT      T502350
002450         PERFORM 990-ERROR-FATAL                                  T502360
002460     END-IF.                                                      T502370
002470 120-APERTURA-ARCHIVOS-E. EXIT.                                   T502380
002480******************************************************************T502390
002490** 200 - CARGA A MEMORIA LA BITACORA DE OPERACIONES              *T502400
002500******************************************************************T502410
002510 200-CARGA-OPERACIONES SECTION.                                   T502420
002520     READ TRDLOG-FILE                                             T502430
002530         AT END SET WKS-EOF-TRDLOG TO TRUE                        T502440
002540     END-READ                                                     T502450
002550     PERFORM 210-ACUMULA-OPERACION                                T502460
002560         UNTIL WKS-EOF-TRDLOG.                                    T502470
002570 200-CARGA-OPERACIONES-E. EXIT.                                   T502480
002580******************************************************************T502490
002590 210-ACUMULA-OPERACION SECTION.                                   T502500
002600     ADD 1 TO WKS-CONT-OPERACIONES                                T502510
002610     MOVE TRD-ENTRY-TIME TO WKS-TIMESTAMP-CONV                    T502520
002620     PERFORM 215-CONVIERTE-A-SEGUNDOS                             T502530
002630     MOVE WKS-SEGUNDOS-CONV                                       T502540
002640         TO OPN-ENTRY-SEG (WKS-CONT-OPERACIONES)                  T502550
002650     MOVE TRD-ENTRY-PRICE                                         T502560
002660         TO OPN-ENTRY-PRICE (WKS-CONT-OPERACIONES)                T502570
002670     MOVE TRD-MAE TO OPN-MAE (WKS-CONT-OPERACIONES)               T502580
002680     IF TRD-ES-LARGA                                              T502590
002690         SET OPN-ES-LARGA (WKS-CONT-OPERACIONES) TO TRUE          T502600
002700     ELSE                                                         T502610
002710         SET OPN-ES-CORTA (WKS-CONT-OPERACIONES) TO TRUE          T502620
002720     END-IF                                                       T502630
002730     IF TRD-TODAVIA-ABIERTA                                       T502640
002740         SET OPN-ERA-ABIERTA (WKS-CONT-OPERACIONES) TO TRUE       T502650
002750     ELSE                                                         T502660
002760         MOVE TRD-EXIT-TIME TO WKS-TIMESTAMP-CONV                 T502670
002770         PERFORM 215-CONVIERTE-A-SEGUNDOS                         T502680
002780         MOVE WKS-SEGUNDOS-CONV                                   T502690
002790             TO OPN-EXIT-SEG (WKS-CONT-OPERACIONES)               T502700
002800     END-IF                                                       T502710
002810     READ TRDLOG-FILE                                             T502720
002820         AT END SET WKS-EOF-TRDLOG TO TRUE                        T502730
002830     END-READ.                                                    T502740
002840 210-ACUMULA-OPERACION-E. EXIT.                                   T502750
002850******************************************************************T502760
002860 215-CONVIERTE-A-SEGUNDOS SECTION.                                T502770
002870     CALL "FECSEG01" USING WKS-TIMESTAMP-CONV WKS-SEGUNDOS-CONV.  T502780
002880 215-CONVIERTE-A-SEGUNDOS-E. EXIT.                                T502790
002890******************************************************************T502800
002900** 300 - CARGA A MEMORIA LAS VELAS DE 15 MINUTOS                 *T502810
002910******************************************************************T502820
002920 300-CARGA-VELAS SECTION.                                         T502830
002930     READ VELA15M-FILE                                            T502840
002940         AT END SET WKS-EOF-VELA15M TO TRUE                       T502850
002950     END-READ                                                     T502860
002960     PERFORM 310-ACUMULA-VELA                                     T502870
002970         UNTIL WKS-EOF-VELA15M.                                   T502880
002980 300-CARGA-VELAS-E. EXIT.                                         T502890
002990******************************************************************T502900
003000 310-ACUMULA-VELA SECTION.                                        T502910
003010     ADD 1 TO WKS-CONT-VELAS                                      T502920
003020     MOVE CDL-DATETIME TO VEL-DATETIME (WKS-CONT-VELAS)           T502930
003030     MOVE CDL-CLOSE    TO VEL-CLOSE    (WKS-CONT-VELAS)           T502940
003040     MOVE CDL-DATETIME TO WKS-TIMESTAMP-CONV                      T502950
003050     PERFORM 215-CONVIERTE-A-SEGUNDOS                             T502960
003060     MOVE WKS-SEGUNDOS-CONV TO VEL-SEG (WKS-CONT-VELAS)           T502970
003070     IF WKS-SEGUNDOS-CONV > WKS-ULTIMA-VELA-SEG                   T502980
003080         MOVE WKS-SEGUNDOS-CONV TO WKS-ULTIMA-VELA-SEG            T502990
003090     END-IF                                                       T503000
003100     READ VELA15M-FILE                                            T503010
003110         AT END SET WKS-EOF-VELA15M TO TRUE                       T503020
003120     END-READ.                                                    T503030
003130 310-ACUMULA-VELA-E. EXIT.                                        T503040
003140******************************************************************T503050
003150** 350 - LAS OPERACIONES STILL_OPEN CIERRAN 1 MINUTO DESPUES DE  *T503060
003160**       LA ULTIMA VELA DISPONIBLE EN EL ARCHIVO DE VELAS        *T503070
003170******************************************************************T503080
003180 350-RESUELVE-ABIERTAS SECTION.                                   T503090
003190     PERFORM 355-RESUELVE-UNA-ABIERTA                             T503100
003200         VARYING WKS-I FROM 1 BY 1                                T503110
003210         UNTIL WKS-I > WKS-CONT-OPERACIONES.                      T503120
003220 350-RESUELVE-ABIERTAS-E. EXIT.                                   T503130
003230******************************************************************T503140
003240 355-RESUELVE-UNA-ABIERTA SECTION.                                T503150
003250     IF OPN-ERA-ABIERTA (WKS-I)                                   T503160
003260         COMPUTE OPN-EXIT-SEG (WKS-I) =                           T503170
003270             WKS-ULTIMA-VELA-SEG + 60                             T503180
003280     END-IF.                                                      T503190
003290 355-RESUELVE-UNA-ABIERTA-E. EXIT.                                T503200
003300******************************************************************T503210
003310** 400 - POR CADA VELA, DETERMINA LAS OPERACIONES ABIERTAS EN    *T503220
003320**       ESE INSTANTE (ENTRADA <= HORA DE VELA Y SALIDA > HORA   *T503230
003330**       DE VELA) Y, DE HABER AL MENOS UNA, REGISTRA UNA         *T503240
003340**       OBSERVACION DE CUMULO PARA ESE TAMANO                   *T503250
003350******************************************************************T503260
003360 400-OBSERVACIONES-VELA SECTION.                                  T503270
003370     PERFORM 410-EVALUA-UNA-VELA                                  T503280
003380         VARYING WKS-I FROM 1 BY 1                                T503290
003390         UNTIL WKS-I > WKS-CONT-VELAS.                            T503300
003400 400-OBSERVACIONES-VELA-E. EXIT.                                  T503310
003410******************************************************************T503320
003420 410-EVALUA-UNA-VELA SECTION.                                     T503330
003430     MOVE ZERO TO WKS-CONT-ABIERTAS                               T503340
003440     MOVE ZERO TO WKS-SUMA-PNL-OBS                                T503350
003450     MOVE ZERO TO WKS-SUMA-MAE-OBS                                T503360
003460     PERFORM 420-EVALUA-UNA-OPERACION                             T503370
003470         VARYING WKS-J FROM 1 BY 1                                T503380
003480         UNTIL WKS-J > WKS-CONT-OPERACIONES                       T503390
003490     IF WKS-CONT-ABIERTAS > 0                                     T503400
003500         IF WKS-CONT-ABIERTAS > WKS-MAX-CONCURRENCIA              T503410
003510             MOVE WKS-CONT-ABIERTAS TO WKS-MAX-CONCURRENCIA       T503420
003520         END-IF                                                   T503430
003530         IF WKS-CONT-ABIERTAS > 200                               T503440
003540             DISPLAY "MTCLUS1 - CUMULO EXCEDE TABLA, SE OMITE "   T503450
003550                 WKS-CONT-ABIERTAS                                T503460
003560         ELSE                                                     T503470
003570             PERFORM 430-ACUMULA-CUMULO                           T503480
003580         END-IF                                                   T503490
003590     END-IF.                                                      T503500
003600 410-EVALUA-UNA-VELA-E. EXIT.                                     T503510
003610******************************************************************T503520
003620 420-EVALUA-UNA-OPERACION SECTION.                                T503530
003630     IF OPN-ENTRY-SEG (WKS-J) NOT > VEL-SEG (WKS-I)               T503540
003640        AND OPN-EXIT-SEG (WKS-J) > VEL-SEG (WKS-I)                T503550
003650         ADD 1 TO WKS-CONT-ABIERTAS                               T503560
003660         ADD OPN-MAE (WKS-J) TO WKS-SUMA-MAE-OBS                  T503570
003670         PERFORM 425-SUMA-PNL-OPERACION                           T503580
003680     END-IF.                                                      T503590
003690 420-EVALUA-UNA-OPERACION-E. EXIT.                                T503600
003700******************************************************************T503610
003710 425-SUMA-PNL-OPERACION SECTION.                                  T503620
003720     IF OPN-ES-LARGA (WKS-J)                                      T503630
003730         COMPUTE WKS-SUMA-PNL-OBS ROUNDED =                       T503640
003740             WKS-SUMA-PNL-OBS +                                   T503650
003750             (VEL-CLOSE (WKS-I) - OPN-ENTRY-PRICE (WKS-J))        T503660
003760             / 0.01 * WKS-PIP-VALOR                               T503670
003770     ELSE                                                         T503680
003780         COMPUTE WKS-SUMA-PNL-OBS ROUNDED =                       T503690
003790             WKS-SUMA-PNL-OBS +                                   T503700
003800             (OPN-ENTRY-PRICE (WKS-J) - VEL-CLOSE (WKS-I))        T503710
003810             / 0.01 * WKS-PIP-VALOR                               T503720
003820     END-IF.                                                      T503730
003830 425-SUMA-PNL-OPERACION-E. EXIT.                                  T503740
003840******************************************************************T503750
003850** 430 - ACTUALIZA LOS ACUMULADORES DEL TAMANO DE CUMULO QUE SE  *T503760
003860**       ACABA DE OBSERVAR EN ESTA VELA                          *T503770
003870******************************************************************T503780
003880 430-ACUMULA-CUMULO SECTION.                                      T503790
003890     ADD 1 TO CUM-VECES-FORMADO (WKS-CONT-ABIERTAS)               T503800
003900     ADD WKS-SUMA-PNL-OBS                                         T503810
003910         TO CUM-TOTAL-PNL-SUM (WKS-CONT-ABIERTAS)                 T503820
003920     IF CUM-ES-PRIMERA (WKS-CONT-ABIERTAS)                        T503830
003930         MOVE WKS-SUMA-MAE-OBS                                    T503840
003940             TO CUM-MAX-MAE-SUM (WKS-CONT-ABIERTAS)               T503850
003950         MOVE WKS-SUMA-PNL-OBS                                    T503860
003960             TO CUM-MAX-PNL-SUM (WKS-CONT-ABIERTAS)               T503870
003970         MOVE "N"                                                 T503880
003980             TO CUM-PRIMERA-VEZ-SW (WKS-CONT-ABIERTAS)            T503890
003990     ELSE                                                         T503900
004000         IF WKS-SUMA-MAE-OBS >                                    T503910
004010            CUM-MAX-MAE-SUM (WKS-CONT-ABIERTAS)                   T503920
004020             MOVE WKS-SUMA-MAE-OBS                                T503930
004030                 TO CUM-MAX-MAE-SUM (WKS-CONT-ABIERTAS)           T503940
004040         END-IF                                                   T503950
004050         IF WKS-SUMA-PNL-OBS >                                    T503960
004060            CUM-MAX-PNL-SUM (WKS-CONT-ABIERTAS)                   T503970
004070             MOVE WKS-SUMA-PNL-OBS                                T503980
004080                 TO CUM-MAX-PNL-SUM (WKS-CONT-ABIERTAS)           T503990
004090         END-IF                                                   T504000
004100     END-IF                                                       T504010
004110     IF WKS-SUMA-PNL-OBS > 0                                      T504020
004120         IF (NOT CUM-HUBO-POSITIVOS (WKS-CONT-ABIERTAS))          T504030
004130            OR (WKS-SUMA-PNL-OBS <                                T504040
004140                CUM-MIN-POS-PNL (WKS-CONT-ABIERTAS))              T504050
004150             MOVE WKS-SUMA-PNL-OBS                                T504060
004160                 TO CUM-MIN-POS-PNL (WKS-CONT-ABIERTAS)           T504070
004170         END-IF                                                   T504080
004180         MOVE "S" TO CUM-POSITIVOS-SW (WKS-CONT-ABIERTAS)         T504090
004190     END-IF                                                       T504100
004200     IF WKS-SUMA-PNL-OBS < 0                                      T504110
004210         IF (NOT CUM-HUBO-NEGATIVOS (WKS-CONT-ABIERTAS))          T504120
004220            OR (WKS-SUMA-PNL-OBS <                                T504130
004230                CUM-MAX-LOSS-SUM (WKS-CONT-ABIERTAS))             T504140
004240             MOVE WKS-SUMA-PNL-OBS                                T504150
004250                 TO CUM-MAX-LOSS-SUM (WKS-CONT-ABIERTAS)          T504160
004260         END-IF                                                   T504170
004270         IF (NOT CUM-HUBO-NEGATIVOS (WKS-CONT-ABIERTAS))          T504180
004280            OR (WKS-SUMA-PNL-OBS >                                T504190
004290                CUM-MIN-LOSS-SUM (WKS-CONT-ABIERTAS))             T504200
004300             MOVE WKS-SUMA-PNL-OBS                                T504210
004310                 TO CUM-MIN-LOSS-SUM (WKS-CONT-ABIERTAS)          T504220
004320         END-IF                                                   T504230
004330         MOVE "S" TO CUM-NEGATIVOS-SW (WKS-CONT-ABIERTAS)         T504240
004340     END-IF.                                                      T504250
004350 430-ACUMULA-CUMULO-E. EXIT.                                      T504260
004360******************************************************************T504270
004370** 510 - ESCRIBE UN CLU-REGISTRO POR CADA TAMANO REALMENTE       *T504280
004380**       OBSERVADO.  MISMA CONVENCION DE CLU-SIN-DATOS-SW QUE    *T504290
004390**       EN MTCONC1 (VER COMENTARIOS DE ESE PROGRAMA)            *T504300
004400******************************************************************T504310
004410 510-ESCRIBE-CUMULOS SECTION.                                     T504320
004420     PERFORM 512-EVALUA-UN-TAMANO                                 T504330
004430         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 200.             T504340
004440 510-ESCRIBE-CUMULOS-E. EXIT.                                     T504350
004450******************************************************************T504360
004460 512-EVALUA-UN-TAMANO SECTION.                                    T504370
004470     IF CUM-VECES-FORMADO (WKS-I) > 0                             T504380
004480         PERFORM 515-ESCRIBE-UN-CUMULO                            T504390
004490     END-IF.                                                      T504400
004500 512-EVALUA-UN-TAMANO-E. EXIT.                                    T504410
004510******************************************************************T504420
004520 515-ESCRIBE-UN-CUMULO SECTION.                                   T504430
004530     MOVE WKS-I TO CLU-SIZE                                       T504440
004540     MOVE CUM-VECES-FORMADO (WKS-I) TO CLU-TIMES-FORMED           T504450
004550     MOVE CUM-MAX-MAE-SUM (WKS-I) TO CLU-MAX-MAE-SUM              T504460
004560     COMPUTE WKS-PROMEDIO-AUX ROUNDED =                           T504470
004570         CUM-TOTAL-PNL-SUM (WKS-I) / CUM-VECES-FORMADO (WKS-I)    T504480
004580     MOVE WKS-PROMEDIO-AUX TO CLU-AVG-PNL-SUM                     T504490
004590     MOVE CUM-MAX-PNL-SUM (WKS-I) TO CLU-MAX-PNL-SUM              T504500
004600     IF CUM-HUBO-POSITIVOS (WKS-I)                                T504510
004610         MOVE CUM-MIN-POS-PNL (WKS-I) TO CLU-MIN-POS-PNL          T504520
004620     ELSE                                                         T504530
004630         MOVE ZERO TO CLU-MIN-POS-PNL                             T504540
004640     END-IF                                                       T504550
004650     IF CUM-HUBO-NEGATIVOS (WKS-I)                                T504560
004660         MOVE CUM-MAX-LOSS-SUM (WKS-I) TO CLU-MAX-LOSS-SUM        T504570
004670         MOVE CUM-MIN-LOSS-SUM (WKS-I) TO CLU-MIN-LOSS-SUM        T504580
004680         MOVE "N" TO CLU-SIN-DATOS-SW                             T504590
004690     ELSE                                                         T504600
004700         MOVE ZERO TO CLU-MAX-LOSS-SUM                            T504610
004710         MOVE ZERO TO CLU-MIN-LOSS-SUM                            T504620
004720         MOVE "S" TO CLU-SIN-DATOS-SW                             T504630
004730     END-IF                                                       T504640
004740     WRITE CLU-REGISTRO                                           T504650
004750     IF FS-CLUOUT NOT = ZERO                                      T504660
004760         DISPLAY "ERROR AL ESCRIBIR CLUOUT - STATUS " FS-CLUOUT   T504670
004770         PERFORM 990-ERROR-FATAL                                  T504680
004780     END-IF                                                       T504690
004790     ADD 1 TO WKS-TOTAL-CUMULOS-ESCR.                             T504700
004800 515-ESCRIBE-UN-CUMULO-E. EXIT.                                   T504710
004810******************************************************************T504720
004820** 600 - REPORTE POR CONSOLA: ENCABEZADO CON LA CONCURRENCIA     *T504730
004830**       MAXIMA Y UN RENGLON POR TAMANO DE CUMULO OBSERVADO,     *T504740
004840**       ASCENDENTE, CON "N/A" EN LOS SUBCONJUNTOS VACIOS        *T504750
004850******************************************************************T504760
004860 600-IMPRIME-REPORTE SECTION.                                     T504770
004870     DISPLAY " "                                                  T504780
004880     DISPLAY "==============================================="    T504790
004890     DISPLAY "  MTCLUS1 - REPORTE DE CUMULOS"                     T504800
004900     DISPLAY "  CORRIDA : " WKS-RUN-ID                            T504810
004910     DISPLAY "==============================================="    T504820
004920     DISPLAY "  NUMERO MAXIMO DE OPERACIONES ABIERTAS EN UN"      T504830
004930     DISPLAY "  MISMO PUNTO : " WKS-MAX-CONCURRENCIA              T504840
004940     DISPLAY "-----------------------------------------------"    T504850
004950     DISPLAY "  TAM  VECES   MAE-MAX   PNL-PROM   PNL-MAX  "      T504860
004960     DISPLAY "       PNL-MIN-POS   PERD-MAX   PERD-MIN"           T504870
004970     PERFORM 610-IMPRIME-UN-TAMANO                                T504880
004980         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 200              T504890
004990     DISPLAY "===============================================".   T504900
005000 600-IMPRIME-REPORTE-E. EXIT.                                     T504910
005010******************************************************************T504920
005020 610-IMPRIME-UN-TAMANO SECTION.                                   T504930
005030     IF CUM-VECES-FORMADO (WKS-I) > 0                             T504940
005040         PERFORM 620-FORMATEA-RENGLON                             T504950
005050         PERFORM 630-IMPRIME-RENGLON                              T504960
005060     END-IF.                                                      T504970
005070 610-IMPRIME-UN-TAMANO-E. EXIT.                                   T504980
005080******************************************************************T504990
005090 620-FORMATEA-RENGLON SECTION.                                    T505000
005100     COMPUTE WKS-PROMEDIO-AUX ROUNDED =                           T505010
005110         CUM-TOTAL-PNL-SUM (WKS-I) / CUM-VECES-FORMADO (WKS-I)    T505020
005120     MOVE WKS-PROMEDIO-AUX TO WKS-EDIT-PROM                       T505030
005130     IF CUM-HUBO-POSITIVOS (WKS-I)                                T505040
005140         MOVE CUM-MIN-POS-PNL (WKS-I) TO WKS-EDIT-MIN-POS         T505050
005150         MOVE WKS-EDIT-MIN-POS TO WKS-TXT-MIN-POS                 T505060
005160     ELSE                                                         T505070
005170         MOVE "N/A" TO WKS-TXT-MIN-POS                            T505080
005180     END-IF                                                       T505090
005190     IF CUM-HUBO-NEGATIVOS (WKS-I)                                T505100
005200         MOVE CUM-MAX-LOSS-SUM (WKS-I) TO WKS-EDIT-MAX-LOSS       T505110
005210         MOVE WKS-EDIT-MAX-LOSS TO WKS-TXT-MAX-LOSS               T505120
005220         MOVE CUM-MIN-LOSS-SUM (WKS-I) TO WKS-EDIT-MIN-LOSS       T505130
005230         MOVE WKS-EDIT-MIN-LOSS TO WKS-TXT-MIN-LOSS               T505140
005240     ELSE                                                         T505150
005250         MOVE "N/A" TO WKS-TXT-MAX-LOSS                           T505160
005260         MOVE "N/A" TO WKS-TXT-MIN-LOSS                           T505170
005270     END-IF.                                                      T505180
005280 620-FORMATEA-RENGLON-E. EXIT.                                    T505190
005290******************************************************************T505200
005300 630-IMPRIME-RENGLON SECTION.                                     T505210
005310     DISPLAY "  " WKS-I " " CUM-VECES-FORMADO (WKS-I) " "         T505220
005320         CUM-MAX-MAE-SUM (WKS-I) " " WKS-EDIT-PROM " "            T505230
005330         CUM-MAX-PNL-SUM (WKS-I) " " WKS-TXT-MIN-POS " "          T505240
005340         WKS-TXT-MAX-LOSS " " WKS-TXT-MIN-LOSS.                   T505250
005350 630-IMPRIME-RENGLON-E. EXIT.                                     T505260
005360******************************************************************T505270
005370 990-ERROR-FATAL SECTION.                                         T505280
005380     DISPLAY "MTCLUS1 - ERROR FATAL - CORRIDA ABORTADA"           T505290
005390     STOP RUN.                                                    T505300
005400 990-ERROR-FATAL-E. EXIT.                                         T505310
