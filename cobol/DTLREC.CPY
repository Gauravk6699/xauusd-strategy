000100******************************************************************  DT00010
000200*    COPY        : DTLREC                                        *  DT00020
000300*    APLICACION  : TESORERIA - ESTRATEGIAS METALES PRECIOSOS     *  DT00030
000400*    DESCRIPCION : DETALLE DE OPERACION DE LA ESTRATEGIA DE      *  DT00040
000500*                : CRUCE DE ORO (U1).  SE ESCRIBE UN REGISTRO EN *  DT00050
000600*                : EL ARCHIVO DE GANADORAS Y OTRO EN EL DE       *  DT00060
000700*                : PERDEDORAS, SEGUN EL SIGNO DEL PNL NETO.      *  DT00070
000800*    FECHA       : 03/03/2025   PROGRAMADOR : E. RAMIREZ (EEDR)  *  DT00080
000900*    HISTORIA    :                                               *  DT00090
001000*     030325 EEDR TICKET TES-4471 - VERSION INICIAL              *  DT00100
001100******************************************************************  DT00110
001200 01  DTL-REGISTRO.                                                  DT00120
001300     05  DTL-TRADE-ID              PIC X(21).                       DT00130
001700     05  DTL-ENTRY-TIME            PIC X(19).                       DT00180
001710     05  DTL-ENTRY-TIME-R REDEFINES DTL-ENTRY-TIME.                 DT00185
001720         10  DTL-ENT-FECHA         PIC X(10).                       DT00186
001730         10  FILLER                PIC X(01).                       DT00187
001740         10  DTL-ENT-HORA          PIC X(08).                       DT00188
001800     05  DTL-EXIT-TIME             PIC X(19).                       DT00190
001900     05  DTL-ENTRY-PRICE           PIC S9(7)V9(5).                  DT00200
002000     05  DTL-EXIT-PRICE            PIC S9(7)V9(5).                  DT00210
002100     05  DTL-DIRECTION             PIC X(05).                       DT00220
002200         88  DTL-ES-LARGA                  VALUE 'LONG '.           DT00230
002300         88  DTL-ES-CORTA                  VALUE 'SHORT'.           DT00240
002400     05  DTL-PNL                   PIC S9(9)V9(2).                  DT00250
002500     05  DTL-EXIT-REASON           PIC X(20).                       DT00260
002600     05  DTL-XOVER-TIME            PIC X(19).                       DT00270
002700     05  DTL-XOVER-RSI             PIC S9(3)V9(4).                  DT00280
002800     05  DTL-XOVER-SMA-RSI         PIC S9(3)V9(4).                  DT00290
002900     05  DTL-XOVER-ATR             PIC S9(5)V9(4).                  DT00300
003000     05  DTL-TREND-15M             PIC X(08).                       DT00310
003100         88  DTL-TREND-ARRIBA              VALUE 'UP'.              DT00320
003200         88  DTL-TREND-ABAJO               VALUE 'DOWN'.            DT00330
003300         88  DTL-TREND-LATERAL             VALUE 'SIDEWAYS'.        DT00340
003400     05  FILLER                    PIC X(09).                       DT00350
