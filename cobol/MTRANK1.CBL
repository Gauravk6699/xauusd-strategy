000100******************************************************************T600010
000110** PROGRAMA    : MTRANK1                                         *T600020
000120** FECHA        : 25/02/1993                                     *T600030
000130** PROGRAMADOR  : ANA LUCIA FLORES CASTELLANOS (ORIGINAL)        *T600040
000140** APLICACION  : TESORERIA - ESTRATEGIAS METALES PRECIOSOS      * T600050
000150** TIPO        : PROGRAMA PRINCIPAL (BATCH)                     * T600060
000160** DESCRIPCION : LEE LOS RENGLONES DE RESUMEN (UNO POR CORRIDA  * T600070
000170**             : DE BARRIDO DE PARAMETROS), SE QUEDA CON LAS    * T600080
000180**             : CORRIDAS DE 30 O MAS OPERACIONES (SI NINGUNA   * T600090
000190**             : CALIFICA, USA TODAS), LES ASIGNA UN LUGAR POR  * T600100
000200**             : GANANCIA NETA, POR PORCENTAJE DE ACIERTO Y POR * T600110
000210**             : FACTOR DE GANANCIA (EMPATES COMPARTEN EL LUGAR * T600120
000220**             : MENOR), CALCULA EL PUNTAJE COMPUESTO (SUMA DE  * T600130
000230**             : LOS TRES LUGARES) E IMPRIME LAS TABLAS TOP 5.  * T600140
000240** ARCHIVOS    : SUMMRY  (RESUMENES DE CORRIDAS)     - ENTRADA  * T600150
000250**             : RANKOUT (RANKING COMPLETO)          - SALIDA   * T600160
000260** INSTALADO    : 08/09/2025                                     *T600170
000270** BPM/RATIONAL: TES-4558                                       * T600180
000280******************************************************************T600190
000290** H I S T O R I A                                               *T600200
000300******************************************************************T600210
000310** 250293 ALFC TES-1451 VERSION INICIAL DEL RANKEADOR            *T600220
000320** 120895 ALFC TES-1688 SE AGREGA FACTOR DE GANANCIA             *T600230
000330** 301297 WESA TES-1866 SE CORRIGE EMPATE EN RANGO               *T600240
000340** 141298 ALFC TES-1929 CAMBIO DE SIGLO: FECHA A 4 DIGITOS       *T600250
000350** 220799 ALFC TES-1966 VALIDACION ADICIONAL POST Y2K            *T600260
000360** 080204 OHPZ TES-2388 SE MIGRA ARCHIVOS A NUEVO DASD           *T600270
000370** 191008 WESA TES-2922 SE AGREGA PUNTAJE COMPUESTO              *T600280
000380** 271213 ALFC TES-3401 SE OPTIMIZA BUSQUEDA DE TOP 5            *T600290
000390** 050618 OHPZ TES-3811 SE AJUSTA VALOR ALTO PARA PF INFINITO    *T600300
000400** 160922 ALFC TES-4122 SE ASUME MANTENIMIENTO DEL PROGRAMA      *T600310
000410** 080925 EEDR TES-4558 SE REESCRIBE PARA RANKING DE CORRIDAS    *T600320
000420******************************************************************T600330
000430 IDENTIFICATION DIVISION.                                         T600340
000440 PROGRAM-ID.    MTRANK1.                                          T600350
000450 AUTHOR.        ANA LUCIA FLORES CASTELLANOS.                     T600360
000460 INSTALLATION.  TESORERIA - MESA DE PRODUCTOS BASICOS.            T600370
000470 DATE-WRITTEN.  25/02/1993.                                       T600380
000480 DATE-COMPILED. 08/09/2025.                                       T600390
000490 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE TESORERIA.        T600400
000500 ENVIRONMENT DIVISION.                                            T600410
000510 CONFIGURATION SECTION.                                           T600420
000520 SPECIAL-NAMES.                                                   T600430
000530     C01 IS TOP-OF-FORM.                                          T600440
000540 INPUT-OUTPUT SECTION.                                            T600450
000550 FILE-CONTROL.                                                    T600460
000560     SELECT SUMMRY-FILE  ASSIGN TO SUMMRY                         T600470
000570         FILE STATUS IS FS-SUMMRY.                                T600480
000580     SELECT RANKOUT-FILE ASSIGN TO RANKOUT                        T600490
000590         FILE STATUS IS FS-RANKOUT.                               T600500
000600 DATA DIVISION.                                                   T600510
000610 FILE SECTION.                                                    T600520
000620 FD  SUMMRY-FILE                                                  T600530
000630     LABEL RECORDS ARE STANDARD                                   T600540
000640     RECORD CONTAINS 148 CHARACTERS.                              T600550
000650     COPY SUMREC.                                                 T600560
000660 FD  RANKOUT-FILE                                                 T600570
000670     LABEL RECORDS ARE STANDARD                                   T600580
000680     RECORD CONTAINS 96 CHARACTERS.                               T600590
000690     COPY RNKREC.                                                 T600600
000700 WORKING-STORAGE SECTION.                                         T600610
000710******************************************************************T600620
000720** INDICADORES DE EJECUCION Y CAMPOS DE FECHA/HORA DEL SISTEMA   *T600630
000730******************************************************************T600640
000740 01  WKS-INDICADORES-DE-EJECUCION.                                T600650
000750     05  WKS-FECHA-SISTEMA       PIC 9(06).                       T600660
000760     05  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.         T600670
000770         10  WKS-FS-ANIO         PIC 9(02).                       T600680
000780         10  WKS-FS-MES          PIC 9(02).                       T600690
000790         10  WKS-FS-DIA          PIC 9(02).                       T600700
000800     05  WKS-HORA-SISTEMA        PIC 9(08).                       T600710
000810     05  FILLER                  PIC X(05).                       T600720
000820******************************************************************T600730
000830** TABLA DE RESUMENES DE CORRIDA (LEIDOS DE SUMMRY)              *T600740
000840******************************************************************T600750
000850 01  WKS-TABLA-RESUMENES.                                         T600760
000860     05  WKS-CONT-RESUMENES      PIC S9(7) COMP.                  T600770
000870     05  WKS-CONT-CALIFICAN      PIC S9(7) COMP.                  T600780
000880     05  WKS-RESUMEN OCCURS 500 TIMES.                            T600790
000890         10  RES-RUN-ID          PIC X(19).                       T600800
000900         10  RES-RSI-FILTER-LONG PIC X(08).                       T600810
000910         10  RES-RSI-FILTER-SHORT PIC X(08).                      T600820
000920         10  RES-TOTAL-TRADES    PIC S9(05).                      T600830
000930         10  RES-TOTAL-PNL       PIC S9(09)V9(02).                T600840
000940         10  RES-WIN-RATE        PIC S9(03)V9(02).                T600850
000950         10  RES-PROFIT-FACTOR   PIC S9(05)V9(02).                T600860
000960         10  RES-PF-COMPARABLE   PIC S9(05)V9(02).                T600870
000970         10  RES-INFINITO-SW     PIC X(01).                       T600880
000980             88  RES-PF-ES-INFINITO      VALUE "S".               T600890
000990         10  RES-CALIFICA-SW     PIC X(01) VALUE "N".             T600900
001000             88  RES-CALIFICA            VALUE "S".               T600910
001010         10  RES-PNL-RANK        PIC S9(05) COMP.                 T600920
001020         10  RES-WINRATE-RANK    PIC S9(05) COMP.                 T600930
001030         10  RES-PF-RANK         PIC S9(05) COMP.                 T600940
001040         10  RES-COMPOSITE-SCORE PIC S9(07) COMP.                 T600950
001050         10  RES-COMPOSITE-RANK  PIC S9(05) COMP.                 T600960
001060     05  FILLER                  PIC X(06).                       T600970
001070******************************************************************T600980
001080** CAMPOS DE TRABAJO PARA EL CALCULO DE RANGOS                   *T600990
001090******************************************************************T601000
001100 01  WKS-CAMPOS-DE-RANGO.                                         T601010
001110     05  WKS-MAYORES             PIC S9(5) COMP.                  T601020
001120     05  WKS-RANGO-BUSCADO       PIC S9(5) COMP.                  T601030
001130     05  WKS-IMPRESOS            PIC S9(5) COMP.                  T601040
001140     05  WKS-VALOR-ALTO-PF       PIC S9(05)V9(02) COMP-3          T601050
001150                                 VALUE 99999.99.                  T601060
001160     05  WKS-VALOR-ALTO-PF-R REDEFINES WKS-VALOR-ALTO-PF.         T601070
001170         10  WKS-VAP-ENTERO      PIC S9(05).                      T601080
001180         10  WKS-VAP-DECIMAL     PIC 9(02).                       T601090
001190     05  FILLER                  PIC X(06).                       T601100
001200******************************************************************T601110
001210** INDICES Y CAMPOS DE TRABAJO GENERALES                         *T601120
001220******************************************************************T601130
001230 01  WKS-INDICES-DE-CONTROL.                                      T601140
001240     05  WKS-I                   PIC S9(7) COMP.                  T601150
001250     05  WKS-J                   PIC S9(7) COMP.                  T601160
001260     05  WKS-I-R REDEFINES WKS-I.                                 T601170
001270         10  FILLER              PIC X(03).                       T601180
001280         10  WKS-I-BAJO          PIC 9(04).                       T601190
001290     05  FILLER                  PIC X(06).                       T601200
001300 77  WKS-EOF-SUMMRY-SW          PIC X(01) VALUE "N".              T601210
001310     88  WKS-EOF-SUMMRY                   VALUE "S".              T601220
001320 01  WKS-ARCHIVO-STATUS.                                          T601230
001330     05  FS-SUMMRY               PIC 9(02).                       T601240
001340     05  FS-RANKOUT              PIC 9(02).                       T601250
001350     05  FILLER                  PIC X(02).                       T601260
001360******************************************************************T601270
001370 PROCEDURE DIVISION.                                              T601280
001380******************************************************************T601290
001390 100-MAIN SECTION.                                                T601300
001400     PERFORM 110-INICIALIZA                                       T601310
001410     PERFORM 120-APERTURA-ARCHIVOS                                T601320
001420     PERFORM 200-CARGA-RESUMENES                                  T601330
001430     PERFORM 250-AJUSTA-CALIFICACION                              T601340
001440     PERFORM 300-CALCULA-RANGO-PNL                                T601350
001450     PERFORM 320-CALCULA-RANGO-WINRATE                            T601360
001460     PERFORM 340-CALCULA-RANGO-PF                                 T601370
001470     PERFORM 360-CALCULA-COMPOSITE                                T601380
001480     PERFORM 400-ESCRIBE-RANKING                                  T601390
001490     PERFORM 500-IMPRIME-TOP5-PNL                                 T601400
001500     PERFORM 520-IMPRIME-TOP5-WINRATE                             T601410
001510     PERFORM 540-IMPRIME-TOP5-PF                                  T601420
001520     PERFORM 560-IMPRIME-TOP5-COMPUESTO                           T601430
001530     CLOSE SUMMRY-FILE RANKOUT-FILE                               T601440
001540     DISPLAY "MTRANK1 - FIN DE CORRIDA"                           T601450
001550     STOP RUN.                                                    T601460
001560 100-MAIN-E. EXIT.                                                T601470
001570******************************************************************T601480
001580 110-INICIALIZA SECTION.                                          T601490
001590     ACCEPT WKS-FECHA-SISTEMA FROM DATE                           T601500
001600     ACCEPT WKS-HORA-SISTEMA FROM TIME                            T601510
001610     MOVE ZERO TO WKS-CONT-RESUMENES WKS-CONT-CALIFICAN.          T601520
001620 110-INICIALIZA-E. EXIT.                                          T601530
001630******************************************************************T601540
001640 120-APERTURA-ARCHIVOS SECTION.                                   T601550
001650     OPEN INPUT SUMMRY-FILE                                       T601560
001660     IF FS-SUMMRY NOT = ZERO                                      T601570
001670         DISPLAY "ERROR AL ABRIR SUMMRY - STATUS " FS-SUMMRY      T601580
001680         PERFORM 990-ERROR-FATAL                                  T601590
001690     END-IF                                                       T601600
001700     OPEN OUTPUT RANKOUT-FILE                                     T601610
001710     IF FS-RANKOUT NOT = ZERO                                     T601620
001720         DISPLAY "ERROR AL ABRIR RANKOUT - STATUS " FS-RANKOUT    T601630
001730         PERFORM 990-ERROR-FATAL                                  T601640
001740     END-IF.                                                      T601650
001750 120-APERTURA-ARCHIVOS-E. EXIT.                                   T601660
001760******************************************************************T601670
001770** 200 - CARGA A MEMORIA LOS RESUMENES Y MARCA LOS QUE CALIFICAN *T601680
001780**       POR TENER 30 O MAS OPERACIONES TOTALES                  *T601690
001790******************************************************************T601700
001800 200-CARGA-RESUMENES SECTION.                                     T601710
001810     READ SUMMRY-FILE                                             T601720
001820         AT END SET WKS-EOF-SUMMRY TO TRUE                        T601730
001830     END-READ                                                     T601740
001840     PERFORM 210-ACUMULA-RESUMEN                                  T601750
001850         UNTIL WKS-EOF-SUMMRY.                                    T601760
001860 200-CARGA-RESUMENES-E. EXIT.                                     T601770
001870******************************************************************T601780
001880 210-ACUMULA-RESUMEN SECTION.                                     T601790
001890     ADD 1 TO WKS-CONT-RESUMENES                                  T601800
001900     MOVE SUM-RUN-ID                                              T601810
001910         TO RES-RUN-ID (WKS-CONT-RESUMENES)                       T601820
001920     MOVE SUM-RSI-FILTER-LONG                                     T601830
001930         TO RES-RSI-FILTER-LONG (WKS-CONT-RESUMENES)              T601840
001940     MOVE SUM-RSI-FILTER-SHORT                                    T601850
001950         TO RES-RSI-FILTER-SHORT (WKS-CONT-RESUMENES)             T601860
001960     MOVE SUM-TOTAL-TRADES                                        T601870
001970         TO RES-TOTAL-TRADES (WKS-CONT-RESUMENES)                 T601880
001980     MOVE SUM-TOTAL-PNL                                           T601890
001990         TO RES-TOTAL-PNL (WKS-CONT-RESUMENES)                    T601900
002000     MOVE SUM-WIN-RATE                                            T601910
002010         TO RES-WIN-RATE (WKS-CONT-RESUMENES)                     T601920
002020     MOVE SUM-PROFIT-FACTOR                                       T601930
002030         TO RES-PROFIT-FACTOR (WKS-CONT-RESUMENES)                T601940
002040     IF SUM-PF-INFINITO                                           T601950
002050         SET RES-PF-ES-INFINITO (WKS-CONT-RESUMENES) TO TRUE      T601960
002060         MOVE WKS-VALOR-ALTO-PF                                   T601970
002070             TO RES-PF-COMPARABLE (WKS-CONT-RESUMENES)            T601980
002080     ELSE                                                         T601990
002090         MOVE "N" TO RES-INFINITO-SW (WKS-CONT-RESUMENES)         T602000
002100         MOVE SUM-PROFIT-FACTOR                                   T602010
002110             TO RES-PF-COMPARABLE (WKS-CONT-RESUMENES)            T602020
002120     END-IF                                                       T602030
002130     IF SUM-TOTAL-TRADES NOT < 30                                 T602040
002140         SET RES-CALIFICA (WKS-CONT-RESUMENES) TO TRUE            T602050
002150         ADD 1 TO WKS-CONT-CALIFICAN                              T602060
002160     END-IF                                                       T602070
002170     READ SUMMRY-FILE                                             T602080
002180         AT END SET WKS-EOF-SUMMRY TO TRUE                        T602090
002190     END-READ.                                                    T602100
002200 210-ACUMULA-RESUMEN-E. EXIT.                                     T602110
002210******************************************************************T602120
002220** 250 - SI NINGUN RESUMEN TIENE 30 O MAS OPERACIONES, EL        *T602130
002230**       BARRIDO COMPLETO CALIFICA PARA EL RANKING               *T602140
002240******************************************************************T602150
002250 250-AJUSTA-CALIFICACION SECTION.                                 T602160
002260     IF WKS-CONT-CALIFICAN = ZERO                                 T602170
002270         PERFORM 255-CALIFICA-TODOS                               T602180
002280             VARYING WKS-I FROM 1 BY 1                            T602190
002290             UNTIL WKS-I > WKS-CONT-RESUMENES                     T602200
002300         MOVE WKS-CONT-RESUMENES TO WKS-CONT-CALIFICAN            T602210
002310     END-IF.                                                      T602220
002320 250-AJUSTA-CALIFICACION-E. EXIT.                                 T602230
002330******************************************************************T602240
002340 255-CALIFICA-TODOS SECTION.                                      T602250
002350     SET RES-CALIFICA (WKS-I) TO TRUE.                            T602260
002360 255-CALIFICA-TODOS-E. EXIT.                                      T602270
002370******************************************************************T602280
002380** 300 - LUGAR POR GANANCIA NETA (DESCENDENTE).  EL LUGAR DE UN  *T602290
002390**       RENGLON ES 1 MAS LA CANTIDAD DE RENGLONES CALIFICADOS   *T602300
002400**       CON UNA GANANCIA ESTRICTAMENTE MAYOR (EMPATES COMPARTEN *T602310
002410**       EL LUGAR MENOR)                                         *T602320
002420******************************************************************T602330
002430 300-CALCULA-RANGO-PNL SECTION.                                   T602340
002440     PERFORM 310-RANGO-PNL-DE-UNO                                 T602350
002450         VARYING WKS-I FROM 1 BY 1                                T602360
002460         UNTIL WKS-I > WKS-CONT-RESUMENES.                        T602370
002470 300-CALCULA-RANGO-PNL-E. EXIT.                                   T602380
002480******************************************************************T602390
002490 310-RANGO-PNL-DE-UNO SECTION.                                    T602400
002500     IF RES-CALIFICA (WKS-I)                                      T602410
002510         MOVE ZERO TO WKS-MAYORES                                 T602420
002520         PERFORM 315-CUENTA-MAYOR-PNL                             T602430
002530             VARYING WKS-J FROM 1 BY 1                            T602440
002540             UNTIL WKS-J > WKS-CONT-RESUMENES                     T602450
002550         COMPUTE RES-PNL-RANK (WKS-I) = WKS-MAYORES + 1           T602460
002560     END-IF.                                                      T602470
002570 310-RANGO-PNL-DE-UNO-E. EXIT.                                    T602480
002580******************************************************************T602490
002590 315-CUENTA-MAYOR-PNL SECTION.                                    T602500
002600     IF RES-CALIFICA (WKS-J)                                      T602510
002610        AND RES-TOTAL-PNL (WKS-J) > RES-TOTAL-PNL (WKS-I)         T602520
002620         ADD 1 TO WKS-MAYORES                                     T602530
002630     END-IF.                                                      T602540
002640 315-CUENTA-MAYOR-PNL-E. EXIT.                                    T602550
002650******************************************************************T602560
002660** 320 - LUGAR POR PORCENTAJE DE ACIERTO (DESCENDENTE), MISMO    *T602570
002670**       METODO QUE EL LUGAR POR GANANCIA NETA                   *T602580
002680******************************************************************T602590
002690 320-CALCULA-RANGO-WINRATE SECTION.                               T602600
002700     PERFORM 325-RANGO-WINRATE-DE-UNO                             T602610
002710         VARYING WKS-I FROM 1 BY 1                                T602620
002720         UNTIL WKS-I > WKS-CONT-RESUMENES.                        T602630
002730 320-CALCULA-RANGO-WINRATE-E. EXIT.                               T602640
002740******************************************************************T602650
002750 325-RANGO-WINRATE-DE-UNO SECTION.                                T602660
002760     IF RES-CALIFICA (WKS-I)                                      T602670
002770         MOVE ZERO TO WKS-MAYORES                                 T602680
002780         PERFORM 327-CUENTA-MAYOR-WINRATE                         T602690
002790             VARYING WKS-J FROM 1 BY 1                            T602700
002800             UNTIL WKS-J > WKS-CONT-RESUMENES                     T602710
002810         COMPUTE RES-WINRATE-RANK (WKS-I) = WKS-MAYORES + 1       T602720
002820     END-IF.                                                      T602730
002830 325-RANGO-WINRATE-DE-UNO-E. EXIT.                                T602740
002840******************************************************************T602750
002850 327-CUENTA-MAYOR-WINRATE SECTION.                                T602760
002860     IF RES-CALIFICA (WKS-J)                                      T602770
002870        AND RES-WIN-RATE (WKS-J) > RES-WIN-RATE (WKS-I)           T602780
002880         ADD 1 TO WKS-MAYORES                                     T602790
002890     END-IF.                                                      T602800
002900 327-CUENTA-MAYOR-WINRATE-E. EXIT.                                T602810
002910******************************************************************T602820
002920** 340 - LUGAR POR FACTOR DE GANANCIA (DESCENDENTE).  SE USA EL  *T602830
002930**       VALOR COMPARABLE (99999.99 CUANDO EL FACTOR ES          *T602840
002940**       INFINITO, POR NO HABER PERDIDAS) PARA QUE LAS CORRIDAS  *T602850
002950**       SIN PERDIDAS QUEDEN SIEMPRE DE PRIMERAS                 *T602860
002960******************************************************************T602870
002970 340-CALCULA-RANGO-PF SECTION.                                    T602880
002980     PERFORM 345-RANGO-PF-DE-UNO                                  T602890
002990         VARYING WKS-I FROM 1 BY 1                                T602900
003000         UNTIL WKS-I > WKS-CONT-RESUMENES.                        T602910
003010 340-CALCULA-RANGO-PF-E. EXIT.                                    T602920
003020******************************************************************T602930
003030 345-RANGO-PF-DE-UNO SECTION.                                     T602940
003040     IF RES-CALIFICA (WKS-I)                                      T602950
003050         MOVE ZERO TO WKS-MAYORES                                 T602960
003060         PERFORM 347-CUENTA-MAYOR-PF                              T602970
003070             VARYING WKS-J FROM 1 BY 1                            T602980
003080             UNTIL WKS-J > WKS-CONT-RESUMENES                     T602990
003090         COMPUTE RES-PF-RANK (WKS-I) = WKS-MAYORES + 1            T603000
003100     END-IF.                                                      T603010
003110 345-RANGO-PF-DE-UNO-E. EXIT.                                     T603020
003120******************************************************************T603030
003130 347-CUENTA-MAYOR-PF SECTION.                                     T603040
003140     IF RES-CALIFICA (WKS-J)                                      T603050
003150        AND RES-PF-COMPARABLE (WKS-J) >                           T603060
003160            RES-PF-COMPARABLE (WKS-I)                             T603070
003170         ADD 1 TO WKS-MAYORES                                     T603080
003180     END-IF.                                                      T603090
003190 347-CUENTA-MAYOR-PF-E. EXIT.                                     T603100
003200******************************************************************T603110
003210** 360 - PUNTAJE COMPUESTO (SUMA DE LOS TRES LUGARES) Y SU       *T603120
003220**       PROPIO LUGAR (ASCENDENTE, EMPATES COMPARTEN EL MENOR)   *T603130
003230******************************************************************T603140
003240 360-CALCULA-COMPOSITE SECTION.                                   T603150
003250     PERFORM 365-COMPOSITE-DE-UNO                                 T603160
003260         VARYING WKS-I FROM 1 BY 1                                T603170
003270         UNTIL WKS-I > WKS-CONT-RESUMENES.                        T603180
003280 360-CALCULA-COMPOSITE-E. EXIT.                                   T603190
003290******************************************************************T603200
003300 365-COMPOSITE-DE-UNO SECTION.                                    T603210
003310     IF RES-CALIFICA (WKS-I)                                      T603220
003320         COMPUTE RES-COMPOSITE-SCORE (WKS-I) =                    T603230
003330             RES-PNL-RANK (WKS-I) + RES-WINRATE-RANK (WKS-I)      T603240
003340             + RES-PF-RANK (WKS-I)                                T603250
003350     END-IF.                                                      T603260
003360 365-COMPOSITE-DE-UNO-E. EXIT.                                    T603270
003370******************************************************************T603280
003380 370-CALCULA-RANGO-COMPUESTO SECTION.                             T603290
003390     PERFORM 375-RANGO-COMPUESTO-DE-UNO                           T603300
003400         VARYING WKS-I FROM 1 BY 1                                T603310
003410         UNTIL WKS-I > WKS-CONT-RESUMENES.                        T603320
003420 370-CALCULA-RANGO-COMPUESTO-E. EXIT.                             T603330
003430******************************************************************T603340
003440 375-RANGO-COMPUESTO-DE-UNO SECTION.                              T603350
003450     IF RES-CALIFICA (WKS-I)                                      T603360
003460         MOVE ZERO TO WKS-MAYORES                                 T603370
003470         PERFORM 377-CUENTA-MENOR-COMPUESTO                       T603380
003480             VARYING WKS-J FROM 1 BY 1                            T603390
003490             UNTIL WKS-J > WKS-CONT-RESUMENES                     T603400
003500         COMPUTE RES-COMPOSITE-RANK (WKS-I) = WKS-MAYORES + 1     T603410
003510     END-IF.                                                      T603420
003520 375-RANGO-COMPUESTO-DE-UNO-E. EXIT.                              T603430
003530******************************************************************T603440
003540 377-CUENTA-MENOR-COMPUESTO SECTION.                              T603450
003550     IF RES-CALIFICA (WKS-J)                                      T603460
003560        AND RES-COMPOSITE-SCORE (WKS-J) <                         T603470
003570            RES-COMPOSITE-SCORE (WKS-I)                           T603480
003580         ADD 1 TO WKS-MAYORES                                     T603490
003590     END-IF.                                                      T603500
003600 377-CUENTA-MENOR-COMPUESTO-E. EXIT.                              T603510
003610******************************************************************T603520
003620** 400 - ESCRIBE EL RANKING COMPLETO (SOLO LOS RENGLONES QUE     *T603530
003630**       CALIFICARON) EN RANKOUT                                 *T603540
003640******************************************************************T603550
003650 400-ESCRIBE-RANKING SECTION.                                     T603560
003660     PERFORM 410-ESCRIBE-UN-RANKING                               T603570
003670         VARYING WKS-I FROM 1 BY 1                                T603580
003680         UNTIL WKS-I > WKS-CONT-RESUMENES.                        T603590
003690 400-ESCRIBE-RANKING-E. EXIT.                                     T603600
003700******************************************************************T603610
003710 410-ESCRIBE-UN-RANKING SECTION.                                  T603620
003720     IF RES-CALIFICA (WKS-I)                                      T603630
003730         MOVE RES-RUN-ID (WKS-I) TO RNK-RUN-ID                    T603640
003740         MOVE RES-RSI-FILTER-LONG (WKS-I)                         T603650
003750             TO RNK-RSI-FILTER-LONG                               T603660
003760         MOVE RES-RSI-FILTER-SHORT (WKS-I)                        T603670
003770             TO RNK-RSI-FILTER-SHORT                              T603680
003780         MOVE RES-TOTAL-TRADES (WKS-I) TO RNK-TOTAL-TRADES        T603690
003790         MOVE RES-TOTAL-PNL (WKS-I) TO RNK-TOTAL-PNL              T603700
003800         MOVE RES-WIN-RATE (WKS-I) TO RNK-WIN-RATE                T603710
003810         MOVE RES-PROFIT-FACTOR (WKS-I) TO RNK-PROFIT-FACTOR      T603720
003820         MOVE RES-INFINITO-SW (WKS-I) TO RNK-PF-INFINITO-SW       T603730
003830         MOVE RES-PNL-RANK (WKS-I) TO RNK-PNL-RANK                T603740
003840         MOVE RES-WINRATE-RANK (WKS-I) TO RNK-WINRATE-RANK        T603750
003850         MOVE RES-PF-RANK (WKS-I) TO RNK-PF-RANK                  T603760
003860         MOVE RES-COMPOSITE-SCORE (WKS-I)                         T603770
003870             TO RNK-COMPOSITE-SCORE                               T603780
003880         WRITE RNK-REGISTRO                                       T603790
003890         IF FS-RANKOUT NOT = ZERO                                 T603800
003900             DISPLAY "ERROR AL ESCRIBIR RANKOUT - STATUS "        T603810
003910                 FS-RANKOUT                                       T603820
003920             PERFORM 990-ERROR-FATAL                              T603830
003930         END-IF                                                   T603840
003940     END-IF.                                                      T603850
003950 410-ESCRIBE-UN-RANKING-E. EXIT.                                  T603860
003960******************************************************************T603870
003970** 500 - TABLA TOP 5 POR GANANCIA NETA: RECORRE LOS LUGARES 1 A  *T603880
003980**       5 E IMPRIME TODOS LOS RENGLONES EMPATADOS EN CADA LUGAR *T603890
003990******************************************************************T603900
004000 500-IMPRIME-TOP5-PNL SECTION.                                    T603910
004010     DISPLAY " "                                                  T603920
004020     DISPLAY "TOP 5 POR GANANCIA NETA (P&L)"                      T603930
004030     DISPLAY "LUGAR  CORRIDA              TRADES  P&L"            T603940
004040     PERFORM 505-BUSCA-LUGAR-PNL                                  T603950
004050         VARYING WKS-RANGO-BUSCADO FROM 1 BY 1                    T603960
004060         UNTIL WKS-RANGO-BUSCADO > 5.                             T603970
004070 500-IMPRIME-TOP5-PNL-E. EXIT.                                    T603980
004080******************************************************************T603990
004090 505-BUSCA-LUGAR-PNL SECTION.                                     T604000
004100     PERFORM 507-IMPRIME-SI-COINCIDE-PNL                          T604010
004110         VARYING WKS-I FROM 1 BY 1                                T604020
004120         UNTIL WKS-I > WKS-CONT-RESUMENES.                        T604030
004130 505-BUSCA-LUGAR-PNL-E. EXIT.                                     T604040
004140******************************************************************T604050
004150 507-IMPRIME-SI-COINCIDE-PNL SECTION.                             T604060
004160     IF RES-CALIFICA (WKS-I)                                      T604070
004170        AND RES-PNL-RANK (WKS-I) = WKS-RANGO-BUSCADO              T604080
004180         DISPLAY "  " RES-PNL-RANK (WKS-I) "  "                   T604090
004190             RES-RUN-ID (WKS-I) " " RES-TOTAL-TRADES (WKS-I)      T604100
004200             " " RES-TOTAL-PNL (WKS-I)                            T604110
004210     END-IF.                                                      T604120
004220 507-IMPRIME-SI-COINCIDE-PNL-E. EXIT.                             T604130
004230******************************************************************T604140
004240** 520 - TABLA TOP 5 POR PORCENTAJE DE ACIERTO, MISMO METODO     *T604150
004250******************************************************************T604160
004260 520-IMPRIME-TOP5-WINRATE SECTION.                                T604170
004270     DISPLAY " "                                                  T604180
004280     DISPLAY "TOP 5 POR PORCENTAJE DE ACIERTO (WIN RATE)"         T604190
004290     DISPLAY "LUGAR  CORRIDA              TRADES  WIN-RATE"       T604200
004300     PERFORM 525-BUSCA-LUGAR-WINRATE                              T604210
004310         VARYING WKS-RANGO-BUSCADO FROM 1 BY 1                    T604220
004320         UNTIL WKS-RANGO-BUSCADO > 5.                             T604230
004330 520-IMPRIME-TOP5-WINRATE-E. EXIT.                                T604240
004340******************************************************************T604250
004350 525-BUSCA-LUGAR-WINRATE SECTION.                                 T604260
004360     PERFORM 527-IMPRIME-SI-COINCIDE-WR                           T604270
004370         VARYING WKS-I FROM 1 BY 1                                T604280
004380         UNTIL WKS-I > WKS-CONT-RESUMENES.                        T604290
004390 525-BUSCA-LUGAR-WINRATE-E. EXIT.                                 T604300
004400******************************************************************T604310
004410 527-IMPRIME-SI-COINCIDE-WR SECTION.                              T604320
004420     IF RES-CALIFICA (WKS-I)                                      T604330
004430        AND RES-WINRATE-RANK (WKS-I) = WKS-RANGO-BUSCADO          T604340
004440         DISPLAY "  " RES-WINRATE-RANK (WKS-I) "  "               T604350
004450             RES-RUN-ID (WKS-I) " " RES-TOTAL-TRADES (WKS-I)      T604360
004460             " " RES-WIN-RATE (WKS-I)                             T604370
004470     END-IF.                                                      T604380
004480 527-IMPRIME-SI-COINCIDE-WR-E. EXIT.                              T604390
004490******************************************************************T604400
004500** 540 - TABLA TOP 5 POR FACTOR DE GANANCIA, MISMO METODO        *T604410
004510******************************************************************T604420
004520 540-IMPRIME-TOP5-PF SECTION.                                     T604430
004530     DISPLAY " "                                                  T604440
004540     DISPLAY "TOP 5 POR FACTOR DE GANANCIA (PROFIT FACTOR)"       T604450
004550     DISPLAY "LUGAR  CORRIDA              TRADES  P.FACTOR"       T604460
004560     PERFORM 545-BUSCA-LUGAR-PF                                   T604470
004570         VARYING WKS-RANGO-BUSCADO FROM 1 BY 1                    T604480
004580         UNTIL WKS-RANGO-BUSCADO > 5.                             T604490
004590 540-IMPRIME-TOP5-PF-E. EXIT.                                     T604500
004600******************************************************************T604510
004610 545-BUSCA-LUGAR-PF SECTION.                                      T604520
004620     PERFORM 547-IMPRIME-SI-COINCIDE-PF                           T604530
004630         VARYING WKS-I FROM 1 BY 1                                T604540
004640         UNTIL WKS-I > WKS-CONT-RESUMENES.                        T604550
004650 545-BUSCA-LUGAR-PF-E. EXIT.                                      T604560
004660******************************************************************T604570
004670 547-IMPRIME-SI-COINCIDE-PF SECTION.                              T604580
004680     IF RES-CALIFICA (WKS-I)                                      T604590
004690        AND RES-PF-RANK (WKS-I) = WKS-RANGO-BUSCADO               T604600
004700         IF RES-PF-ES-INFINITO (WKS-I)                            T604610
004710             DISPLAY "  " RES-PF-RANK (WKS-I) "  "                T604620
004720                 RES-RUN-ID (WKS-I) " "                           T604630
004730                 RES-TOTAL-TRADES (WKS-I) " INFINITO"             T604640
004740         ELSE                                                     T604650
004750             DISPLAY "  " RES-PF-RANK (WKS-I) "  "                T604660
004760                 RES-RUN-ID (WKS-I) " "                           T604670
004770                 RES-TOTAL-TRADES (WKS-I) " "                     T604680
004780                 RES-PROFIT-FACTOR (WKS-I)                        T604690
004790         END-IF                                                   T604700
004800     END-IF.                                                      T604710
004810 547-IMPRIME-SI-COINCIDE-PF-E. EXIT.                              T604720
004820******************************************************************T604730
004830** 560 - TABLA TOP 5 POR PUNTAJE COMPUESTO (ASCENDENTE), MISMO   *T604740
004840**       METODO DE BUSQUEDA POR LUGAR                            *T604750
004850******************************************************************T604760
004860 560-IMPRIME-TOP5-COMPUESTO SECTION.                              T604770
004870     PERFORM 370-CALCULA-RANGO-COMPUESTO                          T604780
004880     DISPLAY " "                                                  T604790
004890     DISPLAY "TOP 5 POR PUNTAJE COMPUESTO (P&L + WIN-RATE +"      T604800
004900     DISPLAY "P.FACTOR, MENOR ES MEJOR)"                          T604810
004910     DISPLAY "LUGAR  CORRIDA              TRADES  COMPUESTO"      T604820
004920     PERFORM 565-BUSCA-LUGAR-COMPUESTO                            T604830
004930         VARYING WKS-RANGO-BUSCADO FROM 1 BY 1                    T604840
004940         UNTIL WKS-RANGO-BUSCADO > 5.                             T604850
004950 560-IMPRIME-TOP5-COMPUESTO-E. EXIT.                              T604860
004960******************************************************************T604870
004970 565-BUSCA-LUGAR-COMPUESTO SECTION.                               T604880
004980     PERFORM 567-IMPRIME-SI-COINCIDE-COMP                         T604890
004990         VARYING WKS-I FROM 1 BY 1                                T604900
005000         UNTIL WKS-I > WKS-CONT-RESUMENES.                        T604910
005010 565-BUSCA-LUGAR-COMPUESTO-E. EXIT.                               T604920
005020******************************************************************T604930
005030 567-IMPRIME-SI-COINCIDE-COMP SECTION.                            T604940
005040     IF RES-CALIFICA (WKS-I)                                      T604950
005050        AND RES-COMPOSITE-RANK (WKS-I) = WKS-RANGO-BUSCADO        T604960
005060         DISPLAY "  " RES-COMPOSITE-RANK (WKS-I) "  "             T604970
005070             RES-RUN-ID (WKS-I) " " RES-TOTAL-TRADES (WKS-I)      T604980
005080             " " RES-COMPOSITE-SCORE (WKS-I)                      T604990
005090     END-IF.                                                      T605000
005100 567-IMPRIME-SI-COINCIDE-COMP-E. EXIT.                            T605010
005110******************************************************************T605020
005120 990-ERROR-FATAL SECTION.                                         T605030
005130     DISPLAY "MTRANK1 - ERROR FATAL - CORRIDA ABORTADA"           T605040
005140     STOP RUN.                                                    T605050
005150 990-ERROR-FATAL-E. EXIT.                                         T605060
