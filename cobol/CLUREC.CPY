000100******************************************************************  CL00010
000200*    COPY        : CLUREC                                        *  CL00020
000300*    APLICACION  : TESORERIA - ESTRATEGIAS METALES PRECIOSOS     *  CL00030
000400*    DESCRIPCION : RENGLON DEL REPORTE DE CUMULOS (CLUSTERS) DE  *  CL00040
000500*                : OPERACIONES ABIERTAS SIMULTANEAMENTE.  LO     *  CL00060
000700*                : PRODUCEN EL BARRIDO DE EVENTOS (U3) Y EL      *  CL00070
000800*                : CONSTRUCTOR DE REPORTE DE CUMULOS (U5).       *  CL00080
000900*    FECHA       : 03/03/2025   PROGRAMADOR : E. RAMIREZ (EEDR)  *  CL00090
001000*    HISTORIA    :                                               *  CL00100
001100*     030325 EEDR TICKET TES-4471 - VERSION INICIAL              *  CL00110
001200******************************************************************  CL00120
001300 01  CLU-REGISTRO.                                                  CL00130
001400     05  CLU-SIZE                  PIC S9(03).                      CL00140
001500     05  CLU-TIMES-FORMED          PIC S9(07).                      CL00150
001600     05  CLU-MAX-MAE-SUM           PIC S9(11)V9(2).                 CL00160
001700     05  CLU-AVG-PNL-SUM           PIC S9(11)V9(2).                 CL00170
001800     05  CLU-MAX-PNL-SUM           PIC S9(11)V9(2).                 CL00180
001900     05  CLU-MIN-POS-PNL           PIC S9(11)V9(2).                 CL00190
002000     05  CLU-MAX-LOSS-SUM          PIC S9(11)V9(2).                 CL00200
002100     05  CLU-MIN-LOSS-SUM          PIC S9(11)V9(2).                 CL00210
002200     05  CLU-SIN-DATOS-SW          PIC X(01) VALUE 'N'.             CL00220
002300         88  CLU-POS-SIN-DATOS             VALUE 'S'.               CL00230
002400     05  FILLER                    PIC X(08).                       CL00240
