000100******************************************************************T300010
000110** PROGRAMA    : MTCONC1                                         *T300020
000120** FECHA        : 22/05/1989                                     *T300030
000130** PROGRAMADOR  : JORGE ALBERTO PINEDA LOPEZ (ORIGINAL)          *T300040
000140** APLICACION  : TESORERIA - ESTRATEGIAS METALES PRECIOSOS       *T300050
000150** TIPO        : PROGRAMA PRINCIPAL (BATCH)                      *T300060
000160** DESCRIPCION : BARRIDO DE EVENTOS SOBRE LA BITACORA DE         *T300070
000170**             : OPERACIONES (TRDLOG) PARA MEDIR CUANTAS         *T300080
000180**             : OPERACIONES ESTUVIERON ABIERTAS AL MISMO        *T300090
000190**             : TIEMPO.  CALCULA LA CONCURRENCIA MAXIMA DE LA   *T300100
000200**             : CORRIDA Y, POR CADA TAMANO DE CUMULO            *T300110
000210**             : OBSERVADO, ACUMULA ESTADISTICAS DE MAE Y DE     *T300120
000220**             : P&L QUE QUEDARON COMPROMETIDOS EN ESE CUMULO.   *T300130
000230** ARCHIVOS    : TRDLOG  (BITACORA DE OPERACIONES) - ENTRADA     *T300140
000240**             : CLUOUT  (RENGLONES DE CUMULOS)    - SALIDA      *T300150
000250** PROGRAMA(S) : NO APLICA                                       *T300160
000260** INSTALADO    : 01/09/2025                                     *T300170
000270** BPM/RATIONAL: TES-4540                                        *T300180
000280******************************************************************T300190
000290** H I S T O R I A                                               *T300200
000300******************************************************************T300210
000310** 220589 JAPL TES-0955 VERSION INICIAL DE CONCURRENCIA          *T300220
000320** 031090 JAPL TES-1102 SE AGREGA REGISTRO DE TRANSICIONES       *T300230
000330** 140692 WESA TES-1311 SE CORRIGE CONTEO EN CIERRE SIMULTANEO   *T300240
000340** 250295 WESA TES-1598 SE AJUSTA VENTANA DE OBSERVACION         *T300250
000350** 091298 JAPL TES-1918 CAMBIO DE SIGLO: FECHA A 4 DIGITOS       *T300260
000360** 210799 JAPL TES-1958 VALIDACION ADICIONAL POST Y2K            *T300270
000370** 160204 OHPZ TES-2401 SE MIGRA ARCHIVOS A NUEVO DASD           *T300280
000380** 280908 WESA TES-2833 SE AGREGA RENGLON DE SIN DATOS           *T300290
000390** 111212 JAPL TES-3266 SE OPTIMIZA TABLA DE CUMULOS             *T300300
000400** 070316 OHPZ TES-3701 SE AJUSTA REDONDEO DE PROMEDIOS          *T300310
000410** 230920 JAPL TES-4067 SE ASUME MANTENIMIENTO DEL PROGRAMA      *T300320
000420** 010925 EEDR TES-4541 SE REESCRIBE PARA ANALISIS CONCURRENCIA  *T300330
000430******************************************************************T300340
000440 IDENTIFICATION DIVISION.                                         T300350
000450 PROGRAM-ID.    MTCONC1.                                          T300360
000460 AUTHOR.        JORGE ALBERTO PINEDA LOPEZ.                       T300370
000470 INSTALLATION.  TESORERIA - MESA DE PRODUCTOS BASICOS.            T300380
000480 DATE-WRITTEN.  22/05/1989.                                       T300390
000490 DATE-COMPILED. 01/09/2025.                                       T300400
000500 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE TESORERIA.        T300410
000510 ENVIRONMENT DIVISION.                                            T300420
000520 CONFIGURATION SECTION.                                           T300430
000530 SPECIAL-NAMES.                                                   T300440
000540     C01 IS TOP-OF-FORM.                                          T300450
000550 INPUT-OUTPUT SECTION.                                            T300460
000560 FILE-CONTROL.                                                    T300470
000570     SELECT TRDLOG-FILE  ASSIGN TO TRDLOG                         T300480
000580         FILE STATUS IS FS-TRDLOG.                                T300490
000590     SELECT CLUOUT-FILE  ASSIGN TO CLUOUT                         T300500
000600         FILE STATUS IS FS-CLUOUT.                                T300510
000610 DATA DIVISION.                                                   T300520
000620 FILE SECTION.                                                    T300530
000630 FD  TRDLOG-FILE                                                  T300540
000640     LABEL RECORDS ARE STANDARD                                   T300550
000650     RECORD CONTAINS 173 CHARACTERS.                              T300560
000660     COPY TRDREC.                                                 T300570
000670 FD  CLUOUT-FILE                                                  T300580
000680     LABEL RECORDS ARE STANDARD                                   T300590
000690     RECORD CONTAINS 97 CHARACTERS.                               T300600
000700     COPY CLUREC.                                                 T300610
000710 WORKING-STORAGE SECTION.                                         T300620
000720******************************************************************T300630
000730** INDICADORES DE EJECUCION Y CAMPOS DE FECHA/HORA DEL SISTEMA   *T300640
000740******************************************************************T300650
000750 01  WKS-INDICADORES-DE-EJECUCION.                                T300660
000760     05  WKS-FECHA-SISTEMA       PIC 9(06).                       T300670
000770     05  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.         T300680
000780         10  WKS-FS-ANIO         PIC 9(02).                       T300690
000790         10  WKS-FS-MES          PIC 9(02).                       T300700
000800         10  WKS-FS-DIA          PIC 9(02).                       T300710
000810     05  WKS-HORA-SISTEMA        PIC 9(08).                       T300720
000820     05  WKS-RUN-ID              PIC X(19).                       T300730
000830     05  FILLER                  PIC X(05).                       T300740
000840******************************************************************T300750
000850** TABLA DE OPERACIONES LEIDAS DE LA BITACORA (TRDLOG)           *T300760
000860******************************************************************T300770
000870 01  WKS-TABLA-OPERACIONES.                                       T300780
000880     05  WKS-CONT-OPERACIONES    PIC S9(7) COMP.                  T300790
000890     05  WKS-OPERACION OCCURS 5000 TIMES.                         T300800
000900         10  OPN-ENTRY-TIME      PIC X(19).                       T300810
000910         10  OPN-EXIT-TIME       PIC X(19).                       T300820
000920         10  OPN-ABIERTA-ORIG-SW PIC X(01) VALUE "N".             T300830
000930             88  OPN-ERA-ABIERTA         VALUE "S".               T300840
000940         10  OPN-EN-CUMULO-SW    PIC X(01) VALUE "N".             T300850
000950             88  OPN-ESTA-ABIERTA        VALUE "S".               T300860
000960         10  OPN-MAE             PIC S9(9)V9(2).                  T300870
000970         10  OPN-NET-PNL         PIC S9(9)V9(2).                  T300880
000980     05  FILLER                  PIC X(04).                       T300890
000990******************************************************************T300900
001000** TABLA DE EVENTOS (UNA ENTRADA Y UNA SALIDA POR OPERACION)     *T300910
001010******************************************************************T300920
001020 01  WKS-TABLA-EVENTOS.                                           T300930
001030     05  WKS-CONT-EVENTOS        PIC S9(7) COMP.                  T300940
001040     05  WKS-EVENTO OCCURS 10000 TIMES.                           T300950
001050         10  EVT-TIME            PIC X(19).                       T300960
001060         10  EVT-TIME-R REDEFINES EVT-TIME.                       T300970
001070             15  EVT-FECHA       PIC X(10).                       T300980
001080             15  FILLER          PIC X(01).                       T300990
001090             15  EVT-HORA        PIC X(08).                       T301000
001100         10  EVT-ORDEN           PIC S9(1) COMP.                  T301010
001110         10  EVT-TIPO-SW         PIC X(01).                       T301020
001120             88  EVT-ES-ENTRADA          VALUE "E".               T301030
001130             88  EVT-ES-SALIDA           VALUE "S".               T301040
001140         10  EVT-INDICE          PIC S9(5) COMP.                  T301050
001150     05  FILLER                  PIC X(04).                       T301060
001160 01  WKS-EVENTO-TEMP.                                             T301070
001170     05  TMP-EVT-TIME            PIC X(19).                       T301080
001180     05  TMP-EVT-ORDEN           PIC S9(1) COMP.                  T301090
001190     05  TMP-EVT-TIPO-SW         PIC X(01).                       T301100
001200     05  TMP-EVT-INDICE          PIC S9(5) COMP.                  T301110
001210     05  FILLER                  PIC X(04).                       T301120
001220******************************************************************T301130
001230** TABLA DE CUMULOS: ACUMULA POR TAMANO DE CONCURRENCIA          *T301140
001240******************************************************************T301150
001250 01  WKS-TABLA-CUMULOS.                                           T301160
001260     05  WKS-CUMULO OCCURS 200 TIMES.                             T301170
001270         10  CUM-VECES-FORMADO   PIC S9(7) COMP.                  T301180
001280         10  CUM-MAX-MAE-SUM     PIC S9(11)V9(2) COMP-3.          T301190
001290         10  CUM-TOTAL-PNL-SUM   PIC S9(13)V9(2) COMP-3.          T301200
001300         10  CUM-MAX-PNL-SUM     PIC S9(11)V9(2) COMP-3.          T301210
001310         10  CUM-MIN-POS-PNL     PIC S9(11)V9(2) COMP-3.          T301220
001320         10  CUM-MAX-LOSS-SUM    PIC S9(11)V9(2) COMP-3.          T301230
001330         10  CUM-MIN-LOSS-SUM    PIC S9(11)V9(2) COMP-3.          T301240
001340         10  CUM-PRIMERA-VEZ-SW  PIC X(01) VALUE "S".             T301250
001350             88  CUM-ES-PRIMERA          VALUE "S".               T301260
001360         10  CUM-POSITIVOS-SW    PIC X(01) VALUE "N".             T301270
001370             88  CUM-HUBO-POSITIVOS      VALUE "S".               T301280
001380         10  CUM-NEGATIVOS-SW    PIC X(01) VALUE "N".             T301290
001390             88  CUM-HUBO-NEGATIVOS      VALUE "S".               T301300
001400     05  FILLER                  PIC X(06).                       T301310
001410******************************************************************T301320
001420** CAMPOS DE TRABAJO PARA LA FORMACION QUE SE ESTA EVALUANDO     *T301330
001430******************************************************************T301340
001440 01  WKS-CAMPOS-DE-FORMACION.                                     T301350
001450     05  WKS-MAX-TIMESTAMP       PIC X(19) VALUE LOW-VALUES.      T301360
001460     05  WKS-TIEMPO-DEL-GRUPO    PIC X(19).                       T301370
001470     05  WKS-TIEMPO-DEL-GRUPO-R REDEFINES WKS-TIEMPO-DEL-GRUPO.   T301380
001480         10  WKS-TDG-FECHA       PIC X(10).                       T301390
001490         10  FILLER              PIC X(01).                       T301400
001500         10  WKS-TDG-HORA        PIC X(08).                       T301410
001510     05  WKS-CONT-ANTES-GRUPO    PIC S9(5) COMP.                  T301420
001520     05  WKS-CONT-ABIERTAS-MAX   PIC S9(5) COMP.                  T301430
001530     05  WKS-CONT-ABIERTAS-CLU   PIC S9(5) COMP.                  T301440
001540     05  WKS-MAX-CONCURRENCIA    PIC S9(5) COMP.                  T301450
001550     05  WKS-TAMANIO-FORMACION   PIC S9(5) COMP.                  T301460
001560     05  WKS-SUMA-MAE-FORMACION  PIC S9(11)V9(2) COMP-3.          T301470
001570     05  WKS-SUMA-PNL-FORMACION  PIC S9(11)V9(2) COMP-3.          T301480
001580     05  WKS-TOTAL-CUMULOS-ESCR  PIC S9(5) COMP.                  T301490
001590     05  FILLER                  PIC X(06).                       T301500
001600******************************************************************T301510
001610** INDICES Y CAMPOS DE TRABAJO GENERALES                         *T301520
001620******************************************************************T301530
001630 01  WKS-INDICES-DE-CONTROL.                                      T301540
001640     05  WKS-I                   PIC S9(7) COMP.                  T301550
001650     05  WKS-J                   PIC S9(7) COMP.                  T301560
001660     05  WKS-PROMEDIO-AUX        PIC S9(11)V9(2) COMP-3.          T301570
001670     05  FILLER                  PIC X(06).                       T301580
001680 77  WKS-EOF-TRDLOG-SW          PIC X(01) VALUE "N".              T301590
001690     88  WKS-EOF-TRDLOG                  VALUE "S".               T301600
001700 01  WKS-ARCHIVO-STATUS.                                          T301610
001710     05  FS-TRDLOG               PIC 9(02).                       T301620
001720     05  FS-CLUOUT               PIC 9(02).                       T301630
001730     05  FILLER                  PIC X(02).                       T301640
001740******************************************************************T301650
001750 PROCEDURE DIVISION.                                              T301660
001760******************************************************************T301670
001770 100-MAIN SECTION.                                                T301680
001780     PERFORM 110-INICIALIZA                                       T301690
001790     PERFORM 120-APERTURA-ARCHIVOS                                T301700
001800     PERFORM 200-CARGA-OPERACIONES                                T301710
001810     PERFORM 250-RESUELVE-ABIERTAS                                T301720
001820     PERFORM 300-ARMA-EVENTOS-MAXIMO                              T301730
001830     PERFORM 310-ORDENA-EVENTOS                                   T301740
001840     PERFORM 320-BARRIDO-MAXIMO                                   T301750
001850     PERFORM 400-ARMA-EVENTOS-CLUSTER                             T301760
001860     PERFORM 310-ORDENA-EVENTOS                                   T301770
001870     PERFORM 420-BARRIDO-CLUSTER                                  T301780
001880     PERFORM 510-ESCRIBE-CUMULOS                                  T301790
001890     PERFORM 520-IMPRIME-REPORTE                                  T301800
001900     CLOSE TRDLOG-FILE CLUOUT-FILE                                T301810
001910     DISPLAY "MTCONC1 - FIN DE CORRIDA"                           T301820
001920     STOP RUN.                                                    T301830
001930 100-MAIN-E. EXIT.                                                T301840
001940******************************************************************T301850
001950 110-INICIALIZA SECTION.                                          T301860
001960     ACCEPT WKS-FECHA-SISTEMA FROM DATE                           T301870
001970     ACCEPT WKS-HORA-SISTEMA FROM TIME                            T301880
001980     STRING "20" WKS-FECHA-SISTEMA (1:2) "-"                      T301890
001990            WKS-FECHA-SISTEMA (3:2) "-" WKS-FECHA-SISTEMA (5:2)   T301900
002000            " " WKS-HORA-SISTEMA (1:2) ":" WKS-HORA-SISTEMA (3:2) T301910
002010            ":" WKS-HORA-SISTEMA (5:2)                            T301920
002020         DELIMITED BY SIZE INTO WKS-RUN-ID                        T301930
002030     MOVE ZERO TO WKS-CONT-OPERACIONES WKS-CONT-EVENTOS           T301940
002040     MOVE ZERO TO WKS-CONT-ABIERTAS-MAX WKS-CONT-ABIERTAS-CLU     T301950
002050     MOVE ZERO TO WKS-MAX-CONCURRENCIA WKS-TOTAL-CUMULOS-ESCR     T301960
002060     PERFORM 115-INICIALIZA-CUMULO                                T301970
002070         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 200.             T301980
002080 110-INICIALIZA-E. EXIT.                                          T301990
002090******************************************************************T302000
002100 115-INICIALIZA-CUMULO SECTION.                                   T302010
002110     MOVE ZERO TO CUM-VECES-FORMADO (WKS-I)                       T302020
002120     MOVE ZERO TO CUM-MAX-MAE-SUM (WKS-I)                         T302030
002130     MOVE ZERO TO CUM-TOTAL-PNL-SUM (WKS-I)                       T302040
002140     MOVE ZERO TO CUM-MAX-PNL-SUM (WKS-I)                         T302050
002150     MOVE ZERO TO CUM-MIN-POS-PNL (WKS-I)                         T302060
002160     MOVE ZERO TO CUM-MAX-LOSS-SUM (WKS-I)                        T302070
002170     MOVE ZERO TO CUM-MIN-LOSS-SUM (WKS-I)                        T302080
002180     SET CUM-ES-PRIMERA (WKS-I) TO TRUE                           T302090
002190     MOVE "N" TO CUM-POSITIVOS-SW (WKS-I)                         T302100
002200     MOVE "N" TO CUM-NEGATIVOS-SW (WKS-I).                        T302110
002210 115-INICIALIZA-CUMULO-E. EXIT.                                   T302120
002220******************************************************************T302130
002230 120-APERTURA-ARCHIVOS SECTION.                                   T302140
002240     OPEN INPUT TRDLOG-FILE                                       T302150
002250     IF FS-TRDLOG NOT = ZERO                                      T302160
002260         DISPLAY "ERROR AL ABRIR TRDLOG - STATUS " FS-TRDLOG      T302170
002270         PERFORM 990-ERROR-FATAL                                  T302180
002280     END-IF                                                       T302190
002290     OPEN OUTPUT CLUOUT-FILE                                      T302200
002300     IF FS-CLUOUT NOT = ZERO                                      T302210
002310         DISPLAY "ERROR AL ABRIR CLUOUT - STATUS " FS-CLUOUT      T302220
002320         PERFORM 990-ERROR-FATAL                                  T302230
002330     END-IF.                                                      T302240
002340 120-APERTURA-ARCHIVOS-E. EXIT.                                   T302250
002350******************************************************************T302260
002360** 200 - CARGA A MEMORIA LA BITACORA DE OPERACIONES Y UBICA EL   *T302270
002370**       TIMESTAMP MAS RECIENTE PRESENTE EN TODA LA BITACORA     *T302280
002380******************************************************************T302290
002390 200-CARGA-OPERACIONES SECTION.                                   T302300
002400     READ TRDLOG-FILE                                             T302310
002410         AT END SET WKS-EOF-TRDLOG TO TRUE                        T302320
002420     END-READ                                                     T302330
002430     PERFORM 210-ACUMULA-OPERACION                                T302340
002440         UNTIL WKS-EOF-TRDLOG.                                    T302350
002450 200-CARGA-OPERACIONES-E. EXIT.                                   T302360
002460******************************************************************T302370
002470 210-ACUMULA-OPERACION SECTION.                                   T302380
002480     ADD 1 TO WKS-CONT-OPERACIONES                                T302390
002490     MOVE TRD-ENTRY-TIME TO OPN-ENTRY-TIME (WKS-CONT-OPERACIONES) T302400
002500     MOVE TRD-MAE        TO OPN-MAE        (WKS-CONT-OPERACIONES) T302410
002510     MOVE TRD-NET-PNL    TO OPN-NET-PNL    (WKS-CONT-OPERACIONES) T302420
002520     IF TRD-ENTRY-TIME > WKS-MAX-TIMESTAMP                        T302430
002530         MOVE TRD-ENTRY-TIME TO WKS-MAX-TIMESTAMP                 T302440
002540     END-IF                                                       T302450
002550     IF TRD-TODAVIA-ABIERTA                                       T302460
002560         SET OPN-ERA-ABIERTA (WKS-CONT-OPERACIONES) TO TRUE       T302470
002570     ELSE                                                         T302480
002580         MOVE TRD-EXIT-TIME                                       T302490
002590             TO OPN-EXIT-TIME (WKS-CONT-OPERACIONES)              T302500
002600         IF TRD-EXIT-TIME > WKS-MAX-TIMESTAMP                     T302510
002610             MOVE TRD-EXIT-TIME TO WKS-MAX-TIMESTAMP              T302520
002620         END-IF                                                   T302530
002630     END-IF                                                       T302540
002640     READ TRDLOG-FILE                                             T302550
002650         AT END SET WKS-EOF-TRDLOG TO TRUE                        T302560
002660     END-READ.                                                    T302570
002670 210-ACUMULA-OPERACION-E. EXIT.                                   T302580
002680******************************************************************T302590
002690** 250 - A LAS OPERACIONES QUE QUEDARON STILL_OPEN SE LES FIJA   *T302600
002700**       COMO SALIDA EFECTIVA EL TIMESTAMP MAS RECIENTE DE TODA  *T302610
002710**       LA BITACORA (ENTRADAS Y SALIDAS DE TODAS LAS DEMAS)     *T302620
002720******************************************************************T302630
002730 250-RESUELVE-ABIERTAS SECTION.                                   T302640
002740     PERFORM 255-RESUELVE-UNA-ABIERTA                             T302650
002750         VARYING WKS-I FROM 1 BY 1                                T302660
002760         UNTIL WKS-I > WKS-CONT-OPERACIONES.                      T302670
002770 250-RESUELVE-ABIERTAS-E. EXIT.                                   T302680
002780******************************************************************T302690
002790 255-RESUELVE-UNA-ABIERTA SECTION.                                T302700
002800     IF OPN-ERA-ABIERTA (WKS-I)                                   T302710
002810         MOVE WKS-MAX-TIMESTAMP TO OPN-EXIT-TIME (WKS-I)          T302720
002820     END-IF.                                                      T302730
002830 255-RESUELVE-UNA-ABIERTA-E. EXIT.                                T302740
002840******************************************************************T302750
002850** 300 - ARMA LA TABLA DE EVENTOS PARA LA CONCURRENCIA MAXIMA.   *T302760
002860**       EN CASO DE EMPATE DE HORA SE PROCESA PRIMERO LA SALIDA  *T302770
002870**       Y LUEGO LA ENTRADA (VISTA CONSERVADORA DEL RELEVO)      *T302780
002880******************************************************************T302790
002890 300-ARMA-EVENTOS-MAXIMO SECTION.                                 T302800
002900     MOVE ZERO TO WKS-CONT-EVENTOS                                T302810
002910     PERFORM 305-ARMA-EVENTOS-MAXIMO-UNO                          T302820
002920         VARYING WKS-I FROM 1 BY 1                                T302830
002930         UNTIL WKS-I > WKS-CONT-OPERACIONES.                      T302840
002940 300-ARMA-EVENTOS-MAXIMO-E. EXIT.                                 T302850
002950******************************************************************T302860
002960 305-ARMA-EVENTOS-MAXIMO-UNO SECTION.                             T302870
002970     ADD 1 TO WKS-CONT-EVENTOS                                    T302880
002980     MOVE OPN-ENTRY-TIME (WKS-I)                                  T302890
002990         TO EVT-TIME (WKS-CONT-EVENTOS)                           T302900
003000     MOVE 2 TO EVT-ORDEN (WKS-CONT-EVENTOS)                       T302910
003010     SET EVT-ES-ENTRADA (WKS-CONT-EVENTOS) TO TRUE                T302920
003020     MOVE WKS-I TO EVT-INDICE (WKS-CONT-EVENTOS)                  T302930
003030     ADD 1 TO WKS-CONT-EVENTOS                                    T302940
003040     MOVE OPN-EXIT-TIME (WKS-I)                                   T302950
003050         TO EVT-TIME (WKS-CONT-EVENTOS)                           T302960
003060     MOVE 1 TO EVT-ORDEN (WKS-CONT-EVENTOS)                       T302970
003070     SET EVT-ES-SALIDA (WKS-CONT-EVENTOS) TO TRUE                 T302980
003080     MOVE WKS-I TO EVT-INDICE (WKS-CONT-EVENTOS).                 T302990
003090 305-ARMA-EVENTOS-MAXIMO-UNO-E. EXIT.                             T303000
003100******************************************************************T303010
003110** 310 - ORDENA LA TABLA DE EVENTOS POR HORA Y, DE HABER EMPATE, *T303020
003120**       POR EL ORDEN QUE LE HAYA FIJADO EL PARRAFO QUE LA ARMO. *T303030
003130**       ES UNA BURBUJA SIMPLE; EL VOLUMEN DE OPERACIONES POR    *T303040
003140**       CORRIDA NO JUSTIFICA UN METODO MAS ELABORADO            *T303050
003150******************************************************************T303060
003160 310-ORDENA-EVENTOS SECTION.                                      T303070
003170     PERFORM 312-ORDENA-FILA                                      T303080
003180         VARYING WKS-I FROM 1 BY 1                                T303090
003190         UNTIL WKS-I > WKS-CONT-EVENTOS.                          T303100
003200 310-ORDENA-EVENTOS-E. EXIT.                                      T303110
003210******************************************************************T303120
003220 312-ORDENA-FILA SECTION.                                         T303130
003230     PERFORM 314-COMPARA-INTERCAMBIA                              T303140
003240         VARYING WKS-J FROM 1 BY 1                                T303150
003250         UNTIL WKS-J > WKS-CONT-EVENTOS - WKS-I.                  T303160
003260 312-ORDENA-FILA-E. EXIT.                                         T303170
003270******************************************************************T303180
003280 314-COMPARA-INTERCAMBIA SECTION.                                 T303190
003290     IF (EVT-TIME (WKS-J) > EVT-TIME (WKS-J + 1))                 T303200
003300        OR (EVT-TIME (WKS-J) = EVT-TIME (WKS-J + 1)               T303210
003310        AND EVT-ORDEN (WKS-J) > EVT-ORDEN (WKS-J + 1))            T303220
003320         PERFORM 315-INTERCAMBIA-EVENTOS                          T303230
003330     END-IF.                                                      T303240
003340 314-COMPARA-INTERCAMBIA-E. EXIT.                                 T303250
003350******************************************************************T303260
003360 315-INTERCAMBIA-EVENTOS SECTION.                                 T303270
003370     MOVE WKS-EVENTO (WKS-J)     TO WKS-EVENTO-TEMP               T303280
003380     MOVE WKS-EVENTO (WKS-J + 1) TO WKS-EVENTO (WKS-J)            T303290
003390     MOVE WKS-EVENTO-TEMP        TO WKS-EVENTO (WKS-J + 1).       T303300
003400 315-INTERCAMBIA-EVENTOS-E. EXIT.                                 T303310
003410******************************************************************T303320
003420** 320 - RECORRE LOS EVENTOS ORDENADOS Y CONSERVA LA MAYOR       *T303330
003430**       CANTIDAD DE OPERACIONES ABIERTAS AL MISMO TIEMPO        *T303340
003440******************************************************************T303350
003450 320-BARRIDO-MAXIMO SECTION.                                      T303360
003460     PERFORM 325-EVALUA-UN-EVENTO-MAX                             T303370
003470         VARYING WKS-I FROM 1 BY 1                                T303380
003480         UNTIL WKS-I > WKS-CONT-EVENTOS.                          T303390
003490 320-BARRIDO-MAXIMO-E. EXIT.                                      T303400
003500******************************************************************T303410
003510 325-EVALUA-UN-EVENTO-MAX SECTION.                                T303420
003520     IF EVT-ES-ENTRADA (WKS-I)                                    T303430
003530         ADD 1 TO WKS-CONT-ABIERTAS-MAX                           T303440
003540     ELSE                                                         T303450
003550         SUBTRACT 1 FROM WKS-CONT-ABIERTAS-MAX                    T303460
003560     END-IF                                                       T303470
003570     IF WKS-CONT-ABIERTAS-MAX > WKS-MAX-CONCURRENCIA              T303480
003580         MOVE WKS-CONT-ABIERTAS-MAX TO WKS-MAX-CONCURRENCIA       T303490
003590     END-IF.                                                      T303500
003600 325-EVALUA-UN-EVENTO-MAX-E. EXIT.                                T303510
003610******************************************************************T303520
003620** 400 - REARMA LA TABLA DE EVENTOS PARA LA ESTADISTICA DE       *T303530
003630**       CUMULOS.  AQUI EL EMPATE DE HORA SE RESUELVE AL REVES:  *T303540
003640**       PRIMERO LA ENTRADA Y LUEGO LA SALIDA, PARA CAPTURAR EL  *T303550
003650**       INSTANTE DE MAYOR CONCURRENCIA DEL CUMULO               *T303560
003660******************************************************************T303570
003670 400-ARMA-EVENTOS-CLUSTER SECTION.                                T303580
003680     MOVE ZERO TO WKS-CONT-EVENTOS                                T303590
003690     PERFORM 405-ARMA-EVENTOS-CLUSTER-UNO                         T303600
003700         VARYING WKS-I FROM 1 BY 1                                T303610
003710         UNTIL WKS-I > WKS-CONT-OPERACIONES.                      T303620
003720 400-ARMA-EVENTOS-CLUSTER-E. EXIT.                                T303630
003730******************************************************************T303640
003740 405-ARMA-EVENTOS-CLUSTER-UNO SECTION.                            T303650
003750     ADD 1 TO WKS-CONT-EVENTOS                                    T303660
003760     MOVE OPN-ENTRY-TIME (WKS-I)                                  T303670
003770         TO EVT-TIME (WKS-CONT-EVENTOS)                           T303680
003780     MOVE 1 TO EVT-ORDEN (WKS-CONT-EVENTOS)                       T303690
003790     SET EVT-ES-ENTRADA (WKS-CONT-EVENTOS) TO TRUE                T303700
003800     MOVE WKS-I TO EVT-INDICE (WKS-CONT-EVENTOS)                  T303710
003810     ADD 1 TO WKS-CONT-EVENTOS                                    T303720
003820     MOVE OPN-EXIT-TIME (WKS-I)                                   T303730
003830         TO EVT-TIME (WKS-CONT-EVENTOS)                           T303740
003840     MOVE 2 TO EVT-ORDEN (WKS-CONT-EVENTOS)                       T303750
003850     SET EVT-ES-SALIDA (WKS-CONT-EVENTOS) TO TRUE                 T303760
003860     MOVE WKS-I TO EVT-INDICE (WKS-CONT-EVENTOS).                 T303770
003870 405-ARMA-EVENTOS-CLUSTER-UNO-E. EXIT.                            T303780
003880******************************************************************T303790
003890** 420 - RECORRE LOS EVENTOS AGRUPADOS POR INSTANTE.  DESPUES    *T303800
003900**       DE APLICAR TODAS LAS ENTRADAS Y SALIDAS DE UN MISMO     *T303810
003910**       INSTANTE, SI LA CANTIDAD DE ABIERTAS CAMBIO Y QUEDO EN  *T303820
003920**       MAS DE CERO, SE REGISTRA UNA FORMACION DE ESE TAMANO    *T303830
003930******************************************************************T303840
003940 420-BARRIDO-CLUSTER SECTION.                                     T303850
003950     MOVE ZERO TO WKS-CONT-ABIERTAS-CLU                           T303860
003960     PERFORM 421-RESETEA-FLAG-ABIERTO                             T303870
003970         VARYING WKS-I FROM 1 BY 1                                T303880
003980         UNTIL WKS-I > WKS-CONT-OPERACIONES                       T303890
003990     MOVE 1 TO WKS-I                                              T303900
004000     PERFORM 422-PROCESA-UN-GRUPO                                 T303910
004010         UNTIL WKS-I > WKS-CONT-EVENTOS.                          T303920
004020 420-BARRIDO-CLUSTER-E. EXIT.                                     T303930
004030******************************************************************T303940
004040 421-RESETEA-FLAG-ABIERTO SECTION.                                T303950
004050     MOVE "N" TO OPN-EN-CUMULO-SW (WKS-I).                        T303960
004060 421-RESETEA-FLAG-ABIERTO-E. EXIT.                                T303970
004070******************************************************************T303980
004080 422-PROCESA-UN-GRUPO SECTION.                                    T303990
004090     MOVE EVT-TIME (WKS-I) TO WKS-TIEMPO-DEL-GRUPO                T304000
004100     MOVE WKS-CONT-ABIERTAS-CLU TO WKS-CONT-ANTES-GRUPO           T304010
004110     PERFORM 425-APLICA-UN-EVENTO                                 T304020
004120         UNTIL WKS-I > WKS-CONT-EVENTOS                           T304030
004130         OR EVT-TIME (WKS-I) NOT = WKS-TIEMPO-DEL-GRUPO           T304040
004140     IF WKS-CONT-ABIERTAS-CLU NOT = WKS-CONT-ANTES-GRUPO          T304050
004150         AND WKS-CONT-ABIERTAS-CLU > 0                            T304060
004160         PERFORM 426-SUMA-MIEMBROS-ABIERTOS                       T304070
004170         MOVE WKS-CONT-ABIERTAS-CLU TO WKS-TAMANIO-FORMACION      T304080
004180         PERFORM 430-ACUMULA-CUMULO                               T304090
004190     END-IF.                                                      T304100
004200 422-PROCESA-UN-GRUPO-E. EXIT.                                    T304110
004210******************************************************************T304120
004220 425-APLICA-UN-EVENTO SECTION.                                    T304130
004230     IF EVT-ES-ENTRADA (WKS-I)                                    T304140
004240         SET OPN-ESTA-ABIERTA (EVT-INDICE (WKS-I)) TO TRUE        T304150
004250         ADD 1 TO WKS-CONT-ABIERTAS-CLU                           T304160
004260     ELSE                                                         T304170
004270         MOVE "N" TO OPN-EN-CUMULO-SW (EVT-INDICE (WKS-I))        T304180
004280         SUBTRACT 1 FROM WKS-CONT-ABIERTAS-CLU                    T304190
004290     END-IF                                                       T304200
004300     ADD 1 TO WKS-I.                                              T304210
004310 425-APLICA-UN-EVENTO-E. EXIT.                                    T304220
004320******************************************************************T304230
004330 426-SUMA-MIEMBROS-ABIERTOS SECTION.                              T304240
004340     MOVE ZERO TO WKS-SUMA-MAE-FORMACION                          T304250
004350     MOVE ZERO TO WKS-SUMA-PNL-FORMACION                          T304260
004360     PERFORM 427-SUMA-UN-MIEMBRO                                  T304270
004370         VARYING WKS-J FROM 1 BY 1                                T304280
004380         UNTIL WKS-J > WKS-CONT-OPERACIONES.                      T304290
004390 426-SUMA-MIEMBROS-ABIERTOS-E. EXIT.                              T304300
004400******************************************************************T304310
004410 427-SUMA-UN-MIEMBRO SECTION.                                     T304320
004420     IF OPN-ESTA-ABIERTA (WKS-J)                                  T304330
004430         ADD OPN-MAE (WKS-J) TO WKS-SUMA-MAE-FORMACION            T304340
004440         ADD OPN-NET-PNL (WKS-J) TO WKS-SUMA-PNL-FORMACION        T304350
004450     END-IF.                                                      T304360
004460 427-SUMA-UN-MIEMBRO-E. EXIT.                                     T304370
004470******************************************************************T304380
004480** 430 - ACTUALIZA LOS ACUMULADORES DEL TAMANO DE CUMULO QUE SE  *T304390
004490**       ACABA DE FORMAR CON LOS VALORES DE ESTA FORMACION       *T304400
004500******************************************************************T304410
004510 430-ACUMULA-CUMULO SECTION.                                      T304420
004520     IF WKS-TAMANIO-FORMACION > 200                               T304430
004530         DISPLAY "MTCONC1 - CUMULO EXCEDE TABLA, SE OMITE "       T304440
004540             WKS-TAMANIO-FORMACION                                T304450
004550     ELSE                                                         T304460
004560         ADD 1 TO CUM-VECES-FORMADO (WKS-TAMANIO-FORMACION)       T304470
004570         ADD WKS-SUMA-PNL-FORMACION                               T304480
004580             TO CUM-TOTAL-PNL-SUM (WKS-TAMANIO-FORMACION)         T304490
004590         IF CUM-ES-PRIMERA (WKS-TAMANIO-FORMACION)                T304500
004600             MOVE WKS-SUMA-MAE-FORMACION                          T304510
004610                 TO CUM-MAX-MAE-SUM (WKS-TAMANIO-FORMACION)       T304520
004620             MOVE WKS-SUMA-PNL-FORMACION                          T304530
004630                 TO CUM-MAX-PNL-SUM (WKS-TAMANIO-FORMACION)       T304540
004640             MOVE "N"                                             T304550
004650                 TO CUM-PRIMERA-VEZ-SW (WKS-TAMANIO-FORMACION)    T304560
004660         ELSE                                                     T304570
004670             IF WKS-SUMA-MAE-FORMACION >                          T304580
004680                CUM-MAX-MAE-SUM (WKS-TAMANIO-FORMACION)           T304590
004690                 MOVE WKS-SUMA-MAE-FORMACION                      T304600
004700                     TO CUM-MAX-MAE-SUM (WKS-TAMANIO-FORMACION)   T304610
004710             END-IF                                               T304620
004720             IF WKS-SUMA-PNL-FORMACION >                          T304630
004730                CUM-MAX-PNL-SUM (WKS-TAMANIO-FORMACION)           T304640
004740                 MOVE WKS-SUMA-PNL-FORMACION                      T304650
004750                     TO CUM-MAX-PNL-SUM (WKS-TAMANIO-FORMACION)   T304660
004760             END-IF                                               T304670
004770         END-IF                                                   T304680
004780         IF WKS-SUMA-PNL-FORMACION > 0                            T304690
004790             IF (NOT CUM-HUBO-POSITIVOS (WKS-TAMANIO-FORMACION))  T304700
004800                OR (WKS-SUMA-PNL-FORMACION <                      T304710
004810                    CUM-MIN-POS-PNL (WKS-TAMANIO-FORMACION))      T304720
004820                 MOVE WKS-SUMA-PNL-FORMACION                      T304730
004830                     TO CUM-MIN-POS-PNL (WKS-TAMANIO-FORMACION)   T304740
004840             END-IF                                               T304750
004850             MOVE "S" TO CUM-POSITIVOS-SW (WKS-TAMANIO-FORMACION) T304760
004860         END-IF                                                   T304770
004870         IF WKS-SUMA-PNL-FORMACION < 0                            T304780
004880             IF (NOT CUM-HUBO-NEGATIVOS (WKS-TAMANIO-FORMACION))  T304790
004890                OR (WKS-SUMA-PNL-FORMACION <                      T304800
004900                    CUM-MAX-LOSS-SUM (WKS-TAMANIO-FORMACION))     T304810
004910                 MOVE WKS-SUMA-PNL-FORMACION                      T304820
004920                     TO CUM-MAX-LOSS-SUM (WKS-TAMANIO-FORMACION)  T304830
004930             END-IF                                               T304840
004940             IF (NOT CUM-HUBO-NEGATIVOS (WKS-TAMANIO-FORMACION))  T304850
004950                OR (WKS-SUMA-PNL-FORMACION >                      T304860
004960                    CUM-MIN-LOSS-SUM (WKS-TAMANIO-FORMACION))     T304870
004970                 MOVE WKS-SUMA-PNL-FORMACION                      T304880
004980                     TO CUM-MIN-LOSS-SUM (WKS-TAMANIO-FORMACION)  T304890
004990             END-IF                                               T304900
005000             MOVE "S" TO CUM-NEGATIVOS-SW (WKS-TAMANIO-FORMACION) T304910
005010         END-IF                                                   T304920
005020     END-IF.                                                      T304930
005030 430-ACUMULA-CUMULO-E. EXIT.                                      T304940
005040******************************************************************T304950
005050** 510 - ESCRIBE UN CLU-REGISTRO POR CADA TAMANO REALMENTE       *T304960
005060**       OBSERVADO.  CLU-SIN-DATOS-SW QUEDA EN "S" CUANDO ESE    *T304970
005070**       TAMANO NUNCA PRODUJO UNA FORMACION CON P&L NEGATIVO,    *T304980
005080**       CASO EN EL CUAL CLU-MAX-LOSS-SUM Y CLU-MIN-LOSS-SUM SE  *T304990
005090**       DEJAN EN CERO POR NO HABER SUBCONJUNTO DE PERDIDAS      *T305000
005100******************************************************************T305010
005110 510-ESCRIBE-CUMULOS SECTION.                                     T305020
005120     PERFORM 512-EVALUA-UN-TAMANO                                 T305030
005130         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 200.             T305040
005140 510-ESCRIBE-CUMULOS-E. EXIT.                                     T305050
005150******************************************************************T305060
005160 512-EVALUA-UN-TAMANO SECTION.                                    T305070
005170     IF CUM-VECES-FORMADO (WKS-I) > 0                             T305080
005180         PERFORM 515-ESCRIBE-UN-CUMULO                            T305090
005190     END-IF.                                                      T305100
005200 512-EVALUA-UN-TAMANO-E. EXIT.                                    T305110
005210******************************************************************T305120
005220 515-ESCRIBE-UN-CUMULO SECTION.                                   T305130
005230     MOVE WKS-I TO CLU-SIZE                                       T305140
005240     MOVE CUM-VECES-FORMADO (WKS-I) TO CLU-TIMES-FORMED           T305150
005250     MOVE CUM-MAX-MAE-SUM (WKS-I) TO CLU-MAX-MAE-SUM              T305160
005260     COMPUTE WKS-PROMEDIO-AUX ROUNDED =                           T305170
005270         CUM-TOTAL-PNL-SUM (WKS-I) / CUM-VECES-FORMADO (WKS-I)    T305180
005280     MOVE WKS-PROMEDIO-AUX TO CLU-AVG-PNL-SUM                     T305190
005290     MOVE CUM-MAX-PNL-SUM (WKS-I) TO CLU-MAX-PNL-SUM              T305200
005300     IF CUM-HUBO-POSITIVOS (WKS-I)                                T305210
005310         MOVE CUM-MIN-POS-PNL (WKS-I) TO CLU-MIN-POS-PNL          T305220
005320     ELSE                                                         T305230
005330         MOVE ZERO TO CLU-MIN-POS-PNL                             T305240
005340     END-IF                                                       T305250
005350     IF CUM-HUBO-NEGATIVOS (WKS-I)                                T305260
005360         MOVE CUM-MAX-LOSS-SUM (WKS-I) TO CLU-MAX-LOSS-SUM        T305270
005370         MOVE CUM-MIN-LOSS-SUM (WKS-I) TO CLU-MIN-LOSS-SUM        T305280
005380         MOVE "N" TO CLU-SIN-DATOS-SW                             T305290
005390     ELSE                                                         T305300
005400         MOVE ZERO TO CLU-MAX-LOSS-SUM                            T305310
005410         MOVE ZERO TO CLU-MIN-LOSS-SUM                            T305320
005420         MOVE "S" TO CLU-SIN-DATOS-SW                             T305330
005430     END-IF                                                       T305340
005440     WRITE CLU-REGISTRO                                           T305350
005450     IF FS-CLUOUT NOT = ZERO                                      T305360
005460         DISPLAY "ERROR AL ESCRIBIR CLUOUT - STATUS " FS-CLUOUT   T305370
005470         PERFORM 990-ERROR-FATAL                                  T305380
005480     END-IF                                                       T305390
005490     ADD 1 TO WKS-TOTAL-CUMULOS-ESCR.                             T305400
005500 515-ESCRIBE-UN-CUMULO-E. EXIT.                                   T305410
005510******************************************************************T305420
005520 520-IMPRIME-REPORTE SECTION.                                     T305430
005530     DISPLAY " "                                                  T305440
005540     DISPLAY "==============================================="    T305450
005550     DISPLAY "  MTCONC1 - ANALISIS DE CONCURRENCIA"               T305460
005560     DISPLAY "  CORRIDA : " WKS-RUN-ID                            T305470
005570     DISPLAY "==============================================="    T305480
005580     DISPLAY "  OPERACIONES LEIDAS . . . : " WKS-CONT-OPERACIONES T305490
005590     DISPLAY "  CONCURRENCIA MAXIMA . . : " WKS-MAX-CONCURRENCIA  T305500
005600     DISPLAY "  TAMANOS DE CUMULOS OBSERVADOS : "                 T305510
005610         WKS-TOTAL-CUMULOS-ESCR                                   T305520
005620     DISPLAY "===============================================".   T305530
005630 520-IMPRIME-REPORTE-E. EXIT.                                     T305540
005640******************************************************************T305550
005650 990-ERROR-FATAL SECTION.                                         T305560
005660     DISPLAY "MTCONC1 - ERROR FATAL - CORRIDA ABORTADA"           T305570
005670     STOP RUN.                                                    T305580
005680 990-ERROR-FATAL-E. EXIT.                                         T305590
