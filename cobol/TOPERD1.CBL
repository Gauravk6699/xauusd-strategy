000100******************************************************************T700010
000110** PROGRAMA    : TOPERD1                                         *T700020
000120** FECHA        : 11/10/1994                                     *T700030
000130** PROGRAMADOR  : OSCAR RENE AGUILAR PORTILLO (ORIGINAL)         *T700040
000140** APLICACION  : TESORERIA - ESTRATEGIAS METALES PRECIOSOS       *T700050
000150** TIPO        : PROGRAMA PRINCIPAL (BATCH)                      *T700060
000160** DESCRIPCION : LEE EL DETALLE DE OPERACIONES PERDEDORAS Y      *T700070
000170**             : PERFILA LAS PERDIDAS: PORCENTAJE POR TENDENCIA  *T700080
000180**             : DE 15 MINUTOS, PORCENTAJE POR RAZON DE SALIDA,  *T700090
000190**             : MEDIA Y DESVIACION ESTANDAR MUESTRAL DEL RSI Y  *T700100
000200**             : DE LA SMA DEL RSI EN EL CRUCE, Y MEDIA DEL RSI  *T700110
000210**             : DEL CRUCE POR SEPARADO PARA LARGAS Y CORTAS.    *T700120
000220** ARCHIVOS    : TRDLOS  (DETALLE DE PERDEDORAS)     - ENTRADA   *T700130
000230** INSTALADO    : 09/09/2025                                     *T700140
000240** BPM/RATIONAL: TES-4561                                        *T700150
000250******************************************************************T700160
000260** H I S T O R I A                                               *T700170
000270******************************************************************T700180
000280** 111094 ORAP TES-1611 VERSION INICIAL DE PERFIL DE PERDIDAS    *T700190
000290** 090397 ORAP TES-1801 SE AGREGA DISTRIBUCION POR TENDENCIA     *T700200
000300** 171298 WESA TES-1933 CAMBIO DE SIGLO: FECHA A 4 DIGITOS       *T700210
000310** 260799 ORAP TES-1969 VALIDACION ADICIONAL POST Y2K            *T700220
000320** 140205 OHPZ TES-2399 SE MIGRA ARCHIVOS A NUEVO DASD           *T700230
000330** 081009 WESA TES-2955 SE AGREGA DIST. POR RAZON DE SALIDA      *T700240
000340** 221214 ORAP TES-3466 SE OPTIMIZA TABLA DE RAZONES             *T700250
000350** 030719 OHPZ TES-3988 SE ASUME MANTENIMIENTO DEL PROGRAMA      *T700260
000360** 090925 EEDR TES-4561 SE REESCRIBE PARA PERFIL DE PERDEDORAS   *T700270
000370******************************************************************T700280
000380 IDENTIFICATION DIVISION.                                         T700290
000390 PROGRAM-ID.    TOPERD1.                                          T700300
000400 AUTHOR.        OSCAR RENE AGUILAR PORTILLO.                      T700310
000410 INSTALLATION.  TESORERIA - MESA DE PRODUCTOS BASICOS.            T700320
000420 DATE-WRITTEN.  11/10/1994.                                       T700330
000430 DATE-COMPILED. 09/09/2025.                                       T700340
000440 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE TESORERIA.        T700350
000450 ENVIRONMENT DIVISION.                                            T700360
000460 CONFIGURATION SECTION.                                           T700370
000470 SPECIAL-NAMES.                                                   T700380
000480     C01 IS TOP-OF-FORM.                                          T700390
000490 INPUT-OUTPUT SECTION.                                            T700400
000500 FILE-CONTROL.                                                    T700410
000510     SELECT TRDLOS-FILE  ASSIGN TO TRDLOS                         T700420
000520         FILE STATUS IS FS-TRDLOS.                                T700430
000530 DATA DIVISION.                                                   T700440
000540 FILE SECTION.                                                    T700450
000550 FD  TRDLOS-FILE                                                  T700460
000560     LABEL RECORDS ARE STANDARD                                   T700470
000570     RECORD CONTAINS 178 CHARACTERS.                              T700480
000580     COPY DTLREC REPLACING ==DTL-== BY ==LOS-==.                  T700490
000590 WORKING-STORAGE SECTION.                                         T700500
000600******************************************************************T700510
000610** INDICADORES DE EJECUCION Y CAMPOS DE FECHA/HORA DEL SISTEMA   *T700520
000620******************************************************************T700530
000630 01  WKS-INDICADORES-DE-EJECUCION.                                T700540
000640     05  WKS-FECHA-SISTEMA       PIC 9(06).                       T700550
000650     05  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.         T700560
000660         10  WKS-FS-ANIO         PIC 9(02).                       T700570
000670         10  WKS-FS-MES          PIC 9(02).                       T700580
000680         10  WKS-FS-DIA          PIC 9(02).                       T700590
000690     05  WKS-HORA-SISTEMA        PIC 9(08).                       T700600
000700     05  FILLER                  PIC X(05).                       T700610
000710******************************************************************T700620
000720** CONTADORES DE TENDENCIA DE 15 MINUTOS                         *T700630
000730******************************************************************T700640
000740 01  WKS-CONTADORES-TENDENCIA.                                    T700650
000750     05  WKS-CONT-PERDEDORAS     PIC S9(7) COMP.                  T700660
000760     05  WKS-CONT-TREND-ARRIBA   PIC S9(7) COMP.                  T700670
000770     05  WKS-CONT-TREND-ABAJO    PIC S9(7) COMP.                  T700680
000780     05  WKS-CONT-TREND-LATERAL  PIC S9(7) COMP.                  T700690
000790     05  WKS-PCT-TREND-ARRIBA    PIC S9(3)V9(2) COMP-3.           T700700
000800     05  WKS-PCT-TREND-ABAJO     PIC S9(3)V9(2) COMP-3.           T700710
000810     05  WKS-PCT-TREND-LATERAL   PIC S9(3)V9(2) COMP-3.           T700720
000820     05  FILLER                  PIC X(06).                       T700730
000830******************************************************************T700740
000840** TABLA DE RAZONES DE SALIDA (SE VA CONSTRUYENDO A MEDIDA QUE   *T700750
000850** SE ENCUENTRAN VALORES NUEVOS EN EL ARCHIVO)                   *T700760
000860******************************************************************T700770
000870 01  WKS-TABLA-RAZONES.                                           T700780
000880     05  WKS-CONT-RAZONES        PIC S9(5) COMP.                  T700790
000890     05  WKS-RAZON OCCURS 20 TIMES.                               T700800
000900         10  WKS-RAZON-NOMBRE    PIC X(20) VALUE SPACES.          T700810
000910         10  WKS-RAZON-CONTADOR  PIC S9(7) COMP.                  T700820
000920         10  WKS-RAZON-PORCENTAJE PIC S9(3)V9(2) COMP-3.          T700830
000930     05  WKS-RAZON-ENCONTRADA-SW PIC X(01).                       T700840
000940         88  WKS-RAZON-FUE-ENCONTRADA VALUE "S".                  T700850
000950     05  FILLER                  PIC X(06).                       T700860
000960******************************************************************T700870
000970** ACUMULADORES DE RSI Y SMA-RSI DEL CRUCE PARA MEDIA Y          *T700880
000980** DESVIACION ESTANDAR MUESTRAL                                  *T700890
000990******************************************************************T700900
001000 01  WKS-ACUMULADORES-RSI.                                        T700910
001010     05  WKS-SUMA-RSI            PIC S9(9)V9(4) COMP-3.           T700920
001020     05  WKS-SUMA-RSI-R REDEFINES WKS-SUMA-RSI.                   T700930
001030         10  WKS-SR-ENTERO       PIC S9(9).                       T700940
001040         10  WKS-SR-DECIMAL      PIC 9(04).                       T700950
001050     05  WKS-SUMA-RSI-CUAD       PIC S9(13)V9(4) COMP-3.          T700960
001060     05  WKS-SUMA-SMA            PIC S9(9)V9(4) COMP-3.           T700970
001070     05  WKS-SUMA-SMA-R REDEFINES WKS-SUMA-SMA.                   T700980
001080         10  WKS-SS-ENTERO       PIC S9(9).                       T700990
001090         10  WKS-SS-DECIMAL      PIC 9(04).                       T701000
001100     05  WKS-SUMA-SMA-CUAD       PIC S9(13)V9(4) COMP-3.          T701010
001110     05  WKS-SUMA-RSI-LARGA      PIC S9(9)V9(4) COMP-3.           T701020
001120     05  WKS-CONT-LARGA          PIC S9(7) COMP.                  T701030
001130     05  WKS-SUMA-RSI-CORTA      PIC S9(9)V9(4) COMP-3.           T701040
001140     05  WKS-CONT-CORTA          PIC S9(7) COMP.                  T701050
001150     05  WKS-MEDIA-RSI           PIC S9(3)V9(4) COMP-3.           T701060
001160     05  WKS-VARIANZA-RSI        PIC S9(9)V9(4) COMP-3.           T701070
001170     05  WKS-DESVEST-RSI         PIC S9(3)V9(4) COMP-3.           T701080
001180     05  WKS-MEDIA-SMA           PIC S9(3)V9(4) COMP-3.           T701090
001190     05  WKS-VARIANZA-SMA        PIC S9(9)V9(4) COMP-3.           T701100
001200     05  WKS-DESVEST-SMA         PIC S9(3)V9(4) COMP-3.           T701110
001210     05  WKS-MEDIA-RSI-LARGA     PIC S9(3)V9(4) COMP-3.           T701120
001220     05  WKS-MEDIA-RSI-CORTA     PIC S9(3)V9(4) COMP-3.           T701130
001230     05  FILLER                  PIC X(06).                       T701140
001240******************************************************************T701150
001250** CAMPOS DE TRABAJO PARA LA RAIZ CUADRADA (METODO DE NEWTON)    *T701160
001260** EL COMPILADOR DE LA CASA NO TIENE FUNCIONES INTRINSECAS       *T701170
001270******************************************************************T701180
001280 01  WKS-CAMPOS-DE-RAIZ.                                          T701190
001290     05  WKS-RAIZ-ENTRADA        PIC S9(9)V9(4) COMP-3.           T701200
001300     05  WKS-RAIZ-RESULTADO      PIC S9(9)V9(4) COMP-3.           T701210
001310     05  WKS-RAIZ-ANTERIOR       PIC S9(9)V9(4) COMP-3.           T701220
001320     05  WKS-RAIZ-DIFERENCIA     PIC S9(9)V9(4) COMP-3.           T701230
001330     05  FILLER                  PIC X(06).                       T701240
001340******************************************************************T701250
001350** INDICES Y CAMPOS DE TRABAJO GENERALES                         *T701260
001360******************************************************************T701270
001370 01  WKS-INDICES-DE-CONTROL.                                      T701280
001380     05  WKS-I                   PIC S9(7) COMP.                  T701290
001390     05  FILLER                  PIC X(06).                       T701300
001400 77  WKS-EOF-TRDLOS-SW          PIC X(01) VALUE "N".              T701310
001410     88  WKS-EOF-TRDLOS                   VALUE "S".              T701320
001420 01  WKS-ARCHIVO-STATUS.                                          T701330
001430     05  FS-TRDLOS               PIC 9(02).                       T701340
001440     05  FILLER                  PIC X(02).                       T701350
001450******************************************************************T701360
001460 PROCEDURE DIVISION.                                              T701370
001470******************************************************************T701380
001480 100-MAIN SECTION.                                                T701390
001490     PERFORM 110-INICIALIZA                                       T701400
001500     PERFORM 120-APERTURA-ARCHIVOS                                T701410
001510     PERFORM 200-CARGA-PERDEDORAS                                 T701420
001520     PERFORM 300-CALCULA-ESTADISTICAS                             T701430
001530     PERFORM 500-IMPRIME-REPORTE                                  T701440
001540     CLOSE TRDLOS-FILE                                            T701450
001550     DISPLAY "TOPERD1 - FIN DE CORRIDA"                           T701460
001560     STOP RUN.                                                    T701470
001570 100-MAIN-E. EXIT.                                                T701480
001580******************************************************************T701490
001590 110-INICIALIZA SECTION.                                          T701500
001600     ACCEPT WKS-FECHA-SISTEMA FROM DATE                           T701510
001610     ACCEPT WKS-HORA-SISTEMA FROM TIME                            T701520
001620     MOVE ZERO TO WKS-CONT-PERDEDORAS                             T701530
001630     MOVE ZERO TO WKS-CONT-TREND-ARRIBA WKS-CONT-TREND-ABAJO      T701540
001640     MOVE ZERO TO WKS-CONT-TREND-LATERAL WKS-CONT-RAZONES         T701550
001650     MOVE ZERO TO WKS-SUMA-RSI WKS-SUMA-RSI-CUAD                  T701560
001660     MOVE ZERO TO WKS-SUMA-SMA WKS-SUMA-SMA-CUAD                  T701570
001670     MOVE ZERO TO WKS-SUMA-RSI-LARGA WKS-CONT-LARGA               T701580
001680     MOVE ZERO TO WKS-SUMA-RSI-CORTA WKS-CONT-CORTA.              T701590
001690 110-INICIALIZA-E. EXIT.                                          T701600
001700******************************************************************T701610
001710 120-APERTURA-ARCHIVOS SECTION.                                   T701620
001720     OPEN INPUT TRDLOS-FILE                                       T701630
001730     IF FS-TRDLOS NOT = ZERO                                      T701640
001740         DISPLAY "ERROR AL ABRIR TRDLOS - STATUS " FS-TRDLOS      T701650
001750         PERFORM 990-ERROR-FATAL                                  T701660
001760     END-IF.                                                      T701670
001770 120-APERTURA-ARCHIVOS-E. EXIT.                                   T701680
001780******************************************************************T701690
001790** 200 - LEE CADA OPERACION PERDEDORA Y ACTUALIZA LOS            *T701700
001800**       ACUMULADORES DE TENDENCIA, RAZON DE SALIDA Y RSI        *T701710
001810******************************************************************T701720
001820 200-CARGA-PERDEDORAS SECTION.                                    T701730
001830     READ TRDLOS-FILE                                             T701740
001840         AT END SET WKS-EOF-TRDLOS TO TRUE                        T701750
001850     END-READ                                                     T701760
001860     PERFORM 210-ACUMULA-PERDEDORA                                T701770
001870         UNTIL WKS-EOF-TRDLOS.                                    T701780
001880 200-CARGA-PERDEDORAS-E. EXIT.                                    T701790
001890******************************************************************T701800
001900 210-ACUMULA-PERDEDORA SECTION.                                   T701810
001910     ADD 1 TO WKS-CONT-PERDEDORAS                                 T701820
001920     IF LOS-TREND-ARRIBA                                          T701830
001930         ADD 1 TO WKS-CONT-TREND-ARRIBA                           T701840
001940     ELSE                                                         T701850
001950         IF LOS-TREND-ABAJO                                       T701860
001960             ADD 1 TO WKS-CONT-TREND-ABAJO                        T701870
001970         ELSE                                                     T701880
001980             ADD 1 TO WKS-CONT-TREND-LATERAL                      T701890
001990         END-IF                                                   T701900
002000     END-IF                                                       T701910
002010     PERFORM 220-BUSCA-RAZON                                      T701920
002020     IF WKS-RAZON-FUE-ENCONTRADA                                  T701930
002030         ADD 1 TO WKS-RAZON-CONTADOR (WKS-I)                      T701940
002040     ELSE                                                         T701950
002050         PERFORM 225-INSERTA-RAZON                                T701960
002060     END-IF                                                       T701970
002070     ADD LOS-XOVER-RSI TO WKS-SUMA-RSI                            T701980
002080     COMPUTE WKS-SUMA-RSI-CUAD =                                  T701990
002090         WKS-SUMA-RSI-CUAD + LOS-XOVER-RSI ** 2                   T702000
002100     ADD LOS-XOVER-SMA-RSI TO WKS-SUMA-SMA                        T702010
002110     COMPUTE WKS-SUMA-SMA-CUAD =                                  T702020
002120         WKS-SUMA-SMA-CUAD + LOS-XOVER-SMA-RSI ** 2               T702030
002130     IF LOS-ES-LARGA                                              T702040
002140         ADD LOS-XOVER-RSI TO WKS-SUMA-RSI-LARGA                  T702050
002150         ADD 1 TO WKS-CONT-LARGA                                  T702060
002160     ELSE                                                         T702070
002170         ADD LOS-XOVER-RSI TO WKS-SUMA-RSI-CORTA                  T702080
002180         ADD 1 TO WKS-CONT-CORTA                                  T702090
002190     END-IF                                                       T702100
002200     READ TRDLOS-FILE                                             T702110
002210         AT END SET WKS-EOF-TRDLOS TO TRUE                        T702120
002220     END-READ.                                                    T702130
002230 210-ACUMULA-PERDEDORA-E. EXIT.                                   T702140
002240******************************************************************T702150
002250 220-BUSCA-RAZON SECTION.                                         T702160
002260     MOVE "N" TO WKS-RAZON-ENCONTRADA-SW                          T702170
002270     PERFORM 222-COMPARA-UNA-RAZON                                T702180
002280         VARYING WKS-I FROM 1 BY 1                                T702190
002290         UNTIL WKS-I > WKS-CONT-RAZONES                           T702200
002300            OR WKS-RAZON-FUE-ENCONTRADA                           T702210
002310     IF NOT WKS-RAZON-FUE-ENCONTRADA                              T702220
002320         COMPUTE WKS-I = WKS-CONT-RAZONES + 1                     T702230
002330     ELSE                                                         T702240
002340         COMPUTE WKS-I = WKS-I - 1                                T702250
002350     END-IF.                                                      T702260
002360 220-BUSCA-RAZON-E. EXIT.                                         T702270
002370******************************************************************T702280
002380 222-COMPARA-UNA-RAZON SECTION.                                   T702290
002390     IF WKS-RAZON-NOMBRE (WKS-I) = LOS-EXIT-REASON                T702300
002400         MOVE "S" TO WKS-RAZON-ENCONTRADA-SW                      T702310
002410     END-IF.                                                      T702320
002420 222-COMPARA-UNA-RAZON-E. EXIT.                                   T702330
002430******************************************************************T702340
002440 225-INSERTA-RAZON SECTION.                                       T702350
002450     ADD 1 TO WKS-CONT-RAZONES                                    T702360
002460     MOVE LOS-EXIT-REASON TO WKS-RAZON-NOMBRE (WKS-CONT-RAZONES)  T702370
002470     MOVE 1 TO WKS-RAZON-CONTADOR (WKS-CONT-RAZONES).             T702380
002480 225-INSERTA-RAZON-E. EXIT.                                       T702390
002490******************************************************************T702400
002500** 300 - PORCENTAJES, MEDIAS Y DESVIACIONES ESTANDAR MUESTRALES  *T702410
002510******************************************************************T702420
002520 300-CALCULA-ESTADISTICAS SECTION.                                T702430
002530     IF WKS-CONT-PERDEDORAS > 0                                   T702440
002540         COMPUTE WKS-PCT-TREND-ARRIBA ROUNDED =                   T702450
002550             WKS-CONT-TREND-ARRIBA / WKS-CONT-PERDEDORAS * 100    T702460
002560         COMPUTE WKS-PCT-TREND-ABAJO ROUNDED =                    T702470
002570             WKS-CONT-TREND-ABAJO / WKS-CONT-PERDEDORAS * 100     T702480
002580         COMPUTE WKS-PCT-TREND-LATERAL ROUNDED =                  T702490
002590             WKS-CONT-TREND-LATERAL / WKS-CONT-PERDEDORAS * 100   T702500
002600         COMPUTE WKS-MEDIA-RSI ROUNDED =                          T702510
002610             WKS-SUMA-RSI / WKS-CONT-PERDEDORAS                   T702520
002620         COMPUTE WKS-MEDIA-SMA ROUNDED =                          T702530
002630             WKS-SUMA-SMA / WKS-CONT-PERDEDORAS                   T702540
002640     END-IF                                                       T702550
002650     PERFORM 310-PORCENTAJE-DE-UNA-RAZON                          T702560
002660         VARYING WKS-I FROM 1 BY 1                                T702570
002670         UNTIL WKS-I > WKS-CONT-RAZONES                           T702580
002680     IF WKS-CONT-PERDEDORAS > 1                                   T702590
002690         COMPUTE WKS-VARIANZA-RSI ROUNDED =                       T702600
002700             (WKS-SUMA-RSI-CUAD -                                 T702610
002710              WKS-CONT-PERDEDORAS * WKS-MEDIA-RSI ** 2)           T702620
002720             / (WKS-CONT-PERDEDORAS - 1)                          T702630
002730         MOVE WKS-VARIANZA-RSI TO WKS-RAIZ-ENTRADA                T702640
002740         PERFORM 700-CALCULA-RAIZ-CUADRADA                        T702650
002750         MOVE WKS-RAIZ-RESULTADO TO WKS-DESVEST-RSI               T702660
002760         COMPUTE WKS-VARIANZA-SMA ROUNDED =                       T702670
002770             (WKS-SUMA-SMA-CUAD -                                 T702680
002780              WKS-CONT-PERDEDORAS * WKS-MEDIA-SMA ** 2)           T702690
002790             / (WKS-CONT-PERDEDORAS - 1)                          T702700
002800         MOVE WKS-VARIANZA-SMA TO WKS-RAIZ-ENTRADA                T702710
002810         PERFORM 700-CALCULA-RAIZ-CUADRADA                        T702720
002820         MOVE WKS-RAIZ-RESULTADO TO WKS-DESVEST-SMA               T702730
002830     END-IF                                                       T702740
002840     IF WKS-CONT-LARGA > 0                                        T702750
002850         COMPUTE WKS-MEDIA-RSI-LARGA ROUNDED =                    T702760
002860             WKS-SUMA-RSI-LARGA / WKS-CONT-LARGA                  T702770
002870     END-IF                                                       T702780
002880     IF WKS-CONT-CORTA > 0                                        T702790
002890         COMPUTE WKS-MEDIA-RSI-CORTA ROUNDED =                    T702800
002900             WKS-SUMA-RSI-CORTA / WKS-CONT-CORTA                  T702810
002910     END-IF.                                                      T702820
002920 300-CALCULA-ESTADISTICAS-E. EXIT.                                T702830
002930******************************************************************T702840
002940 310-PORCENTAJE-DE-UNA-RAZON SECTION.                             T702850
002950     COMPUTE WKS-RAZON-PORCENTAJE (WKS-I) ROUNDED =               T702860
002960         WKS-RAZON-CONTADOR (WKS-I) / WKS-CONT-PERDEDORAS * 100.  T702870
002970 310-PORCENTAJE-DE-UNA-RAZON-E. EXIT.                             T702880
002980******************************************************************T702890
002990** 700 - RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON.  SE      *T702900
003000**       ITERA HASTA QUE LA DIFERENCIA ENTRE APROXIMACIONES      *T702910
003010**       SUCESIVAS SEA MENOR A 0.0001                            *T702920
003020******************************************************************T702930
003030 700-CALCULA-RAIZ-CUADRADA SECTION.                               T702940
003040     IF WKS-RAIZ-ENTRADA NOT > ZERO                               T702950
003050         MOVE ZERO TO WKS-RAIZ-RESULTADO                          T702960
003060     ELSE                                                         T702970
003070         COMPUTE WKS-RAIZ-RESULTADO = WKS-RAIZ-ENTRADA / 2        T702980
003080         MOVE 1 TO WKS-RAIZ-DIFERENCIA                            T702990
003090         PERFORM 710-ITERA-RAIZ                                   T703000
003100             UNTIL WKS-RAIZ-DIFERENCIA < 0.0001                   T703010
003110     END-IF.                                                      T703020
003120 700-CALCULA-RAIZ-CUADRADA-E. EXIT.                               T703030
003130******************************************************************T703040
003140 710-ITERA-RAIZ SECTION.                                          T703050
003150     MOVE WKS-RAIZ-RESULTADO TO WKS-RAIZ-ANTERIOR                 T703060
003160     COMPUTE WKS-RAIZ-RESULTADO ROUNDED =                         T703070
003170         (WKS-RAIZ-ANTERIOR +                                     T703080
003180          (WKS-RAIZ-ENTRADA / WKS-RAIZ-ANTERIOR)) / 2             T703090
003190     COMPUTE WKS-RAIZ-DIFERENCIA =                                T703100
003200         WKS-RAIZ-RESULTADO - WKS-RAIZ-ANTERIOR                   T703110
003210     IF WKS-RAIZ-DIFERENCIA < ZERO                                T703120
003220         COMPUTE WKS-RAIZ-DIFERENCIA = WKS-RAIZ-DIFERENCIA * -1   T703130
003230     END-IF.                                                      T703140
003240 710-ITERA-RAIZ-E. EXIT.                                          T703150
003250** 500 - REPORTE POR CONSOLA EN TRES SECCIONES NUMERADAS:        *T703160
003260**    1) DISTRIBUCION POR TENDENCIA, 2) DISTRIBUCION POR RAZON   *T703170
003270**    DE SALIDA, 3) ESTADISTICAS DE RSI                          *T703180
003280******************************************************************T703190
003290 500-IMPRIME-REPORTE SECTION.                                     T703200
003300     DISPLAY " "                                                  T703210
003310     DISPLAY "==============================================="    T703220
003320     DISPLAY "  TOPERD1 - PERFIL DE OPERACIONES PERDEDORAS"       T703230
003330     DISPLAY "  TOTAL DE PERDEDORAS : " WKS-CONT-PERDEDORAS       T703240
003340     DISPLAY "==============================================="    T703250
003350     DISPLAY "1. DISTRIBUCION POR TENDENCIA DE 15 MINUTOS"        T703260
003360     DISPLAY "   ARRIBA   : " WKS-CONT-TREND-ARRIBA " ("          T703270
003370         WKS-PCT-TREND-ARRIBA " %)"                               T703280
003380     DISPLAY "   ABAJO    : " WKS-CONT-TREND-ABAJO " ("           T703290
003390         WKS-PCT-TREND-ABAJO " %)"                                T703300
003400     DISPLAY "   LATERAL  : " WKS-CONT-TREND-LATERAL " ("         T703310
003410         WKS-PCT-TREND-LATERAL " %)"                              T703320
003420     DISPLAY "-----------------------------------------------"    T703330
003430     DISPLAY "2. DISTRIBUCION POR RAZON DE SALIDA"                T703340
003440     PERFORM 510-IMPRIME-UNA-RAZON                                T703350
003450         VARYING WKS-I FROM 1 BY 1                                T703360
003460         UNTIL WKS-I > WKS-CONT-RAZONES                           T703370
003470     DISPLAY "-----------------------------------------------"    T703380
003480     DISPLAY "3. ESTADISTICAS DE RSI DEL CRUCE"                   T703390
003490     DISPLAY "   MEDIA RSI            : " WKS-MEDIA-RSI           T703400
003500     DISPLAY "   DESV. ESTANDAR RSI   : " WKS-DESVEST-RSI         T703410
003510     DISPLAY "   MEDIA SMA-RSI        : " WKS-MEDIA-SMA           T703420
003520     DISPLAY "   DESV. ESTANDAR SMA   : " WKS-DESVEST-SMA         T703430
003530     DISPLAY "   MEDIA RSI (LARGAS)   : " WKS-MEDIA-RSI-LARGA     T703440
003540     DISPLAY "   MEDIA RSI (CORTAS)   : " WKS-MEDIA-RSI-CORTA     T703450
003550     DISPLAY "===============================================".   T703460
003560 500-IMPRIME-REPORTE-E. EXIT.                                     T703470
003570******************************************************************T703480
003580 510-IMPRIME-UNA-RAZON SECTION.                                   T703490
003590     DISPLAY "   " WKS-RAZON-NOMBRE (WKS-I) " : "                 T703500
003600         WKS-RAZON-CONTADOR (WKS-I) " ("                          T703510
003610         WKS-RAZON-PORCENTAJE (WKS-I) " %)".                      T703520
003620 510-IMPRIME-UNA-RAZON-E. EXIT.                                   T703530
003630******************************************************************T703540
003640 990-ERROR-FATAL SECTION.                                         T703550
003650     DISPLAY "TOPERD1 - ERROR FATAL - CORRIDA ABORTADA"           T703560
003660     STOP RUN.                                                    T703570
003670 990-ERROR-FATAL-E. EXIT.                                         T703580
