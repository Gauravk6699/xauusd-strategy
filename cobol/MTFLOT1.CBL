000100******************************************************************T400010
000110** PROGRAMA    : MTFLOT1                                         *T400020
000120** FECHA        : 30/01/1990                                     *T400030
000130** PROGRAMADOR  : SILVIA PATRICIA HERNANDEZ RIOS (ORIGINAL)      *T400040
000140** APLICACION  : TESORERIA - ESTRATEGIAS METALES PRECIOSOS       *T400050
000150** TIPO        : PROGRAMA PRINCIPAL (BATCH)                      *T400060
000160** DESCRIPCION : BARRIDO DE VELAS DE 15 MIN PARA MEDIR CUANTAS   *T400070
000170**             : OPERACIONES ESTUVIERON ABIERTAS EN CADA VELA Y  *T400080
000180**             : CUAL FUE LA GANANCIA/PERDIDA FLOTANTE (MARK TO  *T400090
000190**             : MARKET) AL CIERRE DE CADA VELA.  REPORTA LA     *T400100
000200**             : CONCURRENCIA MAXIMA Y LA MAYOR PERDIDA FLOTANTE.*T400110
000210** ARCHIVOS    : TRDLOG  (BITACORA DE OPERACIONES) - ENTRADA     *T400120
000220**             : VELA15M (VELAS DE 15 MINUTOS)      - ENTRADA    *T400130
000230** PROGRAMA(S) : LLAMA A FECSEG01                                *T400140
000240** INSTALADO    : 03/09/2025                                     *T400150
000250** BPM/RATIONAL: TES-4551                                        *T400160
000260******************************************************************T400170
000270** H I S T O R I A                                               *T400180
000280******************************************************************T400190
000290** 300190 SPHR TES-1071 VERSION INICIAL DE P&L FLOTANTE          *T400200
000300** 140791 SPHR TES-1219 SE AGREGA MAE POR OPERACION              *T400210
000310** 261293 FMTO TES-1461 SE CORRIGE SIGNO DE OPERACIONES CORTAS   *T400220
000320** 080396 FMTO TES-1699 SE AJUSTA INTERVALO DE MUESTREO          *T400230
000330** 171298 SPHR TES-1922 CAMBIO DE SIGLO: FECHA A 4 DIGITOS       *T400240
000340** 250799 SPHR TES-1961 VALIDACION ADICIONAL POST Y2K            *T400250
000350** 190205 WESA TES-2555 SE MIGRA ARCHIVOS A NUEVO DASD           *T400260
000360** 020909 FMTO TES-3009 SE AGREGA CALCULO POR OPERACION ABIERTA  *T400270
000370** 301113 SPHR TES-3489 SE OPTIMIZA LECTURA DE VELAS             *T400280
000380** 140618 FMTO TES-3902 SE ASUME MANTENIMIENTO DEL PROGRAMA      *T400290
000390** 030925 EEDR TES-4549 SE REESCRIBE PARA P&L FLOTANTE POR VELA  *T400300
000400******************************************************************T400310
000410 IDENTIFICATION DIVISION.                                         T400320
000420 PROGRAM-ID.    MTFLOT1.                                          T400330
000430 AUTHOR.        SILVIA PATRICIA HERNANDEZ RIOS.                   T400340
000440 INSTALLATION.  TESORERIA - MESA DE PRODUCTOS BASICOS.            T400350
000450 DATE-WRITTEN.  30/01/1990.                                       T400360
000460 DATE-COMPILED. 03/09/2025.                                       T400370
000470 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE TESORERIA.        T400380
000480 ENVIRONMENT DIVISION.                                            T400390
000490 CONFIGURATION SECTION.                                           T400400
000500 SPECIAL-NAMES.                                                   T400410
000510     C01 IS TOP-OF-FORM.                                          T400420
000520 INPUT-OUTPUT SECTION.                                            T400430
000530 FILE-CONTROL.                                                    T400440
000540     SELECT TRDLOG-FILE  ASSIGN TO TRDLOG                         T400450
000550         FILE STATUS IS FS-TRDLOG.                                T400460
000560     SELECT VELA15M-FILE ASSIGN TO VELA15M                        T400470
000570         FILE STATUS IS FS-VELA15M.                               T400480
000580 DATA DIVISION.                                                   T400490
000590 FILE SECTION.                                                    T400500
000600 FD  TRDLOG-FILE                                                  T400510
000610     LABEL RECORDS ARE STANDARD                                   T400520
000620     RECORD CONTAINS 173 CHARACTERS.                              T400530
000630     COPY TRDREC.                                                 T400540
000640 FD  VELA15M-FILE                                                 T400550
000650     LABEL RECORDS ARE STANDARD                                   T400560
000660     RECORD CONTAINS 75 CHARACTERS.                               T400570
000670     COPY CDLREC.                                                 T400580
000680 WORKING-STORAGE SECTION.                                         T400590
000690******************************************************************T400600
000700** INDICADORES DE EJECUCION Y CAMPOS DE FECHA/HORA DEL SISTEMA   *T400610
000710******************************************************************T400620
000720 01  WKS-INDICADORES-DE-EJECUCION.                                T400630
000730     05  WKS-FECHA-SISTEMA       PIC 9(06).                       T400640
000740     05  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.         T400650
000750         10  WKS-FS-ANIO         PIC 9(02).                       T400660
000760         10  WKS-FS-MES          PIC 9(02).                       T400670
000770         10  WKS-FS-DIA          PIC 9(02).                       T400680
000780     05  WKS-HORA-SISTEMA        PIC 9(08).                       T400690
000790     05  WKS-RUN-ID              PIC X(19).                       T400700
000800     05  FILLER                  PIC X(05).                       T400710
000810******************************************************************T400720
000820** TABLA DE OPERACIONES LEIDAS DE LA BITACORA (TRDLOG)           *T400730
000830******************************************************************T400740
000840 01  WKS-TABLA-OPERACIONES.                                       T400750
000850     05  WKS-CONT-OPERACIONES    PIC S9(7) COMP.                  T400760
000860     05  WKS-OPERACION OCCURS 5000 TIMES.                         T400770
000870         10  OPN-ENTRY-SEG       PIC S9(11) COMP.                 T400780
000880         10  OPN-EXIT-SEG        PIC S9(11) COMP.                 T400790
000890         10  OPN-ABIERTA-ORIG-SW PIC X(01) VALUE "N".             T400800
000900             88  OPN-ERA-ABIERTA         VALUE "S".               T400810
000910         10  OPN-TIPO-SW         PIC X(01).                       T400820
000920             88  OPN-ES-LARGA            VALUE "L".               T400830
000930             88  OPN-ES-CORTA            VALUE "C".               T400840
000940         10  OPN-ENTRY-PRICE     PIC S9(7)V9(5).                  T400850
000950     05  FILLER                  PIC X(04).                       T400860
000960******************************************************************T400870
000970** TABLA DE VELAS DE 15 MINUTOS (VELA15M)                        *T400880
000980******************************************************************T400890
000990 01  WKS-TABLA-VELAS.                                             T400900
001000     05  WKS-CONT-VELAS          PIC S9(7) COMP.                  T400910
001010     05  WKS-VELA OCCURS 40000 TIMES.                             T400920
001020         10  VEL-DATETIME        PIC X(19).                       T400930
001030         10  VEL-DATETIME-R REDEFINES VEL-DATETIME.               T400940
001040             15  VEL-FECHA       PIC X(10).                       T400950
001050             15  FILLER          PIC X(01).                       T400960
001060             15  VEL-HORA        PIC X(08).                       T400970
001070         10  VEL-SEG             PIC S9(11) COMP.                 T400980
001080         10  VEL-CLOSE           PIC S9(7)V9(5).                  T400990
001090     05  FILLER                  PIC X(04).                       T401000
001100******************************************************************T401010
001110** TABLAS DE HORARIOS DONDE SE OBSERVARON LOS VALORES EXTREMOS   *T401020
001120******************************************************************T401030
001130 01  WKS-TABLAS-DE-EXTREMOS.                                      T401040
001140     05  WKS-CONT-TIMES-MAX-CONC PIC S9(5) COMP.                  T401050
001150     05  WKS-TIME-MAX-CONC OCCURS 500 TIMES                       T401060
001160                           PIC X(19).                             T401070
001170     05  WKS-CONT-TIMES-MAX-PERD PIC S9(5) COMP.                  T401080
001180     05  WKS-TIME-MAX-PERD OCCURS 500 TIMES                       T401090
001190                           PIC X(19).                             T401100
001200******************************************************************T401110
001210** CAMPOS DE TRABAJO PARA EL BARRIDO VELA A VELA                 *T401120
001220******************************************************************T401130
001230 01  WKS-CAMPOS-DE-BARRIDO.                                       T401140
001240     05  WKS-ULTIMA-VELA-SEG     PIC S9(11) COMP VALUE ZERO.      T401150
001250     05  WKS-INTERVALO-INI       PIC S9(11) COMP.                 T401160
001260     05  WKS-INTERVALO-FIN       PIC S9(11) COMP.                 T401170
001270     05  WKS-CONT-ACTIVAS        PIC S9(5) COMP.                  T401180
001280     05  WKS-MAX-CONCURRENCIA    PIC S9(5) COMP VALUE ZERO.       T401190
001290     05  WKS-SUMA-FLOTANTE       PIC S9(11)V9(2) COMP-3.          T401200
001300     05  WKS-SUMA-FLOTANTE-R REDEFINES WKS-SUMA-FLOTANTE.         T401210
001310         10  WKS-SF-ENTERO       PIC S9(9).                       T401220
001320         10  WKS-SF-DECIMAL      PIC 9(02).                       T401230
001330     05  WKS-MAX-PERDIDA-FLOT    PIC S9(11)V9(2) COMP-3           T401240
001340                                 VALUE ZERO.                      T401250
001350     05  WKS-HUBO-PERDIDA-SW     PIC X(01) VALUE "N".             T401260
001360         88  WKS-HUBO-PERDIDA            VALUE "S".               T401270
001370     05  WKS-PIP-VALOR           PIC S9(5)V9(2) COMP-3            T401280
001380                                 VALUE 83.00.                     T401290
001390     05  FILLER                  PIC X(06).                       T401300
001400******************************************************************T401310
001410** INDICES Y CAMPOS DE TRABAJO GENERALES                         *T401320
001420******************************************************************T401330
001430 01  WKS-INDICES-DE-CONTROL.                                      T401340
001440     05  WKS-I                   PIC S9(7) COMP.                  T401350
001450     05  WKS-J                   PIC S9(7) COMP.                  T401360
001460     05  FILLER                  PIC X(06).                       T401370
001470 77  WKS-EOF-TRDLOG-SW          PIC X(01) VALUE "N".              T401380
001480     88  WKS-EOF-TRDLOG                  VALUE "S".               T401390
001490 77  WKS-EOF-VELA15M-SW         PIC X(01) VALUE "N".              T401400
001500     88  WKS-EOF-VELA15M                 VALUE "S".               T401410
001510 01  WKS-ARCHIVO-STATUS.                                          T401420
001520     05  FS-TRDLOG               PIC 9(02).                       T401430
001530     05  FS-VELA15M              PIC 9(02).                       T401440
001540     05  FILLER                  PIC X(02).                       T401450
001550******************************************************************T401460
001560** AREA DE ENLACE PARA LA CONVERSION DE TIMESTAMP A SEGUNDOS     *T401470
001570******************************************************************T401480
001580 01  WKS-TIMESTAMP-CONV          PIC X(19).                       T401490
001590 01  WKS-SEGUNDOS-CONV           PIC S9(11) COMP.                 T401500
001600******************************************************************T401510
001610 PROCEDURE DIVISION.                                              T401520
001620******************************************************************T401530
001630 100-MAIN SECTION.                                                T401540
001640     PERFORM 110-INICIALIZA                                       T401550
001650     PERFORM 120-APERTURA-ARCHIVOS                                T401560
001660     PERFORM 200-CARGA-OPERACIONES                                T401570
001670     PERFORM 300-CARGA-VELAS                                      T401580
001680     PERFORM 350-RESUELVE-ABIERTAS                                T401590
001690     PERFORM 400-BARRIDO-VELAS                                    T401600
001700     PERFORM 500-REPORTE-MAXIMOS                                  T401610
001710     CLOSE TRDLOG-FILE VELA15M-FILE                               T401620
001720     DISPLAY "MTFLOT1 - FIN DE CORRIDA"                           T401630
001730     STOP RUN.                                                    T401640
001740 100-MAIN-E. EXIT.                                                T401650
001750******************************************************************T401660
001760 110-INICIALIZA SECTION.                                          T401670
001770     ACCEPT WKS-FECHA-SISTEMA FROM DATE                           T401680
001780     ACCEPT WKS-HORA-SISTEMA FROM TIME                            T401690
001790     STRING "20" WKS-FECHA-SISTEMA (1:2) "-"                      T401700
001800            WKS-FECHA-SISTEMA (3:2) "-" WKS-FECHA-SISTEMA (5:2)   T401710
001810            " " WKS-HORA-SISTEMA (1:2) ":" WKS-HORA-SISTEMA (3:2) T401720
001820            ":" WKS-HORA-SISTEMA (5:2)                            T401730
001830         DELIMITED BY SIZE INTO WKS-RUN-ID                        T401740
001840     MOVE ZERO TO WKS-CONT-OPERACIONES WKS-CONT-VELAS             T401750
001850     MOVE ZERO TO WKS-CONT-TIMES-MAX-CONC                         T401760
001860     MOVE ZERO TO WKS-CONT-TIMES-MAX-PERD                         T401770
001870     MOVE ZERO TO WKS-MAX-CONCURRENCIA WKS-MAX-PERDIDA-FLOT.      T401780
001880 110-INICIALIZA-E. EXIT.                                          T401790
001890******************************************************************T401800
001900 120-APERTURA-ARCHIVOS SECTION.                                   T401810
001910     OPEN INPUT TRDLOG-FILE                                       T401820
001920     IF FS-TRDLOG NOT = ZERO                                      T401830
001930         DISPLAY "ERROR AL ABRIR TRDLOG - STATUS " FS-TRDLOG      T401840
001940         PERFORM 990-ERROR-FATAL                                  T401850
001950     END-IF                                                       T401860
001960     OPEN INPUT VELA15M-FILE                                      T401870
001970     IF FS-VELA15M NOT = ZERO                                     T401880
001980         DISPLAY "ERROR AL ABRIR VELA15M - STATUS " FS-VELA15M    T401890
001990         PERFORM 990-ERROR-FATAL                                  T401900
002000     END-IF.                                                      T401910
002010 120-APERTURA-ARCHIVOS-E. EXIT.                                   T401920
002020******************************************************************T401930
002030** 200 - CARGA A MEMORIA LA BITACORA DE OPERACIONES              *T401940
002040******************************************************************T401950
002050 200-CARGA-OPERACIONES SECTION.                                   T401960
002060     READ TRDLOG-FILE                                             T401970
002070         AT END SET WKS-EOF-TRDLOG TO TRUE                        T401980
002080     END-READ                                                     T401990
002090     PERFORM 210-ACUMULA-OPERACION                                T402000
002100         UNTIL WKS-EOF-TRDLOG.                                    T402010
002110 200-CARGA-OPERACIONES-E. EXIT.                                   T402020
002120******************************************************************T402030
002130 210-ACUMULA-OPERACION SECTION.                                   T402040
002140     ADD 1 TO WKS-CONT-OPERACIONES                                T402050
002150     MOVE TRD-ENTRY-TIME TO WKS-TIMESTAMP-CONV                    T402060
002160     PERFORM 215-CONVIERTE-A-SEGUNDOS                             T402070
002170     MOVE WKS-SEGUNDOS-CONV                                       T402080
002180         TO OPN-ENTRY-SEG (WKS-CONT-OPERACIONES)                  T402090
002190     MOVE TRD-ENTRY-PRICE                                         T402100
002200         TO OPN-ENTRY-PRICE (WKS-CONT-OPERACIONES)                T402110
002210     IF TRD-ES-LARGA                                              T402120
002220         SET OPN-ES-LARGA (WKS-CONT-OPERACIONES) TO TRUE          T402130
002230     ELSE                                                         T402140
002240         SET OPN-ES-CORTA (WKS-CONT-OPERACIONES) TO TRUE          T402150
002250     END-IF                                                       T402160
002260     IF TRD-TODAVIA-ABIERTA                                       T402170
002270         SET OPN-ERA-ABIERTA (WKS-CONT-OPERACIONES) TO TRUE       T402180
002280     ELSE                                                         T402190
002290         MOVE TRD-EXIT-TIME TO WKS-TIMESTAMP-CONV                 T402200
002300         PERFORM 215-CONVIERTE-A-SEGUNDOS                         T402210
002310         MOVE WKS-SEGUNDOS-CONV                                   T402220
002320             TO OPN-EXIT-SEG (WKS-CONT-OPERACIONES)               T402230
002330     END-IF                                                       T402240
002340     READ TRDLOG-FILE                                             T402250
002350         AT END SET WKS-EOF-TRDLOG TO TRUE                        T402260
002360     END-READ.                                                    T402270
002370 210-ACUMULA-OPERACION-E. EXIT.                                   T402280
002380******************************************************************T402290
002390 215-CONVIERTE-A-SEGUNDOS SECTION.                                T402300
002400     CALL "FECSEG01" USING WKS-TIMESTAMP-CONV WKS-SEGUNDOS-CONV.  T402310
002410 215-CONVIERTE-A-SEGUNDOS-E. EXIT.                                T402320
002420******************************************************************T402330
002430** 300 - CARGA A MEMORIA LAS VELAS DE 15 MINUTOS                 *T402340
002440******************************************************************T402350
002450 300-CARGA-VELAS SECTION.                                         T402360
002460     READ VELA15M-FILE                                            T402370
002470         AT END SET WKS-EOF-VELA15M TO TRUE                       T402380
002480     END-READ                                                     T402390
002490     PERFORM 310-ACUMULA-VELA                                     T402400
002500         UNTIL WKS-EOF-VELA15M.                                   T402410
002510 300-CARGA-VELAS-E. EXIT.                                         T402420
002520******************************************************************T402430
002530 310-ACUMULA-VELA SECTION.                                        T402440
002540     ADD 1 TO WKS-CONT-VELAS                                      T402450
002550     MOVE CDL-DATETIME TO VEL-DATETIME (WKS-CONT-VELAS)           T402460
002560     MOVE CDL-CLOSE    TO VEL-CLOSE    (WKS-CONT-VELAS)           T402470
002570     MOVE CDL-DATETIME TO WKS-TIMESTAMP-CONV                      T402480
002580     PERFORM 215-CONVIERTE-A-SEGUNDOS                             T402490
002590     MOVE WKS-SEGUNDOS-CONV TO VEL-SEG (WKS-CONT-VELAS)           T402500
002600     IF WKS-SEGUNDOS-CONV > WKS-ULTIMA-VELA-SEG                   T402510
002610         MOVE WKS-SEGUNDOS-CONV TO WKS-ULTIMA-VELA-SEG            T402520
002620     END-IF                                                       T402530
002630     READ VELA15M-FILE                                            T402540
002640         AT END SET WKS-EOF-VELA15M TO TRUE                       T402550
002650     END-READ.                                                    T402560
002660 310-ACUMULA-VELA-E. EXIT.                                        T402570
002670******************************************************************T402580
002680** 350 - LAS OPERACIONES STILL_OPEN CIERRAN 15 MINUTOS DESPUES   *T402590
002690**       DE LA ULTIMA VELA DISPONIBLE EN EL ARCHIVO DE VELAS     *T402600
002700******************************************************************T402610
002710 350-RESUELVE-ABIERTAS SECTION.                                   T402620
002720     PERFORM 355-RESUELVE-UNA-ABIERTA                             T402630
002730         VARYING WKS-I FROM 1 BY 1                                T402640
002740         UNTIL WKS-I > WKS-CONT-OPERACIONES.                      T402650
002750 350-RESUELVE-ABIERTAS-E. EXIT.                                   T402660
002760******************************************************************T402670
002770 355-RESUELVE-UNA-ABIERTA SECTION.                                T402680
002780     IF OPN-ERA-ABIERTA (WKS-I)                                   T402690
002790         COMPUTE OPN-EXIT-SEG (WKS-I) =                           T402700
002800             WKS-ULTIMA-VELA-SEG + 900                            T402710
002810     END-IF.                                                      T402720
002820 355-RESUELVE-UNA-ABIERTA-E. EXIT.                                T402730
002830******************************************************************T402740
002840** 400 - RECORRE CADA VELA Y EVALUA LAS OPERACIONES ACTIVAS EN   *T402750
002850**       SU INTERVALO [INICIO, INICIO + 15 MIN).  UNA OPERACION  *T402760
002860**       ESTA ACTIVA CUANDO SU ENTRADA ES ANTERIOR AL FIN DEL    *T402770
002870**       INTERVALO Y SU SALIDA ES POSTERIOR AL INICIO            *T402780
002880******************************************************************T402790
002890 400-BARRIDO-VELAS SECTION.                                       T402800
002900     PERFORM 410-EVALUA-UNA-VELA                                  T402810
002910         VARYING WKS-I FROM 1 BY 1                                T402820
002920         UNTIL WKS-I > WKS-CONT-VELAS.                            T402830
002930 400-BARRIDO-VELAS-E. EXIT.                                       T402840
002940******************************************************************T402850
002950 410-EVALUA-UNA-VELA SECTION.                                     T402860
002960     MOVE VEL-SEG (WKS-I) TO WKS-INTERVALO-INI                    T402870
002970     COMPUTE WKS-INTERVALO-FIN = WKS-INTERVALO-INI + 900          T402880
002980     MOVE ZERO TO WKS-CONT-ACTIVAS                                T402890
002990     MOVE ZERO TO WKS-SUMA-FLOTANTE                               T402900
003000     PERFORM 420-EVALUA-UNA-OPERACION                             T402910
003010         VARYING WKS-J FROM 1 BY 1                                T402920
003020         UNTIL WKS-J > WKS-CONT-OPERACIONES                       T402930
003030     PERFORM 440-VERIFICA-CONCURRENCIA                            T402940
003040     PERFORM 450-VERIFICA-PERDIDA-FLOTANTE.                       T402950
003050 410-EVALUA-UNA-VELA-E. EXIT.                                     T402960
003060******************************************************************T402970
003070 420-EVALUA-UNA-OPERACION SECTION.                                T402980
003080     IF OPN-ENTRY-SEG (WKS-J) < WKS-INTERVALO-FIN                 T402990
003090        AND OPN-EXIT-SEG (WKS-J) > WKS-INTERVALO-INI              T403000
003100         ADD 1 TO WKS-CONT-ACTIVAS                                T403010
003110         PERFORM 430-SUMA-FLOTANTE-OPERACION                      T403020
003120     END-IF.                                                      T403030
003130 420-EVALUA-UNA-OPERACION-E. EXIT.                                T403040
003140******************************************************************T403050
003150 430-SUMA-FLOTANTE-OPERACION SECTION.                             T403060
003160     IF OPN-ES-LARGA (WKS-J)                                      T403070
003170         COMPUTE WKS-SUMA-FLOTANTE ROUNDED =                      T403080
003180             WKS-SUMA-FLOTANTE +                                  T403090
003190             (VEL-CLOSE (WKS-I) - OPN-ENTRY-PRICE (WKS-J))        T403100
003200             / 0.01 * WKS-PIP-VALOR                               T403110
003210     ELSE                                                         T403120
003220         COMPUTE WKS-SUMA-FLOTANTE ROUNDED =                      T403130
003230             WKS-SUMA-FLOTANTE +                                  T403140
003240             (OPN-ENTRY-PRICE (WKS-J) - VEL-CLOSE (WKS-I))        T403150
003250             / 0.01 * WKS-PIP-VALOR                               T403160
003260     END-IF.                                                      T403170
003270 430-SUMA-FLOTANTE-OPERACION-E. EXIT.                             T403180
003280******************************************************************T403190
003290** 440 - SI ESTA VELA IGUALA O SUPERA LA CONCURRENCIA MAXIMA     *T403200
003300**       VISTA HASTA AHORA, ACTUALIZA LA TABLA DE HORARIOS       *T403210
003310******************************************************************T403220
003320 440-VERIFICA-CONCURRENCIA SECTION.                               T403230
003330     IF WKS-CONT-ACTIVAS > WKS-MAX-CONCURRENCIA                   T403240
003340         MOVE WKS-CONT-ACTIVAS TO WKS-MAX-CONCURRENCIA            T403250
003350         MOVE ZERO TO WKS-CONT-TIMES-MAX-CONC                     T403260
003360         PERFORM 445-AGREGA-TIME-MAX-CONC                         T403270
003370     ELSE                                                         T403280
003380         IF WKS-CONT-ACTIVAS = WKS-MAX-CONCURRENCIA               T403290
003390            AND WKS-MAX-CONCURRENCIA > 0                          T403300
003400             PERFORM 445-AGREGA-TIME-MAX-CONC                     T403310
003410         END-IF                                                   T403320
003420     END-IF.                                                      T403330
003430 440-VERIFICA-CONCURRENCIA-E. EXIT.                               T403340
003440******************************************************************T403350
003450 445-AGREGA-TIME-MAX-CONC SECTION.                                T403360
003460     IF WKS-CONT-TIMES-MAX-CONC < 500                             T403370
003470         ADD 1 TO WKS-CONT-TIMES-MAX-CONC                         T403380
003480         MOVE VEL-DATETIME (WKS-I)                                T403390
003490             TO WKS-TIME-MAX-CONC (WKS-CONT-TIMES-MAX-CONC)       T403400
003500     END-IF.                                                      T403410
003510 445-AGREGA-TIME-MAX-CONC-E. EXIT.                                T403420
003520******************************************************************T403430
003530** 450 - SI ESTA VELA IGUALA O SUPERA (EN VALOR ABSOLUTO) LA     *T403440
003540**       PEOR PERDIDA FLOTANTE VISTA, ACTUALIZA LA TABLA DE      *T403450
003550**       HORARIOS.  SOLO INTERESAN LAS SUMAS NEGATIVAS           *T403460
003560******************************************************************T403470
003570 450-VERIFICA-PERDIDA-FLOTANTE SECTION.                           T403480
003580     IF WKS-SUMA-FLOTANTE < 0                                     T403490
003590         IF (NOT WKS-HUBO-PERDIDA)                                T403500
003600            OR WKS-SUMA-FLOTANTE < WKS-MAX-PERDIDA-FLOT           T403510
003610             MOVE WKS-SUMA-FLOTANTE TO WKS-MAX-PERDIDA-FLOT       T403520
003620             MOVE ZERO TO WKS-CONT-TIMES-MAX-PERD                 T403530
003630             MOVE "S" TO WKS-HUBO-PERDIDA-SW                      T403540
003640             PERFORM 455-AGREGA-TIME-MAX-PERD                     T403550
003650         ELSE                                                     T403560
003660             IF WKS-SUMA-FLOTANTE = WKS-MAX-PERDIDA-FLOT          T403570
003670                 PERFORM 455-AGREGA-TIME-MAX-PERD                 T403580
003680             END-IF                                               T403590
003690         END-IF                                                   T403600
003700     END-IF.                                                      T403610
003710 450-VERIFICA-PERDIDA-FLOTANTE-E. EXIT.                           T403620
003720******************************************************************T403630
003730 455-AGREGA-TIME-MAX-PERD SECTION.                                T403640
003740     IF WKS-CONT-TIMES-MAX-PERD < 500                             T403650
003750         ADD 1 TO WKS-CONT-TIMES-MAX-PERD                         T403660
003760         MOVE VEL-DATETIME (WKS-I)                                T403670
003770             TO WKS-TIME-MAX-PERD (WKS-CONT-TIMES-MAX-PERD)       T403680
003780     END-IF.                                                      T403690
003790 455-AGREGA-TIME-MAX-PERD-E. EXIT.                                T403700
003800******************************************************************T403710
003810 500-REPORTE-MAXIMOS SECTION.                                     T403720
003820     DISPLAY " "                                                  T403730
003830     DISPLAY "==============================================="    T403740
003840     DISPLAY "  MTFLOT1 - PERDIDA/GANANCIA FLOTANTE POR VELA"     T403750
003850     DISPLAY "  CORRIDA : " WKS-RUN-ID                            T403760
003860     DISPLAY "==============================================="    T403770
003870     DISPLAY "  CONCURRENCIA MAXIMA . . . . . : "                 T403780
003880         WKS-MAX-CONCURRENCIA                                     T403790
003890     PERFORM 510-IMPRIME-TIMES-MAX-CONC                           T403800
003900         VARYING WKS-I FROM 1 BY 1                                T403810
003910         UNTIL WKS-I > WKS-CONT-TIMES-MAX-CONC                    T403820
003920     IF WKS-HUBO-PERDIDA                                          T403830
003930         DISPLAY "  MAYOR PERDIDA FLOTANTE . . . . : "            T403840
003940             WKS-MAX-PERDIDA-FLOT                                 T403850
003950         PERFORM 520-IMPRIME-TIMES-MAX-PERD                       T403860
003960             VARYING WKS-I FROM 1 BY 1                            T403870
003970             UNTIL WKS-I > WKS-CONT-TIMES-MAX-PERD                T403880
003980     ELSE                                                         T403890
003990         DISPLAY "  MAYOR PERDIDA FLOTANTE . . . . : NINGUNA"     T403900
004000     END-IF                                                       T403910
004010     DISPLAY "===============================================".   T403920
004020 500-REPORTE-MAXIMOS-E. EXIT.                                     T403930
004030******************************************************************T403940
004040 510-IMPRIME-TIMES-MAX-CONC SECTION.                              T403950
004050     DISPLAY "      OCURRIDA EN . . . . . . . : "                 T403960
004060         WKS-TIME-MAX-CONC (WKS-I).                               T403970
004070 510-IMPRIME-TIMES-MAX-CONC-E. EXIT.                              T403980
004080******************************************************************T403990
004090 520-IMPRIME-TIMES-MAX-PERD SECTION.                              T404000
004100     DISPLAY "      OCURRIDA EN . . . . . . . : "                 T404010
004110         WKS-TIME-MAX-PERD (WKS-I).                               T404020
004120 520-IMPRIME-TIMES-MAX-PERD-E. EXIT.                              T404030
004130******************************************************************T404040
004140 990-ERROR-FATAL SECTION.                                         T404050
004150     DISPLAY "MTFLOT1 - ERROR FATAL - CORRIDA ABORTADA"           T404060
004160     STOP RUN.                                                    T404070
004170 990-ERROR-FATAL-E. EXIT.                                         T404080
