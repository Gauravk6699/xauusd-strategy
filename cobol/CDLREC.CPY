000100******************************************************************  CD00010
000200*    COPY        : CDLREC                                        *  CD00020
000300*    APLICACION  : TESORERIA - ESTRATEGIAS METALES PRECIOSOS     *  CD00030
000400*    DESCRIPCION : LAYOUT DE UNA VELA (CANDLE) DE PRECIO PARA    *  CD00040
000500*                : ORO (XAU/USD) O PLATA (XAG/USD), SEGUN EL     *  CD00050
000600*                : ARCHIVO QUE LA CONTIENE.  UN REGISTRO POR     *  CD00060
000700*                : INTERVALO DE TIEMPO (5 MIN, 15 MIN O 4 HORAS).*  CD00070
000800*    FECHA       : 03/03/2025   PROGRAMADOR : E. RAMIREZ (EEDR)  *  CD00080
000900*    HISTORIA    :                                               *  CD00090
001000*     030325 EEDR TICKET TES-4471 - VERSION INICIAL              *  CD00100
001100*     150625 EEDR TICKET TES-4498 - SE AGREGA REDEFINES DE FECHA *  CD00110
001200******************************************************************  CD00120
001300 01  CDL-REGISTRO.                                                  CD00130
001400     05  CDL-DATETIME              PIC X(19).                       CD00140
001500     05  CDL-DATETIME-R REDEFINES CDL-DATETIME.                     CD00150
001600         10  CDL-FEC-ANIO          PIC X(04).                       CD00160
001700         10  FILLER                PIC X(01).                       CD00170
001800         10  CDL-FEC-MES           PIC X(02).                       CD00180
001900         10  FILLER                PIC X(01).                       CD00190
002000         10  CDL-FEC-DIA           PIC X(02).                       CD00200
002100         10  FILLER                PIC X(01).                       CD00210
002200         10  CDL-FEC-HORA          PIC X(02).                       CD00220
002300         10  FILLER                PIC X(01).                       CD00230
002400         10  CDL-FEC-MINUTO        PIC X(02).                       CD00240
002500         10  FILLER                PIC X(01).                       CD00250
002600         10  CDL-FEC-SEGUNDO       PIC X(02).                       CD00260
002700     05  CDL-OPEN                  PIC S9(7)V9(5).                  CD00270
002800     05  CDL-HIGH                  PIC S9(7)V9(5).                  CD00280
002900     05  CDL-LOW                   PIC S9(7)V9(5).                  CD00290
003000     05  CDL-CLOSE                 PIC S9(7)V9(5).                  CD00300
003100     05  FILLER                    PIC X(08).                       CD00310
