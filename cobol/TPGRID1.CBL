000100******************************************************************T200010
000110** PROGRAMA    : TPGRID1                                         *T200020
000120** FECHA        : 09/11/1987                                     *T200030
000130** PROGRAMADOR  : MARTA ALICIA DURON CACERES (ORIGINAL)          *T200040
000140** APLICACION  : TESORERIA - ESTRATEGIAS METALES PRECIOSOS       *T200050
000150** TIPO        : PROGRAMA PRINCIPAL (BATCH)                      *T200060
000160** DESCRIPCION : SIMULADOR DE PARRILLA (GRID) PARA PLATA (XAG/US *T200070
000170**             : ABRE POSICIONES LARGAS ESCALONADAS 0.5% DEBAJO  *T200080
000180**             : PRECIO DE APERTURA DEL DIA, CON TP FIJO DE 0.50 *T200090
000190**             : CARGO DE SWAP POR NOCHE DE CALENDARIO TENIDA    *T200100
000200** ARCHIVOS    : SILV15M (VELAS 15 MIN PLATA)      - ENTRADA     *T200110
000210**             : TRDSLV  (BITACORA DE OPERACIONES) - SALIDA      *T200120
000220** PROGRAMA(S) : FECSEG01 (CALL)                                 *T200130
000230** INSTALADO    : 15/06/2025                                     *T200140
000240** BPM/RATIONAL: TES-4495                                        *T200150
000250******************************************************************T200160
000260** H I S T O R I A                                               *T200170
000270******************************************************************T200180
000280** 091187 MADC TES-0701 VERSION INICIAL GRID DE PLATA            *T200190
000290** 140388 MADC TES-0748 SE AGREGA REBALANCEO DE NIVELES          *T200200
000300** 220989 OHPZ TES-0902 SE CORRIGE CALCULO DE ESPACIADO          *T200210
000310** 051290 OHPZ TES-1064 SE AGREGA LIMITE MAXIMO DE ORDENES       *T200220
000320** 180692 FMTO TES-1288 SE AJUSTA REDONDEO DE LOTES              *T200230
000330** 271093 FMTO TES-1432 SE CORRIGE DESBORDE DE TABLA DE NIVELES  *T200240
000340** 090295 MADC TES-1601 SE AGREGA STOP DE EMERGENCIA             *T200250
000350** 161298 MADC TES-1911 CAMBIO DE SIGLO: FECHA A 4 DIGITOS       *T200260
000360** 300699 OHPZ TES-1949 VALIDACION ADICIONAL POST Y2K            *T200270
000370** 040203 FMTO TES-2233 SE MIGRA ARCHIVOS A NUEVO DASD           *T200280
000380** 150907 MADC TES-2691 SE AGREGA RESUMEN DE CORRIDA             *T200290
000390** 221011 OHPZ TES-3204 SE OPTIMIZA BUSQUEDA DE NIVEL ACTIVO     *T200300
000400** 030614 FMTO TES-3512 SE AJUSTA PRECISION DE PIPS              *T200310
000410** 190917 MADC TES-3899 SE ASUME MANTENIMIENTO DEL PROGRAMA      *T200320
000420** 150625 EEDR TES-4498 SE REESCRIBE PARA GRID DE PLATA XAG/USD  *T200330
000430******************************************************************T200340
000440 IDENTIFICATION DIVISION.                                         T200350
000450 PROGRAM-ID.    TPGRID1.                                          T200360
000460 AUTHOR.        MARTA ALICIA DURON CACERES.                       T200370
000470 INSTALLATION.  TESORERIA - MESA DE PRODUCTOS BASICOS.            T200380
000480 DATE-WRITTEN.  09/11/1987.                                       T200390
000490 DATE-COMPILED. 15/06/2025.                                       T200400
000500 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE TESORERIA.        T200410
000510 ENVIRONMENT DIVISION.                                            T200420
000520 CONFIGURATION SECTION.                                           T200430
000530 SPECIAL-NAMES.                                                   T200440
000540     C01 IS TOP-OF-FORM.                                          T200450
000550 INPUT-OUTPUT SECTION.                                            T200460
000560 FILE-CONTROL.                                                    T200470
000570     SELECT SILV15M-FILE  ASSIGN TO SILV15M                       T200480
000580         FILE STATUS IS FS-SILV15M.                               T200490
000590     SELECT TRDSLV-FILE   ASSIGN TO TRDSLV                        T200500
000600         FILE STATUS IS FS-TRDSLV.                                T200510
000610 DATA DIVISION.                                                   T200520
000620 FILE SECTION.                                                    T200530
000630**----------------------------------------------------------------T200540
000640 FD  SILV15M-FILE                                                 T200550
000650     RECORD CONTAINS 75 CHARACTERS.                               T200560
000660 01  CDL-REGISTRO.                                                T200570
000670     COPY CDLREC.                                                 T200580
000680**----------------------------------------------------------------T200590
000690 FD  TRDSLV-FILE                                                  T200600
000700     RECORD CONTAINS 173 CHARACTERS.                              T200610
000710 01  TRD-REGISTRO.                                                T200620
000720     COPY TRDREC.                                                 T200630
000730 WORKING-STORAGE SECTION.                                         T200640
000740******************************************************************T200650
000750** INDICADORES DE EJECUCION Y CAMPOS DE FECHA/HORA DEL SISTEMA   *T200660
000760******************************************************************T200670
000770 01  WKS-INDICADORES-DE-EJECUCION.                                T200680
000780     05  WKS-FECHA-SISTEMA       PIC 9(06).                       T200690
000790     05  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.         T200700
000800         10  WKS-FS-ANIO         PIC 9(02).                       T200710
000810         10  WKS-FS-MES          PIC 9(02).                       T200720
000820         10  WKS-FS-DIA          PIC 9(02).                       T200730
000830     05  WKS-HORA-SISTEMA        PIC 9(08).                       T200740
000840     05  WKS-RUN-ID              PIC X(19).                       T200750
000850     05  FILLER                  PIC X(05).                       T200760
000860******************************************************************T200770
000870** PARAMETROS DE LA ESTRATEGIA DE PARRILLA (GRID)                *T200780
000880******************************************************************T200790
000890 01  WKS-CONSTANTES-DE-ESTRATEGIA.                                T200800
000900     05  WKS-PASO-PORCENTAJE     PIC S9(1)V9(5) COMP-3            T200810
000910                                 VALUE 0.00500.                   T200820
000920     05  WKS-OFFSET-TP           PIC S9(3)V9(5) COMP-3            T200830
000930                                 VALUE 0.50000.                   T200840
000940     05  WKS-SWAP-POR-NOCHE      PIC S9(5)V9(2) COMP-3            T200850
000950                                 VALUE -22.00.                    T200860
000960     05  WKS-COSTO-SPREAD        PIC S9(5)V9(2) COMP-3 VALUE 0.00.T200870
000970     05  WKS-TAMANO-CONTRATO     PIC S9(7) COMP VALUE 5000.       T200880
000980     05  WKS-LOTES               PIC S9(3)V9(2) COMP-3 VALUE 1.00.T200890
000990     05  WKS-BALANCE-INICIAL     PIC S9(9)V9(2) COMP-3            T200900
001000                                 VALUE 100000.00.                 T200910
001010     05  FILLER                  PIC X(06).                       T200920
001020******************************************************************T200930
001030** TABLA DE VELAS DE 15 MINUTOS DE PLATA, CARGADA EN MEMORIA     *T200940
001040******************************************************************T200950
001050 01  WKS-TABLA-VELAS.                                             T200960
001060     05  WKS-CONT-VELAS          PIC S9(7) COMP.                  T200970
001070     05  WKS-VELA OCCURS 40000 TIMES.                             T200980
001080         10  T-DATETIME          PIC X(19).                       T200990
001090         10  T-OPEN              PIC S9(7)V9(5).                  T201000
001100         10  T-HIGH              PIC S9(7)V9(5).                  T201010
001110         10  T-LOW               PIC S9(7)V9(5).                  T201020
001120         10  T-CLOSE             PIC S9(7)V9(5).                  T201030
001130     05  FILLER                  PIC X(04).                       T201040
001140******************************************************************T201050
001150** TABLA DE POSICIONES LARGAS DE LA PARRILLA (RUNGS ABIERTOS)    *T201060
001160******************************************************************T201070
001170 01  WKS-TABLA-POSICIONES.                                        T201080
001180     05  WKS-CONT-POSICIONES     PIC S9(5) COMP.                  T201090
001190     05  WKS-POSICION OCCURS 500 TIMES.                           T201100
001200         10  WKS-POS-ESTADO-SW   PIC X(01) VALUE "C".             T201110
001210             88  WKS-POS-ABIERTA         VALUE "A".               T201120
001220             88  WKS-POS-CERRADA         VALUE "C".               T201130
001230         10  WKS-POS-ENTRY-TIME  PIC X(19).                       T201140
001240         10  WKS-POS-ENTRY-PRICE PIC S9(7)V9(5) COMP-3.           T201150
001250         10  WKS-POS-TP-PRICE    PIC S9(7)V9(5) COMP-3.           T201160
001260         10  WKS-POS-DAILY-OPEN  PIC S9(7)V9(5) COMP-3.           T201170
001270         10  WKS-POS-MAE         PIC S9(9)V9(2) COMP-3.           T201180
001280         10  WKS-POS-EXIT-TIME   PIC X(19).                       T201190
001290         10  WKS-POS-EXIT-PRICE  PIC S9(7)V9(5) COMP-3.           T201200
001300         10  WKS-POS-GROSS       PIC S9(9)V9(2) COMP-3.           T201210
001310         10  WKS-POS-SWAP        PIC S9(9)V9(2) COMP-3.           T201220
001320         10  WKS-POS-SPREAD      PIC S9(9)V9(2) COMP-3.           T201230
001330         10  WKS-POS-NET         PIC S9(9)V9(2) COMP-3.           T201240
001340         10  WKS-POS-STATUS      PIC X(22).                       T201250
001350     05  FILLER                  PIC X(04).                       T201260
001360******************************************************************T201270
001370** CAMPOS DE CONTROL DE DIA Y APERTURA DIARIA DE REFERENCIA      *T201280
001380******************************************************************T201290
001390 01  WKS-CONTROL-DE-DIA.                                          T201300
001400     05  WKS-FECHA-VELA-ACTUAL   PIC X(10).                       T201310
001410     05  WKS-FECHA-VELA-ANTERIOR PIC X(10) VALUE SPACES.          T201320
001420     05  WKS-APERTURA-DEL-DIA    PIC S9(7)V9(5) COMP-3.           T201330
001430     05  WKS-PRIMERA-VELA-SW     PIC X(01) VALUE "S".             T201340
001440         88  WKS-ES-PRIMERA-VELA         VALUE "S".               T201350
001450     05  FILLER                  PIC X(09).                       T201360
001460******************************************************************T201370
001470** ACUMULADORES DE MAE CONCURRENTE, EQUIDAD Y DRAWDOWN           *T201380
001480******************************************************************T201390
001490 01  WKS-METRICAS-CORRIDA.                                        T201400
001500     05  WKS-BALANCE             PIC S9(9)V9(2) COMP-3.           T201410
001510     05  WKS-BALANCE-R REDEFINES WKS-BALANCE.                     T201420
001520         10  WKS-BAL-ENTERO      PIC S9(7).                       T201430
001530         10  WKS-BAL-DECIMAL     PIC 9(02).                       T201440
001540     05  WKS-PEAK-EQUITY         PIC S9(9)V9(2) COMP-3.           T201450
001550     05  WKS-DRAWDOWN-ACTUAL     PIC S9(5)V9(2) COMP-3.           T201460
001560     05  WKS-DRAWDOWN-MAX        PIC S9(5)V9(2) COMP-3.           T201470
001570     05  WKS-MAE-CONCURRENTE     PIC S9(9)V9(2) COMP-3.           T201480
001580     05  WKS-MAE-CONCURRENTE-MAX PIC S9(9)V9(2) COMP-3.           T201490
001590     05  WKS-TOTAL-GROSS-PNL     PIC S9(9)V9(2) COMP-3.           T201500
001600     05  WKS-TOTAL-SWAP          PIC S9(9)V9(2) COMP-3.           T201510
001610     05  WKS-TOTAL-SPREAD        PIC S9(9)V9(2) COMP-3.           T201520
001620     05  WKS-TOTAL-NET-PNL       PIC S9(9)V9(2) COMP-3.           T201530
001630     05  WKS-CERRADAS            PIC S9(5) COMP.                  T201540
001640     05  WKS-GANADORAS-CERRADAS  PIC S9(5) COMP.                  T201550
001650     05  WKS-SUMA-GROSS-CERR     PIC S9(9)V9(2) COMP-3.           T201560
001660     05  WKS-SUMA-SWAP-CERR      PIC S9(9)V9(2) COMP-3.           T201570
001670     05  WKS-SUMA-SPREAD-CERR    PIC S9(9)V9(2) COMP-3.           T201580
001680     05  WKS-SUMA-MAE-CERR       PIC S9(9)V9(2) COMP-3.           T201590
001690     05  WKS-SUMA-NET-CERR       PIC S9(9)V9(2) COMP-3.           T201600
001700     05  WKS-ABIERTAS-AL-FINAL   PIC S9(5) COMP.                  T201610
001710     05  WKS-PNL-NO-REALIZADO    PIC S9(9)V9(2) COMP-3.           T201620
001720     05  FILLER                  PIC X(04).                       T201630
001730******************************************************************T201640
001740** CAMPOS DE TRABAJO PARA CALCULO DE NOCHES DE SWAP (JULIANO)    *T201650
001750******************************************************************T201660
001760 01  WKS-CAMPOS-DE-NOCHES.                                        T201670
001770     05  LK-TIMESTAMP-A          PIC X(19).                       T201680
001780     05  LK-TIMESTAMP-B          PIC X(19).                       T201690
001790     05  WKS-SEGUNDOS-A          PIC S9(11) COMP.                 T201700
001800     05  WKS-SEGUNDOS-B          PIC S9(11) COMP.                 T201710
001810     05  WKS-NOCHES              PIC S9(5) COMP.                  T201720
001820     05  FILLER                  PIC X(06).                       T201730
001830******************************************************************T201740
001840** INDICES Y CAMPOS DE TRABAJO GENERALES                         *T201750
001850******************************************************************T201760
001860 01  WKS-INDICES-DE-CONTROL.                                      T201770
001870     05  WKS-I                   PIC S9(7) COMP.                  T201780
001880     05  WKS-J                   PIC S9(5) COMP.                  T201790
001890     05  WKS-K                   PIC S9(5) COMP.                  T201800
001900     05  WKS-CONTADOR-EN-DIA     PIC S9(5) COMP.                  T201810
001910     05  WKS-TARGET-ENTRADA      PIC S9(7)V9(5) COMP-3.           T201820
001920     05  WKS-TP-NUEVA-POSICION   PIC S9(7)V9(5) COMP-3.           T201830
001930     05  WKS-MAE-NUEVA-POSICION  PIC S9(9)V9(2) COMP-3.           T201840
001940     05  WKS-GROSS-AUX           PIC S9(9)V9(2) COMP-3.           T201850
001950     05  WKS-SWAP-AUX            PIC S9(9)V9(2) COMP-3.           T201860
001960     05  WKS-NET-AUX             PIC S9(9)V9(2) COMP-3.           T201870
001970     05  WKS-ANIO-MES-ACTUAL     PIC X(07).                       T201880
001980     05  WKS-ANIO-MES-ACTUAL-R REDEFINES WKS-ANIO-MES-ACTUAL.     T201890
001990         10  WKS-AMA-ANIO        PIC X(04).                       T201900
002000         10  FILLER              PIC X(01).                       T201910
002010         10  WKS-AMA-MES         PIC X(02).                       T201920
002020     05  FILLER                  PIC X(06).                       T201930
002030 77  WKS-EOF-VELAS-SW           PIC X(01) VALUE "N".              T201940
002040     88  WKS-EOF-VELAS                  VALUE "S".                T201950
002050 01  WKS-ARCHIVO-STATUS.                                          T201960
002060     05  FS-SILV15M              PIC 9(02).                       T201970
002070     05  FS-TRDSLV               PIC 9(02).                       T201980
002080     05  FILLER                  PIC X(02).                       T201990
002090******************************************************************T202000
002100 PROCEDURE DIVISION.                                              T202010
002110******************************************************************T202020
002120 100-MAIN SECTION.                                                T202030
002130     PERFORM 150-INICIALIZA                                       T202040
002140     PERFORM 200-CARGA-VELAS                                      T202050
002150     PERFORM 300-PROCESA-VELAS                                    T202060
002160         VARYING WKS-I FROM 1 BY 1                                T202070
002170         UNTIL WKS-I > WKS-CONT-VELAS                             T202080
002180     PERFORM 600-CIERRA-POSICIONES-ABIERTAS                       T202090
002190     PERFORM 700-REPORTE-RESULTADOS                               T202100
002200     CLOSE SILV15M-FILE TRDSLV-FILE                               T202110
002210     DISPLAY "TPGRID1 - FIN DE CORRIDA"                           T202120
002220     STOP RUN.                                                    T202130
002230 100-MAIN-E. EXIT.                                                T202140
002240**----------------------------------------------------------------T202150
002250 150-INICIALIZA SECTION.                                          T202160
002260     ACCEPT WKS-FECHA-SISTEMA FROM DATE                           T202170
002270     ACCEPT WKS-HORA-SISTEMA FROM TIME                            T202180
002280     STRING "20" WKS-FECHA-SISTEMA (1:2) "-"                      T202190
002290            WKS-FECHA-SISTEMA (3:2) "-" WKS-FECHA-SISTEMA (5:2)   T202200
002300            " " WKS-HORA-SISTEMA (1:2) ":" WKS-HORA-SISTEMA (3:2) T202210
002310            ":" WKS-HORA-SISTEMA (5:2)                            T202220
002320         DELIMITED BY SIZE INTO WKS-RUN-ID                        T202230
002330     MOVE WKS-BALANCE-INICIAL TO WKS-BALANCE                      T202240
002340     MOVE WKS-BALANCE-INICIAL TO WKS-PEAK-EQUITY                  T202250
002350     MOVE ZERO TO WKS-DRAWDOWN-MAX WKS-MAE-CONCURRENTE-MAX        T202260
002360     MOVE ZERO TO WKS-TOTAL-GROSS-PNL WKS-TOTAL-SWAP              T202270
002370     MOVE ZERO TO WKS-TOTAL-SPREAD WKS-TOTAL-NET-PNL              T202280
002380     MOVE ZERO TO WKS-CERRADAS WKS-GANADORAS-CERRADAS             T202290
002390     MOVE ZERO TO WKS-SUMA-GROSS-CERR WKS-SUMA-SWAP-CERR          T202300
002400     MOVE ZERO TO WKS-SUMA-SPREAD-CERR WKS-SUMA-MAE-CERR          T202310
002410     MOVE ZERO TO WKS-SUMA-NET-CERR WKS-CONT-POSICIONES           T202320
002420     MOVE ZERO TO WKS-CONT-VELAS.                                 T202330
002430 150-INICIALIZA-E. EXIT.                                          T202340
002440**----------------------------------------------------------------T202350
002450** 200 - CARGA A MEMORIA EL ARCHIVO DE VELAS DE 15 MIN DE PLATA  *T202360
002460**----------------------------------------------------------------T202370
002470 200-CARGA-VELAS SECTION.                                         T202380
002480     OPEN INPUT SILV15M-FILE                                      T202390
002490     IF FS-SILV15M NOT = ZERO                                     T202400
002500         DISPLAY "ERROR AL ABRIR SILV15M - STATUS " FS-SILV15M    T202410
002510         PERFORM 990-ERROR-FATAL                                  T202420
002520     END-IF                                                       T202430
002530     OPEN OUTPUT TRDSLV-FILE                                      T202440
002540     IF FS-TRDSLV NOT = ZERO                                      T202450
002550         DISPLAY "ERROR AL ABRIR TRDSLV - STATUS " FS-TRDSLV      T202460
002560         PERFORM 990-ERROR-FATAL                                  T202470
002570     END-IF                                                       T202480
002580     PERFORM 210-LEE-UNA-VELA                                     T202490
002590     PERFORM 220-ACUMULA-VELA                                     T202500
002600         UNTIL WKS-EOF-VELAS.                                     T202510
002610 200-CARGA-VELAS-E. EXIT.                                         T202520
002620**----------------------------------------------------------------T202530
002630 210-LEE-UNA-VELA SECTION.                                        T202540
002640     READ SILV15M-FILE                                            T202550
002650         AT END SET WKS-EOF-VELAS TO TRUE                         T202560
002660     END-READ.                                                    T202570
002670 210-LEE-UNA-VELA-E. EXIT.                                        T202580
002680**----------------------------------------------------------------T202590
002690 220-ACUMULA-VELA SECTION.                                        T202600
002700     ADD 1 TO WKS-CONT-VELAS                                      T202610
002710     MOVE CDL-DATETIME TO T-DATETIME (WKS-CONT-VELAS)             T202620
002720     MOVE CDL-OPEN     TO T-OPEN     (WKS-CONT-VELAS)             T202630
002730     MOVE CDL-HIGH     TO T-HIGH     (WKS-CONT-VELAS)             T202640
002740     MOVE CDL-LOW      TO T-LOW      (WKS-CONT-VELAS)             T202650
002750     MOVE CDL-CLOSE    TO T-CLOSE    (WKS-CONT-VELAS)             T202660
002760     PERFORM 210-LEE-UNA-VELA.                                    T202670
002770 220-ACUMULA-VELA-E. EXIT.                                        T202680
002780**----------------------------------------------------------------T202690
002790** 300 - RECORRE CADA VELA: ADMINISTRA POSICIONES, ACUMULA MAE   *T202700
002800**       CONCURRENTE Y EVALUA UNA NUEVA ENTRADA DE LA PARRILLA   *T202710
002810**----------------------------------------------------------------T202720
002820 300-PROCESA-VELAS SECTION.                                       T202730
002830     MOVE T-DATETIME (WKS-I) (1:10) TO WKS-FECHA-VELA-ACTUAL      T202740
002840     IF WKS-ES-PRIMERA-VELA                                       T202750
002850         MOVE T-OPEN (WKS-I) TO WKS-APERTURA-DEL-DIA              T202760
002860         MOVE "N" TO WKS-PRIMERA-VELA-SW                          T202770
002870     ELSE                                                         T202780
002880         IF WKS-FECHA-VELA-ACTUAL NOT = WKS-FECHA-VELA-ANTERIOR   T202790
002890             MOVE T-OPEN (WKS-I) TO WKS-APERTURA-DEL-DIA          T202800
002900         END-IF                                                   T202810
002910     END-IF                                                       T202820
002920     MOVE WKS-FECHA-VELA-ACTUAL TO WKS-FECHA-VELA-ANTERIOR        T202830
002930     PERFORM 310-ADMINISTRA-ABIERTAS                              T202840
002940         VARYING WKS-J FROM 1 BY 1                                T202850
002950         UNTIL WKS-J > WKS-CONT-POSICIONES                        T202860
002960     PERFORM 400-ACUMULA-MAE-CONCURRENTE                          T202870
002970     PERFORM 500-VERIFICA-ENTRADA.                                T202880
002980 300-PROCESA-VELAS-E. EXIT.                                       T202890
002990**----------------------------------------------------------------T202900
003000** 310 - PARA CADA POSICION ABIERTA: ACTUALIZA SU MAE Y LA CIERR *T202910
003010**       SI LA VELA TOCO SU TAKE PROFIT                          *T202920
003020**----------------------------------------------------------------T202930
003030 310-ADMINISTRA-ABIERTAS SECTION.                                 T202940
003040     IF WKS-POS-ABIERTA (WKS-J)                                   T202950
003050         COMPUTE WKS-MAE-NUEVA-POSICION =                         T202960
003060             (WKS-POS-ENTRY-PRICE (WKS-J) - T-LOW (WKS-I))        T202970
003070             * WKS-TAMANO-CONTRATO * WKS-LOTES                    T202980
003080         IF WKS-MAE-NUEVA-POSICION < 0                            T202990
003090             MOVE ZERO TO WKS-MAE-NUEVA-POSICION                  T203000
003100         END-IF                                                   T203010
003110         IF WKS-MAE-NUEVA-POSICION > WKS-POS-MAE (WKS-J)          T203020
003120             MOVE WKS-MAE-NUEVA-POSICION TO WKS-POS-MAE (WKS-J)   T203030
003130         END-IF                                                   T203040
003140         IF T-HIGH (WKS-I) >= WKS-POS-TP-PRICE (WKS-J)            T203050
003150             PERFORM 320-CIERRA-EN-TP                             T203060
003160         END-IF                                                   T203070
003170     END-IF.                                                      T203080
003180 310-ADMINISTRA-ABIERTAS-E. EXIT.                                 T203090
003190**----------------------------------------------------------------T203100
003200** 320 - CIERRA UNA POSICION EN SU TAKE PROFIT, CARGA SWAP POR   *T203110
003210**       NOCHES DE CALENDARIO Y ACTUALIZA LA EQUIDAD DE LA CORRI *T203120
003220**----------------------------------------------------------------T203130
003230 320-CIERRA-EN-TP SECTION.                                        T203140
003240     MOVE WKS-POS-ENTRY-TIME (WKS-J) TO LK-TIMESTAMP-A            T203150
003250     MOVE T-DATETIME (WKS-I)         TO LK-TIMESTAMP-B            T203160
003260     CALL "FECSEG01" USING LK-TIMESTAMP-A WKS-SEGUNDOS-A          T203170
003270     CALL "FECSEG01" USING LK-TIMESTAMP-B WKS-SEGUNDOS-B          T203180
003280     COMPUTE WKS-NOCHES =                                         T203190
003290         (WKS-SEGUNDOS-B - WKS-SEGUNDOS-A) / 86400                T203200
003300     IF WKS-NOCHES < 0                                            T203210
003310         MOVE ZERO TO WKS-NOCHES                                  T203220
003320     END-IF                                                       T203230
003330     COMPUTE WKS-GROSS-AUX =                                      T203240
003340         (WKS-POS-TP-PRICE (WKS-J) - WKS-POS-ENTRY-PRICE (WKS-J)) T203250
003350         * WKS-TAMANO-CONTRATO * WKS-LOTES                        T203260
003360     COMPUTE WKS-SWAP-AUX = WKS-SWAP-POR-NOCHE * WKS-NOCHES       T203270
003370     COMPUTE WKS-NET-AUX =                                        T203280
003380         WKS-GROSS-AUX + WKS-SWAP-AUX + WKS-COSTO-SPREAD          T203290
003390     MOVE "LONG " TO TRD-TYPE                                     T203300
003400     MOVE WKS-POS-ENTRY-TIME (WKS-J) TO TRD-ENTRY-TIME            T203310
003410     MOVE WKS-POS-ENTRY-PRICE (WKS-J) TO TRD-ENTRY-PRICE          T203320
003420     MOVE T-DATETIME (WKS-I)         TO TRD-EXIT-TIME             T203330
003430     MOVE WKS-POS-TP-PRICE (WKS-J)   TO TRD-EXIT-PRICE            T203340
003440     MOVE WKS-LOTES                  TO TRD-SIZE                  T203350
003450     MOVE WKS-GROSS-AUX              TO TRD-GROSS-PNL             T203360
003460     MOVE WKS-SWAP-AUX               TO TRD-SWAP                  T203370
003470     MOVE WKS-COSTO-SPREAD           TO TRD-SPREAD                T203380
003480     MOVE WKS-POS-MAE (WKS-J)        TO TRD-MAE                   T203390
003490     MOVE WKS-NET-AUX                TO TRD-NET-PNL               T203400
003500     MOVE "CLOSED_TP" TO TRD-STATUS                               T203410
003510     MOVE SPACES TO TRD-EXIT-REASON                               T203420
003520     WRITE TRD-REGISTRO                                           T203430
003530     MOVE T-DATETIME (WKS-I)       TO WKS-POS-EXIT-TIME (WKS-J)   T203440
003540     MOVE WKS-POS-TP-PRICE (WKS-J) TO WKS-POS-EXIT-PRICE (WKS-J)  T203450
003550     MOVE WKS-GROSS-AUX            TO WKS-POS-GROSS (WKS-J)       T203460
003560     MOVE WKS-SWAP-AUX             TO WKS-POS-SWAP (WKS-J)        T203470
003570     MOVE WKS-COSTO-SPREAD         TO WKS-POS-SPREAD (WKS-J)      T203480
003580     MOVE WKS-NET-AUX              TO WKS-POS-NET (WKS-J)         T203490
003590     MOVE "CLOSED_TP" TO WKS-POS-STATUS (WKS-J)                   T203500
003600     PERFORM 330-ACTUALIZA-CONTADORES-CIERRE                      T203510
003610     SET WKS-POS-CERRADA (WKS-J) TO TRUE.                         T203520
003620 320-CIERRA-EN-TP-E. EXIT.                                        T203530
003630**----------------------------------------------------------------T203540
003640 330-ACTUALIZA-CONTADORES-CIERRE SECTION.                         T203550
003650     ADD 1 TO WKS-CERRADAS                                        T203560
003660     IF WKS-NET-AUX > 0                                           T203570
003670         ADD 1 TO WKS-GANADORAS-CERRADAS                          T203580
003680     END-IF                                                       T203590
003690     ADD WKS-GROSS-AUX TO WKS-SUMA-GROSS-CERR WKS-TOTAL-GROSS-PNL T203600
003700     ADD WKS-SWAP-AUX  TO WKS-SUMA-SWAP-CERR  WKS-TOTAL-SWAP      T203610
003710     ADD WKS-COSTO-SPREAD TO WKS-SUMA-SPREAD-CERR WKS-TOTAL-SPREADT203620
003720     ADD WKS-POS-MAE (WKS-J) TO WKS-SUMA-MAE-CERR                 T203630
003730     ADD WKS-NET-AUX TO WKS-SUMA-NET-CERR WKS-TOTAL-NET-PNL       T203640
003740     ADD WKS-NET-AUX TO WKS-BALANCE                               T203650
003750     IF WKS-BALANCE > WKS-PEAK-EQUITY                             T203660
003760         MOVE WKS-BALANCE TO WKS-PEAK-EQUITY                      T203670
003770     ELSE                                                         T203680
003780         COMPUTE WKS-DRAWDOWN-ACTUAL =                            T203690
003790             (WKS-PEAK-EQUITY - WKS-BALANCE) * 100                T203700
003800             / WKS-PEAK-EQUITY                                    T203710
003810         IF WKS-DRAWDOWN-ACTUAL > WKS-DRAWDOWN-MAX                T203720
003820             MOVE WKS-DRAWDOWN-ACTUAL TO WKS-DRAWDOWN-MAX         T203730
003830         END-IF                                                   T203740
003840     END-IF.                                                      T203750
003850 330-ACTUALIZA-CONTADORES-CIERRE-E. EXIT.                         T203760
003860**----------------------------------------------------------------T203770
003870** 400 - SUMA EL MAE DE TODAS LAS POSICIONES ABIERTAS EN LA VELA *T203780
003880**       ACTUAL Y CONSERVA EL MAXIMO CONCURRENTE DE LA CORRIDA   *T203790
003890**----------------------------------------------------------------T203800
003900 400-ACUMULA-MAE-CONCURRENTE SECTION.                             T203810
003910     MOVE ZERO TO WKS-MAE-CONCURRENTE                             T203820
003920     PERFORM 410-SUMA-MAE-POSICION                                T203830
003930         VARYING WKS-K FROM 1 BY 1                                T203840
003940         UNTIL WKS-K > WKS-CONT-POSICIONES                        T203850
003950     IF WKS-MAE-CONCURRENTE > WKS-MAE-CONCURRENTE-MAX             T203860
003960         MOVE WKS-MAE-CONCURRENTE TO WKS-MAE-CONCURRENTE-MAX      T203870
003970     END-IF.                                                      T203880
003980 400-ACUMULA-MAE-CONCURRENTE-E. EXIT.                             T203890
003990**----------------------------------------------------------------T203900
004000 410-SUMA-MAE-POSICION SECTION.                                   T203910
004010     IF WKS-POS-ABIERTA (WKS-K)                                   T203920
004020         ADD WKS-POS-MAE (WKS-K) TO WKS-MAE-CONCURRENTE           T203930
004030     END-IF.                                                      T203940
004040 410-SUMA-MAE-POSICION-E. EXIT.                                   T203950
004050**----------------------------------------------------------------T203960
004060** 500 - CUENTA LAS POSICIONES ABIERTAS QUE REFERENCIAN LA MISMA *T203970
004070**       APERTURA DEL DIA Y EVALUA SI LA VELA TOCA EL SIGUIENTE  *T203980
004080**       ESCALON DE LA PARRILLA                                  *T203990
004090**----------------------------------------------------------------T204000
004100 500-VERIFICA-ENTRADA SECTION.                                    T204010
004110     MOVE ZERO TO WKS-CONTADOR-EN-DIA                             T204020
004120     PERFORM 510-CUENTA-EN-DIA                                    T204030
004130         VARYING WKS-K FROM 1 BY 1                                T204040
004140         UNTIL WKS-K > WKS-CONT-POSICIONES                        T204050
004150     COMPUTE WKS-TARGET-ENTRADA =                                 T204060
004160         WKS-APERTURA-DEL-DIA *                                   T204070
004170         (1 - (WKS-CONTADOR-EN-DIA + 1) * WKS-PASO-PORCENTAJE)    T204080
004180     IF T-LOW (WKS-I) <= WKS-TARGET-ENTRADA                       T204090
004190         PERFORM 520-ABRE-POSICION                                T204100
004200     END-IF.                                                      T204110
004210 500-VERIFICA-ENTRADA-E. EXIT.                                    T204120
004220**----------------------------------------------------------------T204130
004230 510-CUENTA-EN-DIA SECTION.                                       T204140
004240     IF WKS-POS-ABIERTA (WKS-K)                                   T204150
004250         AND WKS-POS-DAILY-OPEN (WKS-K) = WKS-APERTURA-DEL-DIA    T204160
004260         ADD 1 TO WKS-CONTADOR-EN-DIA                             T204170
004270     END-IF.                                                      T204180
004280 510-CUENTA-EN-DIA-E. EXIT.                                       T204190
004290**----------------------------------------------------------------T204200
004300** 520 - ABRE UNA NUEVA POSICION EN EL TARGET DE LA PARRILLA; SI *T204210
004310**       LA MISMA VELA YA ALCANZA EL TP LA CIERRA DE INMEDIATO   *T204220
004320**----------------------------------------------------------------T204230
004330 520-ABRE-POSICION SECTION.                                       T204240
004340     ADD 1 TO WKS-CONT-POSICIONES                                 T204250
004350     MOVE WKS-CONT-POSICIONES TO WKS-J                            T204260
004360     SET WKS-POS-ABIERTA (WKS-J) TO TRUE                          T204270
004370     MOVE T-DATETIME (WKS-I)     TO WKS-POS-ENTRY-TIME (WKS-J)    T204280
004380     MOVE WKS-TARGET-ENTRADA     TO WKS-POS-ENTRY-PRICE (WKS-J)   T204290
004390     COMPUTE WKS-TP-NUEVA-POSICION =                              T204300
004400         WKS-TARGET-ENTRADA + WKS-OFFSET-TP                       T204310
004410     MOVE WKS-TP-NUEVA-POSICION  TO WKS-POS-TP-PRICE (WKS-J)      T204320
004420     MOVE WKS-APERTURA-DEL-DIA   TO WKS-POS-DAILY-OPEN (WKS-J)    T204330
004430     COMPUTE WKS-MAE-NUEVA-POSICION =                             T204340
004440         (WKS-TARGET-ENTRADA - T-LOW (WKS-I))                     T204350
004450         * WKS-TAMANO-CONTRATO * WKS-LOTES                        T204360
004460     IF WKS-MAE-NUEVA-POSICION < 0                                T204370
004470         MOVE ZERO TO WKS-MAE-NUEVA-POSICION                      T204380
004480     END-IF                                                       T204390
004490     MOVE WKS-MAE-NUEVA-POSICION TO WKS-POS-MAE (WKS-J)           T204400
004500     IF T-HIGH (WKS-I) >= WKS-POS-TP-PRICE (WKS-J)                T204410
004510         PERFORM 530-CIERRA-MISMA-VELA                            T204420
004520     END-IF.                                                      T204430
004530 520-ABRE-POSICION-E. EXIT.                                       T204440
004540**----------------------------------------------------------------T204450
004550 530-CIERRA-MISMA-VELA SECTION.                                   T204460
004560     COMPUTE WKS-GROSS-AUX =                                      T204470
004570         (WKS-POS-TP-PRICE (WKS-J) - WKS-POS-ENTRY-PRICE (WKS-J)) T204480
004580         * WKS-TAMANO-CONTRATO * WKS-LOTES                        T204490
004590     MOVE ZERO TO WKS-SWAP-AUX                                    T204500
004600     COMPUTE WKS-NET-AUX = WKS-GROSS-AUX + WKS-COSTO-SPREAD       T204510
004610     MOVE "LONG " TO TRD-TYPE                                     T204520
004620     MOVE WKS-POS-ENTRY-TIME (WKS-J)  TO TRD-ENTRY-TIME           T204530
004630     MOVE WKS-POS-ENTRY-PRICE (WKS-J) TO TRD-ENTRY-PRICE          T204540
004640     MOVE T-DATETIME (WKS-I)          TO TRD-EXIT-TIME            T204550
004650     MOVE WKS-POS-TP-PRICE (WKS-J)    TO TRD-EXIT-PRICE           T204560
004660     MOVE WKS-LOTES                   TO TRD-SIZE                 T204570
004670     MOVE WKS-GROSS-AUX               TO TRD-GROSS-PNL            T204580
004680     MOVE WKS-SWAP-AUX                TO TRD-SWAP                 T204590
004690     MOVE WKS-COSTO-SPREAD            TO TRD-SPREAD               T204600
004700     MOVE WKS-POS-MAE (WKS-J)         TO TRD-MAE                  T204610
004710     MOVE WKS-NET-AUX                 TO TRD-NET-PNL              T204620
004720     MOVE "CLOSED_TP_SAME_CANDLE" TO TRD-STATUS                   T204630
004730     MOVE SPACES TO TRD-EXIT-REASON                               T204640
004740     WRITE TRD-REGISTRO                                           T204650
004750     MOVE T-DATETIME (WKS-I)       TO WKS-POS-EXIT-TIME (WKS-J)   T204660
004760     MOVE WKS-POS-TP-PRICE (WKS-J) TO WKS-POS-EXIT-PRICE (WKS-J)  T204670
004770     MOVE WKS-GROSS-AUX            TO WKS-POS-GROSS (WKS-J)       T204680
004780     MOVE WKS-SWAP-AUX             TO WKS-POS-SWAP (WKS-J)        T204690
004790     MOVE WKS-COSTO-SPREAD         TO WKS-POS-SPREAD (WKS-J)      T204700
004800     MOVE WKS-NET-AUX              TO WKS-POS-NET (WKS-J)         T204710
004810     MOVE "CLOSED_TP_SAME_CANDLE" TO WKS-POS-STATUS (WKS-J)       T204720
004820     PERFORM 330-ACTUALIZA-CONTADORES-CIERRE                      T204730
004830     SET WKS-POS-CERRADA (WKS-J) TO TRUE.                         T204740
004840 530-CIERRA-MISMA-VELA-E. EXIT.                                   T204750
004850**----------------------------------------------------------------T204760
004860** 600 - AL TERMINAR EL ARCHIVO, LAS POSICIONES QUE SIGUEN       *T204770
004870**       ABIERTAS SE VALORAN AL ULTIMO CIERRE Y SE LES CARGA SWA *T204780
004880**       HASTA LA ULTIMA FECHA DE DATOS                          *T204790
004890**----------------------------------------------------------------T204800
004900 600-CIERRA-POSICIONES-ABIERTAS SECTION.                          T204810
004910     PERFORM 610-CIERRA-UNA-ABIERTA                               T204820
004920         VARYING WKS-J FROM 1 BY 1                                T204830
004930         UNTIL WKS-J > WKS-CONT-POSICIONES.                       T204840
004940 600-CIERRA-POSICIONES-ABIERTAS-E. EXIT.                          T204850
004950**----------------------------------------------------------------T204860
004960 610-CIERRA-UNA-ABIERTA SECTION.                                  T204870
004970     IF WKS-POS-ABIERTA (WKS-J)                                   T204880
004980         MOVE WKS-POS-ENTRY-TIME (WKS-J) TO LK-TIMESTAMP-A        T204890
004990         MOVE T-DATETIME (WKS-CONT-VELAS) TO LK-TIMESTAMP-B       T204900
005000         CALL "FECSEG01" USING LK-TIMESTAMP-A WKS-SEGUNDOS-A      T204910
005010         CALL "FECSEG01" USING LK-TIMESTAMP-B WKS-SEGUNDOS-B      T204920
005020         COMPUTE WKS-NOCHES =                                     T204930
005030             (WKS-SEGUNDOS-B - WKS-SEGUNDOS-A) / 86400            T204940
005040         IF WKS-NOCHES < 0                                        T204950
005050             MOVE ZERO TO WKS-NOCHES                              T204960
005060         END-IF                                                   T204970
005070         COMPUTE WKS-GROSS-AUX =                                  T204980
005080             (T-CLOSE (WKS-CONT-VELAS)                            T204990
005090             - WKS-POS-ENTRY-PRICE (WKS-J))                       T205000
005100             * WKS-TAMANO-CONTRATO * WKS-LOTES                    T205010
005110         COMPUTE WKS-SWAP-AUX = WKS-SWAP-POR-NOCHE * WKS-NOCHES   T205020
005120         COMPUTE WKS-NET-AUX =                                    T205030
005130             WKS-GROSS-AUX + WKS-SWAP-AUX + WKS-COSTO-SPREAD      T205040
005140         MOVE "LONG " TO TRD-TYPE                                 T205050
005150         MOVE WKS-POS-ENTRY-TIME (WKS-J)  TO TRD-ENTRY-TIME       T205060
005160         MOVE WKS-POS-ENTRY-PRICE (WKS-J) TO TRD-ENTRY-PRICE      T205070
005170         MOVE "STILL_OPEN" TO TRD-EXIT-ABIERTA                    T205080
005180         MOVE T-CLOSE (WKS-CONT-VELAS)    TO TRD-EXIT-PRICE       T205090
005190         MOVE WKS-LOTES                   TO TRD-SIZE             T205100
005200         MOVE WKS-GROSS-AUX               TO TRD-GROSS-PNL        T205110
005210         MOVE WKS-SWAP-AUX                TO TRD-SWAP             T205120
005220         MOVE WKS-COSTO-SPREAD            TO TRD-SPREAD           T205130
005230         MOVE WKS-POS-MAE (WKS-J)         TO TRD-MAE              T205140
005240         MOVE WKS-NET-AUX                 TO TRD-NET-PNL          T205150
005250         MOVE "STILL_OPEN" TO TRD-STATUS                          T205160
005260         MOVE SPACES TO TRD-EXIT-REASON                           T205170
005270         WRITE TRD-REGISTRO                                       T205180
005280         MOVE "STILL_OPEN"        TO WKS-POS-EXIT-TIME (WKS-J)    T205190
005290         MOVE T-CLOSE (WKS-CONT-VELAS)                            T205200
005300             TO WKS-POS-EXIT-PRICE (WKS-J)                        T205210
005310         MOVE WKS-GROSS-AUX             TO WKS-POS-GROSS (WKS-J)  T205220
005320         MOVE WKS-SWAP-AUX              TO WKS-POS-SWAP (WKS-J)   T205230
005330         MOVE WKS-COSTO-SPREAD          TO WKS-POS-SPREAD (WKS-J) T205240
005340         MOVE WKS-NET-AUX               TO WKS-POS-NET (WKS-J)    T205250
005350         MOVE "STILL_OPEN"              TO WKS-POS-STATUS (WKS-J) T205260
005360         ADD 1 TO WKS-ABIERTAS-AL-FINAL                           T205270
005370         ADD WKS-NET-AUX TO WKS-PNL-NO-REALIZADO                  T205280
005380         SET WKS-POS-CERRADA (WKS-J) TO TRUE                      T205290
005390     END-IF.                                                      T205300
005400 610-CIERRA-UNA-ABIERTA-E. EXIT.                                  T205310
005410**----------------------------------------------------------------T205320
005420** 700 - IMPRIME EL REPORTE DE RESULTADOS DE LA PARRILLA DE PLAT *T205330
005430**----------------------------------------------------------------T205340
005440 700-REPORTE-RESULTADOS SECTION.                                  T205350
005450     DISPLAY " "                                                  T205360
005460     DISPLAY "==============================================="    T205370
005470     DISPLAY "  TPGRID1 - RESULTADOS DE LA PARRILLA DE PLATA"     T205380
005480     DISPLAY "  CORRIDA : " WKS-RUN-ID                            T205390
005490     DISPLAY "==============================================="    T205400
005500     DISPLAY "  BALANCE INICIAL . . . . . : " WKS-BALANCE-INICIAL T205410
005510     DISPLAY "  EQUIDAD FINAL . . . . . . : " WKS-BALANCE         T205420
005520     DISPLAY "  P&L NETO DE LA CORRIDA . : " WKS-TOTAL-NET-PNL    T205430
005530     DISPLAY "  DRAWDOWN MAXIMO % . . . . : " WKS-DRAWDOWN-MAX    T205440
005540     DISPLAY "  MAE CONCURRENTE MAXIMO . : "                      T205450
005550         WKS-MAE-CONCURRENTE-MAX                                  T205460
005560     DISPLAY "  TOTAL GROSS P&L . . . . . : " WKS-TOTAL-GROSS-PNL T205470
005570     DISPLAY "  TOTAL SWAP . . . . . . . : " WKS-TOTAL-SWAP       T205480
005580     DISPLAY "  TOTAL SPREAD . . . . . . : " WKS-TOTAL-SPREAD     T205490
005590     DISPLAY " "                                                  T205500
005600     DISPLAY "  -- OPERACIONES CERRADAS --"                       T205510
005610     DISPLAY "  CERRADAS . . . . . . . . : " WKS-CERRADAS         T205520
005620     IF WKS-CERRADAS > 0                                          T205530
005630         PERFORM 710-PROMEDIOS-CERRADAS                           T205540
005640     END-IF                                                       T205550
005650     DISPLAY " "                                                  T205560
005660     DISPLAY "  -- OPERACIONES ABIERTAS AL FINAL --"              T205570
005670     DISPLAY "  ABIERTAS AL FINAL . . . : " WKS-ABIERTAS-AL-FINAL T205580
005680     DISPLAY "  P&L NO REALIZADO . . . . : " WKS-PNL-NO-REALIZADO T205590
005690     DISPLAY " "                                                  T205600
005700     DISPLAY "  -- DETALLE DE OPERACIONES --"                     T205610
005710     DISPLAY "  TIPO  ENTRADA-HORA         ENTRADA   SALIDA-HORA" T205620
005720     DISPLAY "        SALIDA    TAM  GROSS-PNL  SWAP  SPREAD "    T205630
005730     DISPLAY "        MAE       NET-PNL   ESTADO"                 T205640
005740     PERFORM 720-IMPRIME-DETALLE                                  T205650
005750         VARYING WKS-J FROM 1 BY 1                                T205660
005760         UNTIL WKS-J > WKS-CONT-POSICIONES.                       T205670
005770 700-REPORTE-RESULTADOS-E. EXIT.                                  T205680
005780**----------------------------------------------------------------T205690
005790 710-PROMEDIOS-CERRADAS SECTION.                                  T205700
005800     COMPUTE WKS-GROSS-AUX = WKS-SUMA-GROSS-CERR / WKS-CERRADAS   T205710
005810     DISPLAY "  GROSS P&L PROMEDIO . . . : " WKS-GROSS-AUX        T205720
005820     COMPUTE WKS-SWAP-AUX = WKS-SUMA-SWAP-CERR / WKS-CERRADAS     T205730
005830     DISPLAY "  SWAP PROMEDIO . . . . . . : " WKS-SWAP-AUX        T205740
005840     COMPUTE WKS-NET-AUX = WKS-SUMA-SPREAD-CERR / WKS-CERRADAS    T205750
005850     DISPLAY "  SPREAD PROMEDIO . . . . . : " WKS-NET-AUX         T205760
005860     COMPUTE WKS-GROSS-AUX = WKS-SUMA-MAE-CERR / WKS-CERRADAS     T205770
005870     DISPLAY "  MAE PROMEDIO . . . . . . : " WKS-GROSS-AUX        T205780
005880     COMPUTE WKS-NET-AUX = WKS-SUMA-NET-CERR / WKS-CERRADAS       T205790
005890     DISPLAY "  NET P&L PROMEDIO . . . . : " WKS-NET-AUX          T205800
005900     COMPUTE WKS-GROSS-AUX =                                      T205810
005910         WKS-GANADORAS-CERRADAS / WKS-CERRADAS * 100              T205820
005920     DISPLAY "  TASA DE GANADORAS % . . . : " WKS-GROSS-AUX.      T205830
005930 710-PROMEDIOS-CERRADAS-E. EXIT.                                  T205840
005940**----------------------------------------------------------------T205850
005950 720-IMPRIME-DETALLE SECTION.                                     T205860
005960     DISPLAY "  LONG " WKS-POS-ENTRY-TIME (WKS-J)                 T205870
005970         " " WKS-POS-ENTRY-PRICE (WKS-J)                          T205880
005980         " " WKS-POS-EXIT-TIME (WKS-J)                            T205890
005990     DISPLAY "        " WKS-POS-EXIT-PRICE (WKS-J)                T205900
006000         " " WKS-LOTES                                            T205910
006010         " " WKS-POS-GROSS (WKS-J)                                T205920
006020         " " WKS-POS-SWAP (WKS-J)                                 T205930
006030         " " WKS-POS-SPREAD (WKS-J)                               T205940
006040     DISPLAY "        " WKS-POS-MAE (WKS-J)                       T205950
006050         " " WKS-POS-NET (WKS-J)                                  T205960
006060         " " WKS-POS-STATUS (WKS-J).                              T205970
006070 720-IMPRIME-DETALLE-E. EXIT.                                     T205980
006080**----------------------------------------------------------------T205990
006090 990-ERROR-FATAL SECTION.                                         T206000
006100     DISPLAY "TPGRID1 - ERROR FATAL - CORRIDA ABORTADA"           T206010
006110     STOP RUN.                                                    T206020
006120 990-ERROR-FATAL-E. EXIT.                                         T206030
