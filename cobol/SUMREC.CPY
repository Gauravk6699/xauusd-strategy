000100******************************************************************  SM00010
000200*    COPY        : SUMREC                                        *  SM00020
000300*    APLICACION  : TESORERIA - ESTRATEGIAS METALES PRECIOSOS     *  SM00030
000400*    DESCRIPCION : UN RENGLON DE RESUMEN POR CORRIDA DE BACKTEST *  SM00040
000500*                : DE LA ESTRATEGIA DE CRUCE DE ORO (U1).  EL    *  SM00060
000600*                : ARCHIVO SE ACUMULA CORRIDA TRAS CORRIDA Y     *  SM00070
000700*                : ALIMENTA AL RANKING DE BARRIDOS (U6).         *  SM00080
000800*    FECHA       : 03/03/2025   PROGRAMADOR : E. RAMIREZ (EEDR)  *  SM00090
000900*    HISTORIA    :                                               *  SM00100
001000*     030325 EEDR TICKET TES-4471 - VERSION INICIAL              *  SM00110
001100******************************************************************  SM00120
001200 01  SUM-REGISTRO.                                                  SM00130
001300     05  SUM-RUN-ID                PIC X(19).                       SM00140
001400     05  SUM-RSI-FILTER-LONG       PIC X(08).                       SM00150
001500     05  SUM-RSI-FILTER-SHORT      PIC X(08).                       SM00160
001600     05  SUM-TOTAL-TRADES          PIC S9(05).                      SM00170
001700     05  SUM-WINNING-TRADES        PIC S9(05).                      SM00180
001800     05  SUM-LOSING-TRADES         PIC S9(05).                      SM00190
002000     05  SUM-WIN-RATE              PIC S9(3)V9(2).                  SM00210
002100     05  SUM-TOTAL-PNL             PIC S9(9)V9(2).                  SM00220
002200     05  SUM-AVG-PNL               PIC S9(9)V9(2).                  SM00230
002300     05  SUM-AVG-WIN               PIC S9(9)V9(2).                  SM00240
002400     05  SUM-AVG-LOSS              PIC S9(9)V9(2).                  SM00250
002500     05  SUM-MAX-WIN               PIC S9(9)V9(2).                  SM00260
002600     05  SUM-MAX-LOSS              PIC S9(9)V9(2).                  SM00270
002700     05  SUM-PROFIT-FACTOR         PIC S9(5)V9(2).                  SM00280
002800     05  SUM-PROFIT-FACTOR-R REDEFINES SUM-PROFIT-FACTOR.           SM00290
002900         10  SUM-PF-ENTERO         PIC S9(5).                       SM00300
003000         10  SUM-PF-DECIMAL        PIC 9(02).                       SM00310
003100     05  SUM-MAX-DRAWDOWN          PIC S9(3)V9(2).                  SM00320
003200     05  SUM-AVG-DURATION-HRS      PIC S9(5)V9(2).                  SM00330
003300     05  SUM-INFINITO-SW           PIC X(01) VALUE 'N'.             SM00340
003400         88  SUM-PF-INFINITO               VALUE 'S'.               SM00350
003500     05  FILLER                    PIC X(07).                       SM00360
