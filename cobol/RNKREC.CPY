000100*****************************************************************   RN00010
000200*   COPY        : RNKREC                                        *   RN00020
000300*   APLICACION  : TESORERIA - ESTRATEGIAS METALES PRECIOSOS     *   RN00030
000400*   DESCRIPCION : RENGLON DE SALIDA DEL RANKING DE CORRIDAS     *   RN00040
000500*               : DE BARRIDO DE PARAMETROS (SWEEP).  UN         *   RN00050
000600*               : REGISTRO POR CORRIDA CALIFICADA, CON SU       *   RN00060
000700*               : LUGAR EN CADA METRICA Y SU PUNTAJE COMPUESTO. *   RN00070
000800*   FECHA       : 08/09/2025  PROGRAMADOR : E. RAMIREZ (EEDR)   *   RN00080
000900*   HISTORIA    :                                               *   RN00090
001000*    080925 EEDR TICKET TES-4558 - VERSION INICIAL              *   RN00100
001100*****************************************************************   RN00110
00120001  RNK-REGISTRO.                                                   RN00120
001300    05  RNK-RUN-ID                PIC X(19).                        RN00130
001400    05  RNK-RSI-FILTER-LONG       PIC X(08).                        RN00140
001500    05  RNK-RSI-FILTER-SHORT      PIC X(08).                        RN00150
001600    05  RNK-TOTAL-TRADES          PIC S9(05).                       RN00160
001700    05  RNK-TOTAL-PNL             PIC S9(09)V9(02).                 RN00170
001800    05  RNK-WIN-RATE              PIC S9(03)V9(02).                 RN00180
001900    05  RNK-PROFIT-FACTOR         PIC S9(05)V9(02).                 RN00190
002000    05  RNK-PF-INFINITO-SW        PIC X(01) VALUE "N".              RN00200
002100        88  RNK-PF-ES-INFINITO            VALUE "S".                RN00210
002200    05  RNK-PNL-RANK              PIC S9(05).                       RN00220
002300    05  RNK-WINRATE-RANK          PIC S9(05).                       RN00230
002400    05  RNK-PF-RANK               PIC S9(05).                       RN00240
002500    05  RNK-COMPOSITE-SCORE       PIC S9(07).                       RN00250
002600    05  FILLER                    PIC X(10).                        RN00260
