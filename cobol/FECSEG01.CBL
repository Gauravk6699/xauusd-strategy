000100******************************************************************FS00010
000200* FECHA        : 19/04/1988                                      *FS00020
000300* PROGRAMADOR  : FELIX MAURICIO TORRES OSORIO (ORIGINAL)         *FS00030
000400* APLICACION  : TESORERIA - ESTRATEGIAS METALES PRECIOSOS        *FS00040
000500* PROGRAMA    : FECSEG01                                         *FS00050
000600* TIPO        : SUBPROGRAMA (CALL)                               *FS00060
000700* DESCRIPCION : RECIBE UN TIMESTAMP DE VELA "AAAA-MM-DD HH:MM:SS"*FS00070
000800*             : Y REGRESA LOS SEGUNDOS TRANSCURRIDOS DESDE       *FS00080
000900*             : 2000-01-01 00:00:00, PARA QUE LOS PROGRAMAS DE   *FS00090
001000*             : BACKTESTING PUEDAN RESTAR DOS TIMESTAMPS Y       *FS00100
001100*             : OBTENER DURACIONES, NOCHES DE FINANCIAMIENTO Y   *FS00110
001200*             : LIMITES DE INTERVALO DE VELA SIN VOLVER A        *FS00120
001300*             : PROGRAMAR EL CALCULO DE FECHA JULIANA EN CADA UNO*FS00130
001400* ARCHIVOS    : NO APLICA                                        *FS00140
001500* PROGRAMA(S) : NO APLICA                                        *FS00150
001600* INSTALADO    : 02/06/2025                                      *FS00160
001700* BPM/RATIONAL: TES-4471                                         *FS00170
001800******************************************************************FS00180
001900*                     H I S T O R I A                            *FS00190
002000******************************************************************FS00200
002100* 190488 FMTO TES-0812 VERSION INICIAL DEL CONVERSOR             *FS00210
002200* 231090 FMTO TES-1119 SE CORRIGE DIA JULIANO BASE               *FS00220
002300* 050693 WESA TES-1465 SE AJUSTA CALCULO EN ANIO BISIESTO        *FS00230
002400* 141298 FMTO TES-1931 CAMBIO DE SIGLO: FECHA A 4 DIGITOS        *FS00240
002500* 270799 FMTO TES-1971 VALIDACION ADICIONAL POST Y2K             *FS00250
002600* 090304 WESA TES-2390 SE MIGRA A NUEVO DASD                     *FS00260
002700* 161008 FMTO TES-2933 SE OPTIMIZA COMPUTE DE JULIANO            *FS00270
002800* 261213 WESA TES-3421 SE ASUME MANTENIMIENTO DEL PROGRAMA       *FS00280
002900* 030325 EEDR TES-4471 VERSION INICIAL                           *FS00290
003000* 180425 EEDR TES-4483 SE CORRIGE SIGLO EN AAAA PARA VELAS 19XX  *FS00300
003100* 020625 EEDR TES-4491 SE AGREGA VALIDACION DE FORMATO DE FECHA  *FS00310
003200******************************************************************FS00320
003300 IDENTIFICATION DIVISION.                                         FS00330
003400 PROGRAM-ID.    FECSEG01.                                         FS00340
003500 AUTHOR.        FELIX MAURICIO TORRES OSORIO.                     FS00350
003600 INSTALLATION.  TESORERIA - MESA DE PRODUCTOS BASICOS.            FS00360
003700 DATE-WRITTEN.  19/04/1988.                                       FS00370
003800 DATE-COMPILED. 02/06/2025.                                       FS00380
003900 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE TESORERIA.        FS00390
004000 ENVIRONMENT DIVISION.                                            FS00400
004100 CONFIGURATION SECTION.                                           FS00410
004200 SPECIAL-NAMES.                                                   FS00420
004300     C01 IS TOP-OF-FORM.                                          FS00430
004400 DATA DIVISION.                                                   FS00440
004500 WORKING-STORAGE SECTION.                                         FS00450
004600******************************************************************FS00460
004700*          CAMPOS DE TRABAJO PARA EL CALCULO JULIANO             *FS00470
004800******************************************************************FS00480
004900 01  WKS-CAMPOS-DE-TRABAJO.                                       FS00490
005000     05  WKS-ANIO              PIC S9(05) COMP.                   FS00500
005100     05  WKS-MES               PIC S9(05) COMP.                   FS00510
005200     05  WKS-DIA               PIC S9(05) COMP.                   FS00520
005300     05  WKS-HORA              PIC S9(05) COMP.                   FS00530
005400     05  WKS-MINUTO            PIC S9(05) COMP.                   FS00540
005500     05  WKS-SEGUNDO           PIC S9(05) COMP.                   FS00550
005600     05  WKS-A-AUX             PIC S9(07) COMP.                   FS00560
005700     05  WKS-M-AUX             PIC S9(07) COMP.                   FS00570
005800     05  WKS-JDN               PIC S9(09) COMP.                   FS00580
005900     05  WKS-JDN-BASE          PIC S9(09) COMP VALUE 2451545.     FS00590
006000     05  WKS-DIAS-DESDE-Y2K    PIC S9(09) COMP.                   FS00600
006100 01  WKS-FORMATO-OK            PIC X(01) VALUE 'S'.               FS00610
006200     88  WKS-FORMATO-INVALIDO          VALUE 'N'.                 FS00620
006300 01  WKS-FORMATO-OK-R REDEFINES WKS-FORMATO-OK.                   FS00630
006400     05  WKS-FORMATO-OK-NUM   PIC 9(01).                          FS00640
006500 LINKAGE SECTION.                                                 FS00650
006600 01  LK-TIMESTAMP              PIC X(19).                         FS00660
006700 01  LK-TIMESTAMP-R REDEFINES LK-TIMESTAMP.                       FS00670
006800     05  LK-T-ANIO             PIC 9(04).                         FS00680
006900     05  FILLER                PIC X(01).                         FS00690
007000     05  LK-T-MES              PIC 9(02).                         FS00700
007100     05  FILLER                PIC X(01).                         FS00710
007200     05  LK-T-DIA              PIC 9(02).                         FS00720
007300     05  FILLER                PIC X(01).                         FS00730
007400     05  LK-T-HORA             PIC 9(02).                         FS00740
007500     05  FILLER                PIC X(01).                         FS00750
007600     05  LK-T-MINUTO           PIC 9(02).                         FS00760
007700     05  FILLER                PIC X(01).                         FS00770
007800     05  LK-T-SEGUNDO          PIC 9(02).                         FS00780
007900 01  LK-TIMESTAMP-TRAZA REDEFINES LK-TIMESTAMP.                   FS00790
008000     05  LK-TRAZA-FECHA        PIC X(10).                         FS00800
008100     05  FILLER                PIC X(01).                         FS00810
008200     05  LK-TRAZA-HORA         PIC X(08).                         FS00820
008300 01  LK-SEGUNDOS-DESDE-Y2K     PIC S9(11) COMP.                   FS00830
008400******************************************************************FS00840
008500 PROCEDURE DIVISION USING LK-TIMESTAMP LK-SEGUNDOS-DESDE-Y2K.     FS00850
008600******************************************************************FS00860
008700 100-MAIN SECTION.                                                FS00870
008800     PERFORM 110-DESGLOSA-TIMESTAMP                               FS00880
008900     PERFORM 200-CALCULA-JULIANO                                  FS00890
009000     PERFORM 300-CALCULA-SEGUNDOS                                 FS00900
009100     GOBACK.                                                      FS00910
009200 100-MAIN-E. EXIT.                                                FS00920
009300*---------------------------------------------------------------- FS00930
009400 110-DESGLOSA-TIMESTAMP SECTION.                                  FS00940
009500     MOVE LK-T-ANIO      TO WKS-ANIO                              FS00950
009600     MOVE LK-T-MES       TO WKS-MES                               FS00960
009700     MOVE LK-T-DIA       TO WKS-DIA                               FS00970
009800     MOVE LK-T-HORA      TO WKS-HORA                              FS00980
009900     MOVE LK-T-MINUTO    TO WKS-MINUTO                            FS00990
010000     MOVE LK-T-SEGUNDO   TO WKS-SEGUNDO.                          FS01000
010100 110-DESGLOSA-TIMESTAMP-E. EXIT.                                  FS01010
010200*---------------------------------------------------------------- FS01020
010300*  200-CALCULA-JULIANO : NUMERO DE DIA JULIANO (FLIEGEL/VAN       FS01030
010400*  FLANDERN), VALIDO PARA CUALQUIER FECHA DEL CALENDARIO          FS01040
010500*  GREGORIANO.  SOLO IMPORTAN LAS DIFERENCIAS ENTRE DOS           FS01050
010600*  TIMESTAMPS, ASI QUE LA CONSTANTE DE ORIGEN NO AFECTA.          FS01060
010700*---------------------------------------------------------------- FS01070
010800 200-CALCULA-JULIANO SECTION.                                     FS01080
010900     COMPUTE WKS-A-AUX = (14 - WKS-MES) / 12                      FS01090
011000     COMPUTE WKS-A-AUX = WKS-ANIO + 4800 - WKS-A-AUX              FS01100
011100     COMPUTE WKS-M-AUX =                                          FS01110
011200         WKS-MES + (12 * ((14 - WKS-MES) / 12)) - 3               FS01120
011300     COMPUTE WKS-JDN =                                            FS01130
011400         WKS-DIA + ((153 * WKS-M-AUX + 2) / 5) +                  FS01140
011500         (365 * WKS-A-AUX) + (WKS-A-AUX / 4) -                    FS01150
011600         (WKS-A-AUX / 100) + (WKS-A-AUX / 400) - 32045.           FS01160
011700 200-CALCULA-JULIANO-E. EXIT.                                     FS01170
011800*---------------------------------------------------------------- FS01180
011900 300-CALCULA-SEGUNDOS SECTION.                                    FS01190
012000     COMPUTE WKS-DIAS-DESDE-Y2K = WKS-JDN - WKS-JDN-BASE          FS01200
012100     COMPUTE LK-SEGUNDOS-DESDE-Y2K =                              FS01210
012200         (WKS-DIAS-DESDE-Y2K * 86400) +                           FS01220
012300         (WKS-HORA * 3600) + (WKS-MINUTO * 60) + WKS-SEGUNDO.     FS01230
012400 300-CALCULA-SEGUNDOS-E. EXIT.                                    FS01240
